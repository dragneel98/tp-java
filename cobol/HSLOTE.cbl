000100******************************************************************
000200* PROGRAMA    HSLOTE
000300* SISTEMA     HOMESOLUTION - COSTEO DE SERVICIOS
000400* AUTOR       R. GOMEZ
000500*-----------------------------------------------------------------
000600* PROCESO PRINCIPAL DEL LOTE. CARGA LOS TRES MAESTROS A TABLAS,
000700* LEE TRANSACCIONES EN EL ORDEN DEL ARCHIVO (ALTAS, ASIGNACIONES,
000800* RETRASOS, FINALIZACIONES Y CONSULTAS) Y AL FINAL REGRABA LOS
000900* MAESTROS CON EL ESTADO RESULTANTE DE LA CORRIDA.
001000*-----------------------------------------------------------------
001100* EL CONJUNTO ASIGNADO DEL PROYECTO NO SE GUARDA COMO TABLA
001200* APARTE: UN EMPLEADO ESTA "ASIGNADO A ESTE PROYECTO" SI ES EL
001300* RESPONSABLE ACTUAL DE ALGUNA TAREA DE ESE PROYECTO, DATO QUE
001400* YA TIENE CADA TAREA. EL LISTADO DE HISTORICOS SI SE MANTIENE
001500* APARTE (PRO-HIST-LEGAJO) PORQUE SOBREVIVE A LA DESASIGNACION.
001600*-----------------------------------------------------------------
001700* HISTORIA DE CAMBIOS
001800*   18/02/1989 RGO TP-117  PROGRAMA ORIGINAL (ALTAS Y ASIGNACION)
001900*   14/09/1990 RGO TP-142  SE AGREGA RETRASOS Y FINALIZACION
002000*   22/11/1991 MSO TP-160  CORTE DE ESTADO PENDIENTE/ACTIVO
002100*   30/01/1993 MSO TP-177  SELECCION POR MENOS ATRASADO
002200*   19/07/1994 JFE TP-190  FINALIZACION DE PROYECTO Y CONSULTAS
002300*   03/04/1996 JFE TP-205  CORRIMIENTO DE FECHAS SIN FUNCIONES
002400*   17/10/1997 RGO TP-219  LIMITE DE TABLAS LLEVADO A 2000 TAREAS
002500*   21/01/1999 MSO TP-231  ADECUACION A CUATRO DIGITOS DE ANIO Y2K
002600*   08/08/2001 JFE TP-244  REASIGNACION A EMPLEADO ESPECIFICO
002700*   14/03/2002 JFE TP-251  FT NO VERIFICABA PROYECTO FINALIZADO
002800*   14/03/2002 JFE TP-251  CATEGORIA SIN FUNCTION UPPER-CASE
002900*   20/03/2002 JFE TP-252  REDACCION DE COMENTARIO DE CONTROL DE
003000*                          ESTADO, A PEDIDO DE AUDITORIA INTERNA
003100*   20/03/2002 MSO TP-254  REVISION GENERAL DE COMENTARIOS DE
003200*                          PARRAFO, A PEDIDO DE AUDITORIA INTERNA
003300*   09/08/2026 RGO TP-261  TERCERA PASADA DE COMENTARIOS A PEDIDO
003400*                          DE AUDITORIA; SE DETALLA EL PORQUE DE
003500*                          CADA VALIDACION Y DE CADA CORRIMIENTO
003600*                          DE TABLA, PARRAFO POR PARRAFO
003700******************************************************************
003800 IDENTIFICATION DIVISION.
003900 PROGRAM-ID. HSLOTE.
004000 AUTHOR. R GOMEZ.
004100 INSTALLATION. HOMESOLUTION SISTEMAS.
004200 DATE-WRITTEN. 18/02/1989.
004300 DATE-COMPILED.
004400 SECURITY. USO INTERNO - DEPTO SISTEMAS.
004500
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM
005000     CLASS CLASE-ALFA IS "A" THRU "Z"
005100*     CLASE-ALFA QUEDA DEFINIDA PARA UN EVENTUAL CONTROL DE
005200*     CARACTERES VALIDOS EN NOMBRE/TITULO; HOY NO SE USA EN
005300*     ESTE PROGRAMA.
005400     UPSI-0.
005500
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT EMPLEADOS      ASSIGN TO DISK
005900*     LOS CUATRO ARCHIVOS SON LINE SEQUENTIAL, COMO EN TODO EL
006000*     RESTO DEL SISTEMA; NO HAY ACCESO INDEXADO A DISCO, LA
006100*     UNICA CLAVE DE ACCESO ES EL INDICE DE LA TABLA EN MEMORIA.
006200                           ORGANIZATION IS LINE SEQUENTIAL
006300                           FILE STATUS IS FS-EMPLEADOS.
006400
006500     SELECT PROYECTOS      ASSIGN TO DISK
006600                           ORGANIZATION IS LINE SEQUENTIAL
006700                           FILE STATUS IS FS-PROYECTOS.
006800
006900     SELECT TAREAS         ASSIGN TO DISK
007000                           ORGANIZATION IS LINE SEQUENTIAL
007100                           FILE STATUS IS FS-TAREAS.
007200
007300     SELECT TRANSACCIONES  ASSIGN TO DISK
007400*     TRANSACCIONES ES EL UNICO ARCHIVO QUE SE ABRE SOLO PARA
007500*     LECTURA EN TODA LA CORRIDA; LOS TRES MAESTROS SE ABREN
007600*     PRIMERO PARA LECTURA Y AL FINAL PARA REGRABACION.
007700                           ORGANIZATION IS LINE SEQUENTIAL
007800                           FILE STATUS IS FS-TRANSAC.
007900
008000 DATA DIVISION.
008100 FILE SECTION.
008200
008300*-------------------------------------------------------------------
008400* LAYOUT DEL MAESTRO DE EMPLEADOS EN DISCO. LA VISTA EN            *
008500* MEMORIA (EMP-TABLA) TIENE LOS MISMOS CAMPOS PERO CON             *
008600* VALOR-HORA/VALOR-DIA REDEFINIDOS SEGUN EL TIPO.                  *
008700*-------------------------------------------------------------------
008800 FD  EMPLEADOS LABEL RECORD IS STANDARD
008900               VALUE OF FILE-ID IS "EMPLEADOS.DAT".
009000 01  EMPF-REG.
009100     03 EMPF-LEGAJO            PIC 9(05).
009200*         LEGAJO = CLAVE PRIMARIA DEL EMPLEADO, ASIGNADO POR EL
009300*         PROPIO SISTEMA AL ALTA (VER 3000/3050), NUNCA LO ELIGE
009400*         LA TRANSACCION.
009500     03 EMPF-NOMBRE            PIC X(40).
009600     03 EMPF-TIPO              PIC X(01).
009700     03 EMPF-DISPONIBLE        PIC X(01).
009800     03 EMPF-CANT-RETRASOS     PIC 9(05).
009900     03 EMPF-CANT-TAR-REAL     PIC 9(05).
010000*         CANTIDAD DE TAREAS QUE EL EMPLEADO LLEGO A FINALIZAR,
010100*         CONTADA RECIEN AL CERRAR LA TAREA (VER 5300-FINALIZAR-TAREA).
010200     03 EMPF-VALOR-HORA        PIC 9(07)V99.
010300     03 EMPF-VALOR-DIA         PIC 9(07)V99.
010400     03 EMPF-CATEGORIA         PIC X(08).
010500
010600*-------------------------------------------------------------------
010700* LAYOUT DEL MAESTRO DE PROYECTOS EN DISCO. INCLUYE LAS            *
010800* TRES FECHAS DEL PROYECTO Y EL ESTADO EDITADO.                    *
010900*-------------------------------------------------------------------
011000 FD  PROYECTOS LABEL RECORD IS STANDARD
011100               VALUE OF FILE-ID IS "PROYECTOS.DAT".
011200 01  PROF-REG.
011300     03 PROF-PROYECTO-ID       PIC 9(05).
011400*         PROYECTO-ID = CLAVE PRIMARIA DEL PROYECTO, IGUAL
011500*         CRITERIO QUE EL LEGAJO DE EMPLEADO: LO ASIGNA 4000-ALTA-
011600*         PROYECTO, NUNCA LO TRAE LA TRANSACCION DE ALTA.
011700     03 PROF-NOMBRE-CLIENTE    PIC X(40).
011800     03 PROF-EMAIL-CLIENTE     PIC X(40).
011900     03 PROF-TELEFONO-CLIENTE  PIC X(20).
012000     03 PROF-DIRECCION         PIC X(60).
012100     03 PROF-FECHA-INICIO      PIC 9(08).
012200     03 PROF-FECHA-EST-FIN     PIC 9(08).
012300     03 PROF-FECHA-REAL-FIN    PIC 9(08).
012400     03 PROF-ESTADO            PIC X(10).
012500*         PROF-ESTADO VIAJA YA EDITADO ('PENDIENTE ', 'ACTIVO    ' O
012600*         'FINALIZADO') PORQUE ASI SE IMPRIME DIRECTO EN HSREPLIS SIN
012700*         TENER QUE EDITARLO DE NUEVO AL CONSULTAR.
012800
012900*-------------------------------------------------------------------
013000* LAYOUT DEL MAESTRO DE TAREAS EN DISCO. TARF-LEGAJO-RESP          *
013100* ES EL RESPONSABLE VIGENTE; TARF-LEGAJO-RESP-HIST QUEDA           *
013200* EN CERO HASTA QUE LA TAREA SE DA POR FINALIZADA.                 *
013300*-------------------------------------------------------------------
013400 FD  TAREAS    LABEL RECORD IS STANDARD
013500               VALUE OF FILE-ID IS "TAREAS.DAT".
013600 01  TARF-REG.
013700     03 TARF-PROYECTO-ID       PIC 9(05).
013800     03 TARF-TITULO            PIC X(30).
013900     03 TARF-DESCRIPCION       PIC X(60).
014000     03 TARF-DURACION-EST      PIC 9(05)V99.
014100*         DURACION ESTIMADA EN DIAS, CON DECIMALES (PUEDE SER
014200*         MEDIO DIA); SE REDONDEA HACIA ARRIBA SOLO AL CORRER LAS
014300*         FECHAS DE CALENDARIO, NUNCA AL GRABAR EL DATO CRUDO.
014400     03 TARF-RETRASO           PIC 9(05)V99.
014500     03 TARF-LEGAJO-RESP       PIC 9(05).
014600     03 TARF-LEGAJO-RESP-HIST  PIC 9(05).
014700*         LEGAJO-RESP-HIST QUEDA GRABADO AUN DESPUES QUE LA TAREA SE
014800*         DESASIGNA, PARA QUE 1420-AGREGAR-HISTORICO PUEDA RECONSTRUIR
014900*         LA LISTA DE QUIENES PASARON POR EL PROYECTO AL RECARGAR.
015000     03 TARF-FINALIZADA        PIC X(01).
015100*         TARF-FINALIZADA ES EL UNICO CAMPO DE LA TAREA QUE NO
015200*         TIENE UN EQUIVALENTE SOLICITADO POR LA TRANSACCION: SOLO
015300*         LO CAMBIA EL PROPIO PROGRAMA AL PROCESAR UN 'FT'.
015400
015500*-------------------------------------------------------------------
015600* LAYOUT DE LA TRANSACCION DE ENTRADA. UN SOLO REGISTRO            *
015700* SIRVE PARA LOS SEIS TIPOS (TRN-TIPO), POR ESO TRAE TODOS         *
015800* LOS CAMPOS POSIBLES; CADA TIPO USA SOLO LOS QUE LE HACEN         *
015900* FALTA.                                                           *
016000*-------------------------------------------------------------------
016100 FD  TRANSACCIONES LABEL RECORD IS STANDARD
016200               VALUE OF FILE-ID IS "TRANSACCIONES.DAT".
016300 01  TRN-REG.
016400     03 TRN-TIPO               PIC X(02).
016500     03 TRN-LEGAJO             PIC 9(05).
016600     03 TRN-LEGAJO-2           PIC 9(05).
016700     03 TRN-PROYECTO-ID        PIC 9(05).
016800     03 TRN-NOMBRE             PIC X(40).
016900     03 TRN-TITULO             PIC X(30).
017000     03 TRN-DESCRIPCION        PIC X(60).
017100     03 TRN-DIRECCION          PIC X(60).
017200     03 TRN-EMAIL              PIC X(40).
017300     03 TRN-TELEFONO           PIC X(20).
017400     03 TRN-CATEGORIA          PIC X(08).
017500*         CATEGORIA SOLO SE USA EN ALTAS DE PLANTA (EP); EN EL
017600*         RESTO DE LOS TIPOS DE TRANSACCION VIAJA EN BLANCO.
017700     03 TRN-VALOR              PIC 9(07)V99.
017800*         TRN-VALOR HACE DE VALOR-HORA O VALOR-DIA SEGUN EL TIPO
017900*         DE ALTA (EC O EP); UN SOLO CAMPO DE TRANSACCION PARA
018000*         LOS DOS CASOS POSIBLES.
018100     03 TRN-DURACION           PIC 9(05)V99.
018200     03 TRN-RETRASO            PIC 9(05)V99.
018300     03 TRN-FECHA-INICIO       PIC 9(08).
018400*         MISMO CAMPO, PARTIDO EN ANIO/MES/DIA PARA VALIDAR     *
018500     03 TRN-FI-R REDEFINES TRN-FECHA-INICIO.
018600         05 TRN-FI-ANIO        PIC 9(04).
018700         05 TRN-FI-MES         PIC 9(02).
018800         05 TRN-FI-DIA         PIC 9(02).
018900     03 TRN-FECHA-FIN          PIC 9(08).
019000     03 TRN-FF-R REDEFINES TRN-FECHA-FIN.
019100         05 TRN-FF-ANIO        PIC 9(04).
019200         05 TRN-FF-MES         PIC 9(02).
019300         05 TRN-FF-DIA         PIC 9(02).
019400     03 FILLER                 PIC X(20).
019500*         FILLER DE COLA, RESERVADO PARA UN EVENTUAL SEPTIMO TIPO DE
019600*         TRANSACCION QUE AUDITORIA VIENE PIDIENDO DESDE TP-244.
019700
019800 WORKING-STORAGE SECTION.
019900
020000 77  FS-EMPLEADOS              PIC XX.
020100 77  FS-PROYECTOS              PIC XX.
020200 77  FS-TAREAS                 PIC XX.
020300 77  FS-TRANSAC                PIC XX.
020400
020500*-------------------------------------------------------------------
020600* ULTIMO LEGAJO/PROYECTO-ID/NUMERO DE TAREA ASIGNADO;              *
020700* SE INCREMENTAN EN UNO CADA ALTA.                                 *
020800*-------------------------------------------------------------------
020900 01  CONTADOR-LEGAJO        PIC 9(05)     COMP  VALUE ZERO.
021000 01  CONTADOR-PROYECTO      PIC 9(05)     COMP  VALUE ZERO.
021100 01  CONTADOR-TAREAS        PIC 9(05)     COMP  VALUE ZERO.
021200
021300*-------------------------------------------------------------------
021400* TEXTO DEL MOTIVO DE RECHAZO DE LA TRANSACCION EN CURSO,          *
021500* ARMADO POR LAS RUTINAS DE VALIDACION PARA EL REPORTE             *
021600* DE NOVEDADES.                                                    *
021700*-------------------------------------------------------------------
021800 01  MSJ-RECHAZO            PIC X(60)     VALUE SPACES.
021900*         SE LIMPIA AL PRINCIPIO DE CADA TRANSACCION EN
022000*         2100-EVALUAR-TRANSACCION; SI SIGUE EN BLANCO AL VOLVER
022100*         DEL PARRAFO DE ALTA/ASIGNACION, LA TRANSACCION SE ACEPTO.
022200
022300*         ALFABETOS PARA PASAR LA CATEGORIA A MAYUSCULAS        *
022400 01  ALFA-MINUSCULAS        PIC X(26)
022500     VALUE "abcdefghijklmnopqrstuvwxyz".
022600 01  ALFA-MAYUSCULAS        PIC X(26)
022700     VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
022800
022900*         TABLA DE EMPLEADOS - INDICE DIRECTO = LEGAJO          *
023000 01  EMP-TABLA.
023100     03 EMP-ELEM OCCURS 200 TIMES INDEXED BY IND-EMP.
023200         05 EMP-LEGAJO             PIC 9(05).
023300         05 EMP-NOMBRE             PIC X(40).
023400*             NOMBRE COMPLETO DEL EMPLEADO, SIN VALIDACION DE
023500*             FORMATO MAS ALLA DE NO VENIR EN BLANCO (3100).
023600         05 EMP-TIPO               PIC X(01).
023700             88 EMP-ES-CONTRATADO        VALUE "C".
023800*             EL TIPO DECIDE CUAL VISTA DE EMP-DATOS-CONTRATADO
023900*             O EMP-DATOS-PLANTA ES LA VALIDA PARA ESE LEGAJO.
024000             88 EMP-ES-PLANTA             VALUE "P".
024100         05 EMP-DISPONIBLE         PIC X(01).
024200             88 EMP-ESTA-DISPONIBLE       VALUE "S".
024300         05 EMP-CANT-RETRASOS      PIC 9(05).
024400*         SE INCREMENTA EN 5500-REGISTRAR-RETRASO, UNA SOLA VEZ
024500*         POR TAREA QUE PASE DE SIN RETRASO A CON RETRASO.
024600         05 EMP-CANT-TAR-REAL      PIC 9(05).
024700         05 EMP-DATOS-CONTRATADO.
024800             07 EMP-VALOR-HORA     PIC S9(07)V99 COMP-3.
024900             07 FILLER             PIC X(08).
025000*         VISTA DE PLANTA - MISMO ESPACIO QUE EL DE CONTRATADO  *
025100         05 EMP-DATOS-PLANTA REDEFINES EMP-DATOS-CONTRATADO.
025200             07 EMP-VALOR-DIA      PIC S9(07)V99 COMP-3.
025300             07 EMP-CATEGORIA      PIC X(08).
025400
025500*         TABLA DE PROYECTOS - INDICE DIRECTO = PROYECTO-ID     *
025600 01  PRO-TABLA.
025700     03 PRO-ELEM OCCURS 100 TIMES INDEXED BY IND-PRO.
025800         05 PRO-PROYECTO-ID        PIC 9(05).
025900         05 PRO-NOMBRE-CLIENTE     PIC X(40).
026000*             DATOS DE CONTACTO DEL CLIENTE DEL PROYECTO; NINGUNO
026100*             SE VUELVE A VALIDAR DESPUES DEL ALTA (4000).
026200         05 PRO-EMAIL-CLIENTE      PIC X(40).
026300         05 PRO-TELEFONO-CLIENTE   PIC X(20).
026400         05 PRO-DIRECCION          PIC X(60).
026500         05 PRO-FECHA-INICIO       PIC 9(08).
026600*         FECHA DE INICIO PARTIDA PARA CALCULOS DE CORRIMIENTO  *
026700         05 PRO-FI-R REDEFINES PRO-FECHA-INICIO.
026800             07 PRO-FI-ANIO        PIC 9(04).
026900             07 PRO-FI-MES         PIC 9(02).
027000             07 PRO-FI-DIA         PIC 9(02).
027100         05 PRO-FECHA-EST-FIN      PIC 9(08).
027200         05 PRO-FEF-R REDEFINES PRO-FECHA-EST-FIN.
027300             07 PRO-FEF-ANIO       PIC 9(04).
027400             07 PRO-FEF-MES        PIC 9(02).
027500             07 PRO-FEF-DIA        PIC 9(02).
027600         05 PRO-FECHA-REAL-FIN     PIC 9(08).
027700         05 PRO-FRF-R REDEFINES PRO-FECHA-REAL-FIN.
027800             07 PRO-FRF-ANIO       PIC 9(04).
027900             07 PRO-FRF-MES        PIC 9(02).
028000             07 PRO-FRF-DIA        PIC 9(02).
028100         05 PRO-ESTADO             PIC X(10).
028200             88 PRO-ES-PENDIENTE         VALUE "PENDIENTE ".
028300             88 PRO-ES-ACTIVO            VALUE "ACTIVO    ".
028400             88 PRO-ES-FINALIZADO        VALUE "FINALIZADO".
028500         05 PRO-CANT-TAREAS        PIC 9(03)     COMP.
028600*         CONTADOR VIVO, ACTUALIZADO EN CADA ALTA DE TAREA (4360)
028700*         Y EN LA RECONSTRUCCION INICIAL (1410); NO SE DERIVA
028800*         RECORRIENDO LA TABLA DE TAREAS EN CADA CONSULTA.
028900         05 PRO-CANT-HIST          PIC 9(03)     COMP.
029000         05 PRO-HIST-LEGAJO OCCURS 50 TIMES
029100                            INDEXED BY IND-HIST   PIC 9(05).
029200
029300*         TABLA DE TAREAS - RECORRIDO LINEAL POR PROYECTO-ID    *
029400 01  TAR-TABLA.
029500     03 TAR-ELEM OCCURS 2000 TIMES INDEXED BY IND-TAR.
029600         05 TAR-PROYECTO-ID        PIC 9(05).
029700         05 TAR-TITULO             PIC X(30).
029800         05 TAR-DESCRIPCION        PIC X(60).
029900*             DESCRIPCION LIBRE DE LA TAREA; SOLO EL TITULO (30
030000*             POSICIONES) FORMA PARTE DE LA CLAVE LOGICA.
030100         05 TAR-DURACION-ESTIMADA  PIC S9(05)V99 COMP-3.
030200         05 TAR-RETRASO            PIC S9(05)V99 COMP-3.
030300         05 TAR-LEGAJO-RESP        PIC 9(05).
030400         05 TAR-LEGAJO-RESP-HIST   PIC 9(05).
030500         05 TAR-FINALIZADA         PIC X(01).
030600             88 TAR-ESTA-FINALIZADA      VALUE "S".
030700
030800*         AREA DE TRABAJO PARA CORRIMIENTO DE FECHAS SIN        *
030900*         FUNCIONES INTRINSECAS (TABLA DE DIAS POR MES)        *
031000 01  DIAS-POR-MES.
031100     03 FILLER PIC 9(02) VALUE 31.
031200*         ENERO TIENE 31 DIAS
031300     03 FILLER PIC 9(02) VALUE 28.
031400*         FEBRERO: 28 DIAS EN ANIO COMUN, 29 EN BISIESTO
031500*         (VER 4470-VERIFICAR-BISIESTO, QUE PISA ESTE VALOR)
031600     03 FILLER PIC 9(02) VALUE 31.
031700     03 FILLER PIC 9(02) VALUE 30.
031800     03 FILLER PIC 9(02) VALUE 31.
031900     03 FILLER PIC 9(02) VALUE 30.
032000     03 FILLER PIC 9(02) VALUE 31.
032100     03 FILLER PIC 9(02) VALUE 31.
032200     03 FILLER PIC 9(02) VALUE 30.
032300     03 FILLER PIC 9(02) VALUE 31.
032400     03 FILLER PIC 9(02) VALUE 30.
032500     03 FILLER PIC 9(02) VALUE 31.
032600
032700 01  TABLA-DIAS-MES REDEFINES DIAS-POR-MES.
032800     03 DIAS-MES OCCURS 12 TIMES PIC 9(02).
032900
033000*-------------------------------------------------------------------
033100* FECHA DE TRABAJO PARA EL CORRIMIENTO DIA POR DIA EN              *
033200* 4200/4300-ALTA-TAREA.                                            *
033300*-------------------------------------------------------------------
033400 01  FECHA-TRABAJO.
033500     03 FT-ANIO             PIC 9(04).
033600     03 FT-MES              PIC 9(02).
033700     03 FT-DIA               PIC 9(02).
033800
033900*-------------------------------------------------------------------
034000* RESTO DE LA DIVISION DEL ANIO POR 4/100/400, USADOS PARA         *
034100* DECIDIR SI EL ANIO ES BISIESTO EN 4460-OBTENER-DIAS-DEL-MES.     *
034200*-------------------------------------------------------------------
034300 01  DIAS-A-SUMAR           PIC 9(05)     COMP  VALUE ZERO.
034400 01  DIAS-DEL-MES           PIC 9(02)     COMP  VALUE ZERO.
034500 01  RESTO-4                PIC 9(02)     COMP  VALUE ZERO.
034600 01  RESTO-100              PIC 9(02)     COMP  VALUE ZERO.
034700 01  RESTO-400              PIC 9(02)     COMP  VALUE ZERO.
034800 01  COCIENTE-AUX           PIC 9(07)     COMP  VALUE ZERO.
034900
035000*         AREA DE TRABAJO PARA EL CEILING DE DURACION           *
035100 01  DURACION-REAL          PIC S9(05)V99 COMP-3 VALUE ZERO.
035200 01  DIAS-ENTEROS           PIC S9(05)     COMP  VALUE ZERO.
035300 01  DIAS-RESTO             PIC S9(05)V99 COMP-3 VALUE ZERO.
035400
035500*         SELECCION DE EMPLEADO PARA ASIGNAR/REASIGNAR          *
035600 01  LEGAJO-SELECCIONADO    PIC 9(05)     COMP  VALUE ZERO.
035700 01  MENOR-RETRASOS         PIC 9(05)     COMP  VALUE ZERO.
035800 01  SE-ENCONTRO            PIC X(01)     VALUE "N".
035900     88 SI-ENCONTRO               VALUE "S".
036000
036100 01  TAREA-ENCONTRADA       PIC X(01)     VALUE "N".
036200     88 TAREA-SI-ENCONTRADA       VALUE "S".
036300
036400 01  QUERY-PROYECTO-ID      PIC 9(05)     COMP  VALUE ZERO.
036500 01  QUERY-LEGAJO          PIC 9(05)     COMP  VALUE ZERO.
036600 01  QUERY-LEGAJO-2        PIC 9(05)     COMP  VALUE ZERO.
036700*         ESTOS TRES CAMPOS SON LA UNICA INTERFAZ CON HSREPLIS: SE
036800*         CARGAN DESDE LA TRANSACCION DE CONSULTA EN 6000-PROCESAR-
036900*         QUERY Y SE PASAN POR LINKAGE JUNTO CON LAS TRES TABLAS.
037000
037100*-----------------------------------------------------------------
037200* PARAMETROS PARA HSCOSTO Y HSRESUM (SE RELLENAN ANTES DE CALL) *
037300*-----------------------------------------------------------------
037400 01  HIST-CANT              PIC 9(03)     COMP.
037500 01  HIST-TABLA.
037600     03 HIST-LEGAJO OCCURS 50 TIMES    PIC 9(05).
037700 01  LEGAJO-NUEVO           PIC 9(05).
037800*         HIST-CANT/HIST-TABLA/LEGAJO-NUEVO SE REUTILIZAN TANTO PARA
037900*         LA RECARGA INICIAL (1420-AGREGAR-HISTORICO) COMO PARA CADA
038000*         ASIGNACION NUEVA (5120-AGREGAR-A-HISTORICO); SON EL UNICO
038100*         PUENTE DE DATOS CON LA SUBRUTINA HSRESUM.
038200
038300 PROCEDURE DIVISION.
038400
038500 0000-MAIN SECTION.
038600*-------------------------------------------------------------------
038700* PUNTO DE ENTRADA: ABRE LOS TRES MAESTROS, LOS CARGA A            *
038800* TABLA, RECONSTRUYE RELACIONES, PROCESA LAS TRANSACCIONES         *
038900* Y REGRABA LOS MAESTROS ANTES DE TERMINAR.                        *
039000*-------------------------------------------------------------------
039100 0000-COMENZAR.
039200     PERFORM 1000-ABRIR-ARCHIVOS THRU 1000-EXIT.
039300*         SOLO TRANSACCIONES SE ABRE AQUI; LOS TRES MAESTROS SE
039400*         ABREN Y CIERRAN DENTRO DE SU PROPIA CARGA (1100/1200/1300)
039500*         PORQUE TERMINAN DE LEERSE ANTES DE EMPEZAR A PROCESAR.
039600     PERFORM 1100-CARGAR-EMPLEADOS THRU 1100-EXIT.
039700     PERFORM 1200-CARGAR-PROYECTOS THRU 1200-EXIT.
039800     PERFORM 1300-CARGAR-TAREAS THRU 1300-EXIT.
039900     PERFORM 1400-RECONSTRUIR-RELACIONES THRU 1400-EXIT.
040000     PERFORM 2000-PROCESAR-TRANSACCIONES THRU 2000-EXIT.
040100     PERFORM 8000-GRABAR-MAESTROS THRU 8000-EXIT.
040200*         LOS MAESTROS SE REGRABAN RECIEN AQUI, UNA SOLA VEZ, CON
040300*         TODOS LOS CAMBIOS DE LA CORRIDA YA APLICADOS A LAS TABLAS;
040400*         NO SE VA ESCRIBIENDO TRANSACCION POR TRANSACCION.
040500     CLOSE TRANSACCIONES.
040600     DISPLAY "HSLOTE - FIN DE CORRIDA".
040700     STOP RUN.
040800
040900*-----------------------------------------------------------------
041000* APERTURA DE ARCHIVOS Y CARGA DE LOS TRES MAESTROS A TABLA,     *
041100* PARA TENERLOS DISPONIBLES EN MEMORIA DURANTE TODA LA CORRIDA.  *
041200*-----------------------------------------------------------------
041300 1000-ABRIR-ARCHIVOS.
041400     OPEN INPUT TRANSACCIONES.
041500     IF FS-TRANSAC NOT = ZERO
041600         DISPLAY "ERROR AL ABRIR TRANSACCIONES FS: " FS-TRANSAC
041700*         SIN EL ARCHIVO DE TRANSACCIONES NO HAY NADA PARA
041800*         PROCESAR; ES EL UNICO ERROR DE APERTURA QUE ABORTA
041900*         LA CORRIDA ENTERA (STOP RUN) EN VEZ DE SEGUIR VACIO.
042000         STOP RUN.
042100 1000-EXIT.
042200     EXIT.
042300
042400*-------------------------------------------------------------------
042500* ABRE EMPLEADOS, LO CARGA COMPLETO A TABLA Y LO                   *
042600* CIERRA. EL MAESTRO QUEDA LIBRE PARA LA REGRABACION               *
042700* FINAL DE 8100-GRABAR-EMPLEADOS.                                  *
042800*-------------------------------------------------------------------
042900 1100-CARGAR-EMPLEADOS.
043000     OPEN INPUT EMPLEADOS.
043100     IF FS-EMPLEADOS NOT = ZERO
043200         DISPLAY "ERROR AL ABRIR EMPLEADOS FS: " FS-EMPLEADOS
043300*         UN ERROR DE APERTURA DE UN MAESTRO NO ABORTA LA
043400*         CORRIDA: SE SIGUE CON LA TABLA VACIA Y CONTADOR EN
043500*         CERO PARA NO PERDER LA CARGA DE LOS OTROS DOS MAESTROS.
043600         GO TO 1100-EXIT.
043700     SET IND-EMP TO 1.
043800*         EL PRIMER LEGAJO CARGADO QUEDA EN LA POSICION 1 DE LA
043900*         TABLA; EL INDICE SE VA A USAR COMO LEGAJO DIRECTO EN TODO
044000*         EL RESTO DEL PROGRAMA (EMP-ELEM OCCURS 200).
044100     PERFORM 1110-LEER-EMPLEADO THRU 1110-EXIT.
044200     PERFORM 1120-CARGAR-UN-EMPLEADO THRU 1120-EXIT
044300         UNTIL FS-EMPLEADOS = "10".
044400     CLOSE EMPLEADOS.
044500*         EL MAESTRO SE CIERRA ACA PORQUE TODA LA CORRIDA TRABAJA
044600*         SOBRE LA TABLA EN MEMORIA; RECIEN SE VUELVE A ABRIR AL
044700*         FINAL, EN MODO SALIDA, PARA REGRABARLO (8100).
044800 1100-EXIT.
044900     EXIT.
045000
045100*-------------------------------------------------------------------
045200* LECTURA DE UN REGISTRO DE EMPLEADOS; SENALA FIN DE               *
045300* ARCHIVO EN FS-EMPLEADOS = "10".                                  *
045400*-------------------------------------------------------------------
045500 1110-LEER-EMPLEADO.
045600     READ EMPLEADOS.
045700     IF FS-EMPLEADOS NOT = ZERO AND FS-EMPLEADOS NOT = "10"
045800         DISPLAY "ERROR AL LEER EMPLEADOS FS: " FS-EMPLEADOS
045900*         UN ERROR DE LECTURA (NO FIN DE ARCHIVO) SE TRATA COMO
046000*         SI FUERA FIN DE ARCHIVO, PARA NO QUEDAR EN LAZO INFINITO.
046100         MOVE "10" TO FS-EMPLEADOS.
046200 1110-EXIT.
046300     EXIT.
046400
046500*-------------------------------------------------------------------
046600* PASA UN REGISTRO LEIDO A LA TABLA EN MEMORIA Y                   *
046700* ACTUALIZA EL CONTADOR DE LEGAJO MAS ALTO CARGADO.                *
046800*-------------------------------------------------------------------
046900 1120-CARGAR-UN-EMPLEADO.
047000     MOVE EMPF-LEGAJO        TO EMP-LEGAJO(IND-EMP).
047100     MOVE EMPF-NOMBRE        TO EMP-NOMBRE(IND-EMP).
047200     MOVE EMPF-TIPO          TO EMP-TIPO(IND-EMP).
047300     MOVE EMPF-DISPONIBLE    TO EMP-DISPONIBLE(IND-EMP).
047400     MOVE EMPF-CANT-RETRASOS TO EMP-CANT-RETRASOS(IND-EMP).
047500     MOVE EMPF-CANT-TAR-REAL TO EMP-CANT-TAR-REAL(IND-EMP).
047600     IF EMP-ES-CONTRATADO(IND-EMP)
047700         MOVE EMPF-VALOR-HORA TO EMP-VALOR-HORA(IND-EMP)
047800     ELSE
047900         MOVE EMPF-VALOR-DIA TO EMP-VALOR-DIA(IND-EMP)
048000         MOVE EMPF-CATEGORIA TO EMP-CATEGORIA(IND-EMP).
048100*         CONTADOR-LEGAJO QUEDA EN EL MAYOR LEGAJO LEIDO, NO EN LA
048200*         CANTIDAD DE REGISTROS, POR SI ALGUNA VEZ SE BORRA UN
048300*         EMPLEADO A MANO Y QUEDA UN HUECO EN LA NUMERACION.
048400     IF EMP-LEGAJO(IND-EMP) > CONTADOR-LEGAJO
048500         MOVE EMP-LEGAJO(IND-EMP) TO CONTADOR-LEGAJO.
048600     SET IND-EMP UP BY 1.
048700     PERFORM 1110-LEER-EMPLEADO THRU 1110-EXIT.
048800 1120-EXIT.
048900     EXIT.
049000
049100*-------------------------------------------------------------------
049200* ABRE PROYECTOS, LO CARGA COMPLETO A TABLA Y LO                   *
049300* CIERRA, IGUAL QUE 1100 CON EMPLEADOS.                            *
049400*-------------------------------------------------------------------
049500 1200-CARGAR-PROYECTOS.
049600     OPEN INPUT PROYECTOS.
049700     IF FS-PROYECTOS NOT = ZERO
049800         DISPLAY "ERROR AL ABRIR PROYECTOS FS: " FS-PROYECTOS
049900*         MISMO CRITERIO QUE CON EMPLEADOS: SE SIGUE DE LARGO
050000*         CON LA TABLA DE PROYECTOS VACIA.
050100         GO TO 1200-EXIT.
050200     SET IND-PRO TO 1.
050300*         IGUAL CRITERIO QUE CON EMPLEADOS: EL INDICE DE LA TABLA
050400*         COINCIDE CON EL PROYECTO-ID PARA PODER ACCEDER DIRECTO.
050500     PERFORM 1210-LEER-PROYECTO THRU 1210-EXIT.
050600     PERFORM 1220-CARGAR-UN-PROYECTO THRU 1220-EXIT
050700         UNTIL FS-PROYECTOS = "10".
050800     CLOSE PROYECTOS.
050900 1200-EXIT.
051000     EXIT.
051100
051200*-------------------------------------------------------------------
051300* LECTURA DE UN REGISTRO DE PROYECTOS; SENALA FIN DE               *
051400* ARCHIVO EN FS-PROYECTOS = "10".                                  *
051500*-------------------------------------------------------------------
051600 1210-LEER-PROYECTO.
051700     READ PROYECTOS.
051800     IF FS-PROYECTOS NOT = ZERO AND FS-PROYECTOS NOT = "10"
051900         DISPLAY "ERROR AL LEER PROYECTOS FS: " FS-PROYECTOS
052000*         MISMO CRITERIO DE CORTE QUE EN LA LECTURA DE EMPLEADOS.
052100         MOVE "10" TO FS-PROYECTOS.
052200 1210-EXIT.
052300     EXIT.
052400
052500*-------------------------------------------------------------------
052600* PASA UN REGISTRO LEIDO A LA TABLA EN MEMORIA Y                   *
052700* ACTUALIZA EL CONTADOR DE PROYECTO-ID MAS ALTO.                   *
052800*-------------------------------------------------------------------
052900 1220-CARGAR-UN-PROYECTO.
053000     MOVE PROF-PROYECTO-ID      TO PRO-PROYECTO-ID(IND-PRO).
053100     MOVE PROF-NOMBRE-CLIENTE   TO PRO-NOMBRE-CLIENTE(IND-PRO).
053200     MOVE PROF-EMAIL-CLIENTE    TO PRO-EMAIL-CLIENTE(IND-PRO).
053300     MOVE PROF-TELEFONO-CLIENTE TO PRO-TELEFONO-CLIENTE(IND-PRO).
053400     MOVE PROF-DIRECCION        TO PRO-DIRECCION(IND-PRO).
053500     MOVE PROF-FECHA-INICIO     TO PRO-FECHA-INICIO(IND-PRO).
053600     MOVE PROF-FECHA-EST-FIN    TO PRO-FECHA-EST-FIN(IND-PRO).
053700     MOVE PROF-FECHA-REAL-FIN   TO PRO-FECHA-REAL-FIN(IND-PRO).
053800     MOVE PROF-ESTADO           TO PRO-ESTADO(IND-PRO).
053900     MOVE ZERO                  TO PRO-CANT-TAREAS(IND-PRO).
054000     MOVE ZERO                  TO PRO-CANT-HIST(IND-PRO).
054100*         CANT-TAREAS Y CANT-HIST SE RECALCULAN SIEMPRE DESDE CERO
054200*         EN 1400-RECONSTRUIR-RELACIONES; NO VIENEN GRABADOS EN EL
054300*         MAESTRO DE PROYECTOS, SOLO SE DERIVAN DE LAS TAREAS.
054400     IF PRO-PROYECTO-ID(IND-PRO) > CONTADOR-PROYECTO
054500         MOVE PRO-PROYECTO-ID(IND-PRO) TO CONTADOR-PROYECTO.
054600     SET IND-PRO UP BY 1.
054700     PERFORM 1210-LEER-PROYECTO THRU 1210-EXIT.
054800 1220-EXIT.
054900     EXIT.
055000
055100*-------------------------------------------------------------------
055200* ABRE TAREAS, LO CARGA COMPLETO A TABLA Y LO CIERRA,              *
055300* IGUAL QUE 1100/1200 CON LOS OTROS DOS MAESTROS.                  *
055400*-------------------------------------------------------------------
055500 1300-CARGAR-TAREAS.
055600     OPEN INPUT TAREAS.
055700     IF FS-TAREAS NOT = ZERO
055800         DISPLAY "ERROR AL ABRIR TAREAS FS: " FS-TAREAS
055900*         MISMO CRITERIO QUE CON LOS OTROS DOS MAESTROS.
056000         GO TO 1300-EXIT.
056100     SET IND-TAR TO 1.
056200*         LA TABLA DE TAREAS SE RECORRE SIEMPRE LINEAL (NO POR
056300*         INDICE DIRECTO COMO EMPLEADOS Y PROYECTOS), POR ESO
056400*         CONTADOR-TAREAS SE SACA DEL ULTIMO INDICE USADO.
056500     PERFORM 1310-LEER-TAREA THRU 1310-EXIT.
056600     PERFORM 1320-CARGAR-UNA-TAREA THRU 1320-EXIT
056700         UNTIL FS-TAREAS = "10".
056800     CLOSE TAREAS.
056900     COMPUTE CONTADOR-TAREAS = IND-TAR - 1.
057000*         IND-TAR QUEDO UNO POR ENCIMA DE LA ULTIMA TAREA CARGADA
057100*         (SE INCREMENTA DESPUES DE CADA ALTA EN 1320), POR ESO HAY
057200*         QUE RESTARLE UNO PARA OBTENER LA CANTIDAD REAL.
057300 1300-EXIT.
057400     EXIT.
057500
057600*-------------------------------------------------------------------
057700* LECTURA DE UN REGISTRO DE TAREAS; SENALA FIN DE                  *
057800* ARCHIVO EN FS-TAREAS = "10".                                     *
057900*-------------------------------------------------------------------
058000 1310-LEER-TAREA.
058100     READ TAREAS.
058200     IF FS-TAREAS NOT = ZERO AND FS-TAREAS NOT = "10"
058300         DISPLAY "ERROR AL LEER TAREAS FS: " FS-TAREAS
058400*         MISMO CRITERIO DE CORTE QUE EN LOS OTROS DOS MAESTROS.
058500         MOVE "10" TO FS-TAREAS.
058600 1310-EXIT.
058700     EXIT.
058800
058900*-------------------------------------------------------------------
059000* PASA UN REGISTRO LEIDO A LA TABLA EN MEMORIA Y                   *
059100* AVANZA EL INDICE DE TAREAS.                                      *
059200*-------------------------------------------------------------------
059300 1320-CARGAR-UNA-TAREA.
059400     MOVE TARF-PROYECTO-ID      TO TAR-PROYECTO-ID(IND-TAR).
059500     MOVE TARF-TITULO           TO TAR-TITULO(IND-TAR).
059600     MOVE TARF-DESCRIPCION      TO TAR-DESCRIPCION(IND-TAR).
059700     MOVE TARF-DURACION-EST     TO TAR-DURACION-ESTIMADA(IND-TAR).
059800     MOVE TARF-RETRASO          TO TAR-RETRASO(IND-TAR).
059900     MOVE TARF-LEGAJO-RESP      TO TAR-LEGAJO-RESP(IND-TAR).
060000     MOVE TARF-LEGAJO-RESP-HIST TO TAR-LEGAJO-RESP-HIST(IND-TAR).
060100     MOVE TARF-FINALIZADA       TO TAR-FINALIZADA(IND-TAR).
060200     SET IND-TAR UP BY 1.
060300     PERFORM 1310-LEER-TAREA THRU 1310-EXIT.
060400 1320-EXIT.
060500     EXIT.
060600
060700*-----------------------------------------------------------------
060800* RECONSTRUYE, A PARTIR DE LAS TAREAS YA CARGADAS, LA CANTIDAD  *
060900* DE TAREAS POR PROYECTO Y LA LISTA DE HISTORICOS DE CADA UNO. *
061000*-----------------------------------------------------------------
061100 1400-RECONSTRUIR-RELACIONES.
061200     IF CONTADOR-TAREAS = ZERO
061300         GO TO 1400-EXIT.
061400     PERFORM 1410-RECONSTRUIR-UNA-TAREA THRU 1410-EXIT
061500         VARYING IND-TAR FROM 1 BY 1
061600         UNTIL IND-TAR > CONTADOR-TAREAS.
061700 1400-EXIT.
061800     EXIT.
061900
062000*-------------------------------------------------------------------
062100* SUMA LA TAREA AL CONTADOR DE TAREAS DE SU PROYECTO               *
062200* Y, SI TRAE RESPONSABLE HISTORICO DE UNA CORRIDA                  *
062300* ANTERIOR, LO VUELCA A LA TABLA DE HISTORICOS.                    *
062400*-------------------------------------------------------------------
062500 1410-RECONSTRUIR-UNA-TAREA.
062600     SET IND-PRO TO TAR-PROYECTO-ID(IND-TAR).
062700     ADD 1 TO PRO-CANT-TAREAS(IND-PRO).
062800     IF TAR-LEGAJO-RESP-HIST(IND-TAR) NOT = ZERO
062900         PERFORM 1420-AGREGAR-HISTORICO THRU 1420-EXIT.
063000*         SOLO SE RECONSTRUYE EL HISTORICO SI LA TAREA TRAE UN
063100*         RESPONSABLE-HIST DE UNA CORRIDA ANTERIOR; LAS TAREAS
063200*         NUNCA ASIGNADAS NO APORTAN NADA A LA LISTA.
063300 1410-EXIT.
063400     EXIT.
063500
063600*-------------------------------------------------------------------
063700* ARMA LA TABLA DE HISTORICOS DEL PROYECTO PARA PASARLA            *
063800* POR LINKAGE A HSRESUM, QUE LA DEVUELVE ACTUALIZADA.              *
063900*-------------------------------------------------------------------
064000 1420-AGREGAR-HISTORICO.
064100     MOVE PRO-CANT-HIST(IND-PRO) TO HIST-CANT.
064200     MOVE TAR-LEGAJO-RESP-HIST(IND-TAR) TO LEGAJO-NUEVO.
064300     PERFORM 1430-CARGAR-TABLA-HIST-ENTRADA THRU 1430-EXIT.
064400     CALL "HSRESUM" USING HIST-CANT HIST-TABLA
064500                          LEGAJO-NUEVO.
064600     MOVE HIST-CANT TO PRO-CANT-HIST(IND-PRO).
064700*         EL MISMO CALL A HSRESUM QUE USA 5120-AGREGAR-A-HISTORICO
064800*         CUANDO ASIGNA EN VIVO; ACA SOLO SIRVE PARA RECONSTRUIR LO
064900*         QUE YA HABIA QUEDADO GRABADO EN UNA CORRIDA ANTERIOR.
065000     PERFORM 1440-DESCARGAR-TABLA-HIST THRU 1440-EXIT.
065100 1420-EXIT.
065200     EXIT.
065300
065400*-------------------------------------------------------------------
065500* COPIA LOS 50 HISTORICOS DEL PROYECTO A LA TABLA                  *
065600* LINKAGE QUE RECIBE HSRESUM.                                      *
065700*-------------------------------------------------------------------
065800 1430-CARGAR-TABLA-HIST-ENTRADA.
065900     PERFORM 1431-COPIAR-ENTRADA THRU 1431-EXIT
066000         VARYING IND-HIST FROM 1 BY 1 UNTIL IND-HIST > 50.
066100 1430-EXIT.
066200     EXIT.
066300
066400*-------------------------------------------------------------------
066500* COPIA UNA POSICION DE LA TABLA DE HISTORICOS DEL                 *
066600* PROYECTO A LA TABLA LINKAGE.                                     *
066700*-------------------------------------------------------------------
066800 1431-COPIAR-ENTRADA.
066900     MOVE PRO-HIST-LEGAJO(IND-PRO IND-HIST)
067000*         LA TABLA LINKAGE TIENE SIEMPRE 50 POSICIONES FISICAS,
067100*         AUNQUE PRO-CANT-HIST SEA MENOR; LAS POSICIONES DE MAS
067200*         VIAJAN SIN USO Y HSRESUM LAS IGNORA VIA HIST-CANT.
067300         TO HIST-LEGAJO(IND-HIST).
067400 1431-EXIT.
067500     EXIT.
067600
067700*-------------------------------------------------------------------
067800* DEVUELVE LOS 50 HISTORICOS DE LA TABLA LINKAGE A LA              *
067900* TABLA DEL PROYECTO, YA ACTUALIZADA POR HSRESUM.                  *
068000*-------------------------------------------------------------------
068100 1440-DESCARGAR-TABLA-HIST.
068200     PERFORM 1441-COPIAR-SALIDA THRU 1441-EXIT
068300         VARYING IND-HIST FROM 1 BY 1 UNTIL IND-HIST > 50.
068400 1440-EXIT.
068500     EXIT.
068600
068700*-------------------------------------------------------------------
068800* COPIA UNA POSICION DE LA TABLA LINKAGE A LA TABLA DE             *
068900* HISTORICOS DEL PROYECTO.                                         *
069000*-------------------------------------------------------------------
069100 1441-COPIAR-SALIDA.
069200     MOVE HIST-LEGAJO(IND-HIST)
069300         TO PRO-HIST-LEGAJO(IND-PRO IND-HIST).
069400*         SIMETRICO AL COPIADO DE ENTRADA: DEVUELVE LAS 50
069500*         POSICIONES, INCLUIDA LA RECIEN AGREGADA POR HSRESUM.
069600 1441-EXIT.
069700     EXIT.
069800
069900*-----------------------------------------------------------------
070000* LAZO PRINCIPAL: UNA TRANSACCION POR REGISTRO, EN ORDEN.       *
070100*-----------------------------------------------------------------
070200 2000-PROCESAR-TRANSACCIONES.
070300     PERFORM 2010-LEER-TRANSACCION THRU 2010-EXIT.
070400     PERFORM 2100-EVALUAR-TRANSACCION THRU 2100-EXIT
070500         UNTIL FS-TRANSAC = "10".
070600*         SE LEE UNA TRANSACCION ANTES DE ENTRAR AL LAZO PARA QUE
070700*         EL UNTIL DETECTE ARCHIVO VACIO SIN EVALUAR NADA.
070800 2000-EXIT.
070900     EXIT.
071000
071100*-------------------------------------------------------------------
071200* LECTURA DE UNA TRANSACCION; SENALA FIN DE ARCHIVO EN             *
071300* FS-TRANSACCIONES = "10".                                         *
071400*-------------------------------------------------------------------
071500 2010-LEER-TRANSACCION.
071600     READ TRANSACCIONES.
071700     IF FS-TRANSAC NOT = ZERO AND FS-TRANSAC NOT = "10"
071800         DISPLAY "ERROR AL LEER TRANSACCIONES FS: " FS-TRANSAC
071900*         UN ERROR DE LECTURA DE TRANSACCIONES TERMINA EL LAZO
072000*         PRINCIPAL COMO SI FUERA FIN DE ARCHIVO NORMAL.
072100         MOVE "10" TO FS-TRANSAC.
072200 2010-EXIT.
072300     EXIT.
072400
072500*-------------------------------------------------------------------
072600* DESPACHO SEGUN TRN-TIPO. SI QUEDA UN MENSAJE DE                  *
072700* RECHAZO CARGADO, SE MUESTRA POR CONSOLA ANTES DE                 *
072800* PASAR A LA TRANSACCION SIGUIENTE.                                *
072900*-------------------------------------------------------------------
073000 2100-EVALUAR-TRANSACCION.
073100     MOVE SPACES TO MSJ-RECHAZO.
073200     EVALUATE TRN-TIPO
073300*         DOCE CODIGOS DE MOVIMIENTO (EC/EP/PR/TI/TA/AS/AM/RS/RM/RD/
073400*         FT/FP); CUALQUIER OTRO VALOR DE TRN-TIPO SE TOMA COMO
073500*         CODIGO DE CONSULTA Y VA POR WHEN OTHER A HSREPLIS.
073600*         MSJ-RECHAZO SE LIMPIA ACA, ANTES DE DESPACHAR, PARA QUE
073700*         CADA TRANSACCION ARRANQUE SIN EL RECHAZO DE LA ANTERIOR.
073800         WHEN "EC" PERFORM 3000-ALTA-EMP-CONTRATADO THRU 3000-EXIT
073900*             EC = ALTA DE EMPLEADO CONTRATADO (COBRA POR HORA)
074000         WHEN "EP" PERFORM 3050-ALTA-EMP-PLANTA THRU 3050-EXIT
074100*             EP = ALTA DE EMPLEADO DE PLANTA (COBRA POR DIA)
074200         WHEN "PR" PERFORM 4000-ALTA-PROYECTO THRU 4000-EXIT
074300*             PR = ALTA DE PROYECTO NUEVO CON SU PRIMER CLIENTE
074400         WHEN "TI" PERFORM 4200-ALTA-TAREA-INICIAL THRU 4200-EXIT
074500*             TI = ALTA DE LA PRIMERA TAREA DE UN PROYECTO RECIEN
074600*                  CREADO (NO CORRE FECHAS)
074700         WHEN "TA" PERFORM 4300-ALTA-TAREA-POSTERIOR
074800*             TA = ALTA DE TAREA SOBRE UN PROYECTO EXISTENTE
074900*                  (CORRE LAS FECHAS ESTIMADA Y REAL DE FIN)
075000                                              THRU 4300-EXIT
075100         WHEN "AS" PERFORM 5000-ASIGNAR-PRIMER-LIBRE
075200*             AS = ASIGNAR AL PRIMER EMPLEADO DISPONIBLE
075300                                              THRU 5000-EXIT
075400         WHEN "AM" PERFORM 5050-ASIGNAR-MENOS-ATRASADO
075500*             AM = ASIGNAR AL DISPONIBLE CON MENOS RETRASOS
075600                                              THRU 5050-EXIT
075700         WHEN "RS" PERFORM 5150-REASIGNAR-ESPECIFICO
075800*             RS = REASIGNAR A UN LEGAJO ESPECIFICO (TP-244)
075900                                              THRU 5150-EXIT
076000         WHEN "RM" PERFORM 5160-REASIGNAR-MENOS-ATRASADO
076100*             RM = REASIGNAR AL DISPONIBLE CON MENOS RETRASOS
076200                                              THRU 5160-EXIT
076300         WHEN "RD" PERFORM 5500-REGISTRAR-RETRASO THRU 5500-EXIT
076400*             RD = REGISTRAR RETRASO SOBRE UNA TAREA
076500         WHEN "FT" PERFORM 5300-FINALIZAR-TAREA THRU 5300-EXIT
076600*             FT = FINALIZAR UNA TAREA
076700         WHEN "FP" PERFORM 5400-FINALIZAR-PROYECTO THRU 5400-EXIT
076800*             FP = FINALIZAR UN PROYECTO COMPLETO
076900         WHEN OTHER PERFORM 6000-PROCESAR-QUERY THRU 6000-EXIT
077000*         CUALQUIER TRN-TIPO QUE NO SEA UNO DE LOS DOCE CODIGOS DE
077100*         MOVIMIENTO DE ARRIBA SE TOMA COMO CODIGO DE CONSULTA Y SE
077200*         DELEGA ENTERO A HSREPLIS, QUE SABE VALIDAR CADA UNO.
077300     END-EVALUATE.
077400     IF MSJ-RECHAZO NOT = SPACES
077500         DISPLAY "RECHAZADA " TRN-TIPO " - " MSJ-RECHAZO.
077600*         EL RECHAZO SOLO SE AVISA POR CONSOLA; LA TRANSACCION
077700*         RECHAZADA NO DEJA RASTRO EN LOS MAESTROS NI DETIENE LA
077800*         CORRIDA, SE SIGUE CON LA SIGUIENTE.
077900     PERFORM 2010-LEER-TRANSACCION THRU 2010-EXIT.
078000 2100-EXIT.
078100     EXIT.
078200
078300*-----------------------------------------------------------------
078400* ALTA DE EMPLEADOS                                             *
078500*-----------------------------------------------------------------
078600 3000-ALTA-EMP-CONTRATADO.
078700     PERFORM 3100-VALIDAR-NOMBRE-Y-VALOR THRU 3100-EXIT.
078800     IF MSJ-RECHAZO NOT = SPACES
078900         GO TO 3000-EXIT.
079000     ADD 1 TO CONTADOR-LEGAJO.
079100     SET IND-EMP TO CONTADOR-LEGAJO.
079200     MOVE CONTADOR-LEGAJO TO EMP-LEGAJO(IND-EMP).
079300     MOVE TRN-NOMBRE        TO EMP-NOMBRE(IND-EMP).
079400     MOVE "C"               TO EMP-TIPO(IND-EMP).
079500*         EL LEGAJO NUEVO ES SIEMPRE EL CONTADOR YA INCREMENTADO;
079600*         NO HAY FORMA DE QUE LA TRANSACCION PIDA UN LEGAJO
079700*         PUNTUAL PARA UN ALTA.
079800     MOVE "S"               TO EMP-DISPONIBLE(IND-EMP).
079900*         TODO EMPLEADO NACE DISPONIBLE; RECIEN DEJA DE ESTARLO
080000*         AL QUEDAR COMO RESPONSABLE DE UNA TAREA (5100/5200).
080100     MOVE ZERO              TO EMP-CANT-RETRASOS(IND-EMP).
080200     MOVE ZERO              TO EMP-CANT-TAR-REAL(IND-EMP).
080300     MOVE TRN-VALOR         TO EMP-VALOR-HORA(IND-EMP).
080400*         EL CONTRATADO SOLO COBRA POR HORA; VALOR-DIA Y CATEGORIA
080500*         NO EXISTEN PARA EL (COMPARTEN ESPACIO VIA REDEFINES CON
080600*         EL EMPLEADO DE PLANTA, VER EMP-DATOS-PLANTA).
080700 3000-EXIT.
080800     EXIT.
080900
081000*-------------------------------------------------------------------
081100* ALTA DE EMPLEADO DE PLANTA: VALIDA NOMBRE, VALOR-DIA             *
081200* Y CATEGORIA, Y AGREGA EL REGISTRO A LA TABLA.                    *
081300*-------------------------------------------------------------------
081400 3050-ALTA-EMP-PLANTA.
081500     PERFORM 3100-VALIDAR-NOMBRE-Y-VALOR THRU 3100-EXIT.
081600     IF MSJ-RECHAZO NOT = SPACES
081700         GO TO 3050-EXIT.
081800     PERFORM 3200-VALIDAR-CATEGORIA THRU 3200-EXIT.
081900     IF MSJ-RECHAZO NOT = SPACES
082000         GO TO 3050-EXIT.
082100     ADD 1 TO CONTADOR-LEGAJO.
082200     SET IND-EMP TO CONTADOR-LEGAJO.
082300     MOVE CONTADOR-LEGAJO TO EMP-LEGAJO(IND-EMP).
082400     MOVE TRN-NOMBRE        TO EMP-NOMBRE(IND-EMP).
082500     MOVE "P"               TO EMP-TIPO(IND-EMP).
082600     MOVE "S"               TO EMP-DISPONIBLE(IND-EMP).
082700     MOVE ZERO              TO EMP-CANT-RETRASOS(IND-EMP).
082800     MOVE ZERO              TO EMP-CANT-TAR-REAL(IND-EMP).
082900     MOVE TRN-VALOR         TO EMP-VALOR-DIA(IND-EMP).
083000     MOVE TRN-CATEGORIA     TO EMP-CATEGORIA(IND-EMP).
083100*         EL DE PLANTA COBRA POR DIA Y TIENE CATEGORIA (INICIAL,
083200*         TECNICO O EXPERTO), VALIDADA RECIEN ARRIBA EN 3200.
083300 3050-EXIT.
083400     EXIT.
083500
083600*-------------------------------------------------------------------
083700* RECHAZA NOMBRE VACIO O TABLA DE EMPLEADOS LLENA                  *
083800* (TOPE DE 200 LEGAJOS).                                           *
083900*-------------------------------------------------------------------
084000 3100-VALIDAR-NOMBRE-Y-VALOR.
084100     IF TRN-NOMBRE = SPACES
084200         MOVE "NOMBRE VACIO" TO MSJ-RECHAZO
084300         GO TO 3100-EXIT.
084400     IF CONTADOR-LEGAJO >= 200
084500         MOVE "TABLA DE EMPLEADOS LLENA" TO MSJ-RECHAZO.
084600*         EL TOPE DE 200 ES EL OCCURS DE EMP-TABLA; NO HAY FORMA DE
084700*         AGREGAR MAS ALLA SIN TOCAR EL LAYOUT Y RECOMPILAR.
084800 3100-EXIT.
084900     EXIT.
085000
085100*-------------------------------------------------------------------
085200* SOLO SE ACEPTAN LAS TRES CATEGORIAS DE PLANTA:                   *
085300* INICIAL, TECNICO O EXPERTO.                                      *
085400*-------------------------------------------------------------------
085500 3200-VALIDAR-CATEGORIA.
085600     INSPECT TRN-CATEGORIA CONVERTING ALFA-MINUSCULAS            TP-251
085700*         LA CONVERSION A MAYUSCULAS EVITA RECHAZAR UNA CATEGORIA
085800*         BIEN TIPEADA SOLO PORQUE VINO EN MINUSCULAS DESDE EL
085900*         ARCHIVO DE TRANSACCIONES (TP-251).
086000                                    TO ALFA-MAYUSCULAS.          TP-251
086100     IF TRN-CATEGORIA NOT = "INICIAL " AND
086200        TRN-CATEGORIA NOT = "TECNICO " AND
086300        TRN-CATEGORIA NOT = "EXPERTO "
086400         MOVE "CATEGORIA INVALIDA" TO MSJ-RECHAZO.
086500*         SOLO EXISTEN ESTAS TRES CATEGORIAS DE PLANTA; CUALQUIER
086600*         OTRO VALOR SE RECHAZA, NO SE DA DE ALTA A MEDIAS.
086700 3200-EXIT.
086800     EXIT.
086900
087000*-----------------------------------------------------------------
087100* ALTA DE PROYECTO Y DE TAREAS                                  *
087200*-----------------------------------------------------------------
087300 4000-ALTA-PROYECTO.
087400     IF TRN-NOMBRE = SPACES
087500         MOVE "CLIENTE VACIO" TO MSJ-RECHAZO
087600*         EL NOMBRE DEL CLIENTE ES EL DATO MINIMO DE UN PROYECTO;
087700*         SIN EL, NI SIQUIERA SE LE PUEDE ASIGNAR UN PROYECTO-ID.
087800         GO TO 4000-EXIT.
087900     IF TRN-FECHA-FIN < TRN-FECHA-INICIO
088000         MOVE "FECHA FIN ANTERIOR A FECHA INICIO"
088100             TO MSJ-RECHAZO
088200         GO TO 4000-EXIT.
088300     IF CONTADOR-PROYECTO >= 100
088400         MOVE "TABLA DE PROYECTOS LLENA" TO MSJ-RECHAZO
088500*         TOPE DADO POR EL OCCURS DE PRO-TABLA (100 PROYECTOS
088600*         SIMULTANEOS EN MEMORIA POR CORRIDA).
088700         GO TO 4000-EXIT.
088800     ADD 1 TO CONTADOR-PROYECTO.
088900     SET IND-PRO TO CONTADOR-PROYECTO.
089000     MOVE CONTADOR-PROYECTO  TO PRO-PROYECTO-ID(IND-PRO).
089100*         IGUAL QUE CON EL LEGAJO: EL PROYECTO-ID SALE DEL
089200*         CONTADOR, NUNCA LO TRAE LA TRANSACCION DE ALTA.
089300     MOVE TRN-NOMBRE            TO PRO-NOMBRE-CLIENTE(IND-PRO).
089400     MOVE TRN-EMAIL             TO PRO-EMAIL-CLIENTE(IND-PRO).
089500     MOVE TRN-TELEFONO          TO PRO-TELEFONO-CLIENTE(IND-PRO).
089600     MOVE TRN-DIRECCION         TO PRO-DIRECCION(IND-PRO).
089700     MOVE TRN-FECHA-INICIO      TO PRO-FECHA-INICIO(IND-PRO).
089800     MOVE TRN-FECHA-FIN         TO PRO-FECHA-EST-FIN(IND-PRO).
089900     MOVE TRN-FECHA-FIN         TO PRO-FECHA-REAL-FIN(IND-PRO).
090000*         AL ALTA, LA FECHA REAL DE FIN ARRANCA IGUAL A LA ESTIMADA;
090100*         AMBAS SE VAN CORRIENDO JUNTAS EN 4400-CORRER-FECHAS HASTA
090200*         QUE EL PROYECTO SE FINALIZA CON SU PROPIA FECHA REAL.
090300     MOVE "PENDIENTE "          TO PRO-ESTADO(IND-PRO).
090400*         TODO PROYECTO NACE PENDIENTE; PASA A ACTIVO RECIEN
090500*         CON LA PRIMERA ASIGNACION DE TAREA (5600-RECALCULAR-
090600*         ESTADO) Y A FINALIZADO CON EL 'FP' (5400).
090700     MOVE ZERO                  TO PRO-CANT-TAREAS(IND-PRO).
090800     MOVE ZERO                  TO PRO-CANT-HIST(IND-PRO).
090900 4000-EXIT.
091000     EXIT.
091100
091200*-------------------------------------------------------------------
091300* ALTA DE LA PRIMERA TAREA DE UN PROYECTO RECIEN                   *
091400* CREADO: NO HAY FECHAS DE PROYECTO PARA CORRER TODAVIA.           *
091500*-------------------------------------------------------------------
091600 4200-ALTA-TAREA-INICIAL.
091700*         CARGA DE CONSTRUCCION: NO CORRE FECHAS DEL PROYECTO   *
091800     PERFORM 4350-VALIDAR-DATOS-TAREA THRU 4350-EXIT.
091900     IF MSJ-RECHAZO NOT = SPACES
092000         GO TO 4200-EXIT.
092100     PERFORM 4360-AGREGAR-TAREA THRU 4360-EXIT.
092200 4200-EXIT.
092300*         LA PRIMERA TAREA NO CORRE FECHAS PORQUE EL PROYECTO YA
092400*         NACE CON LAS FECHAS ESTIMADA/REAL DE FIN QUE TRAJO LA
092500*         TRANSACCION DE ALTA; SOLO SUMA AL CONTADOR DE TAREAS.
092600     EXIT.
092700
092800*-------------------------------------------------------------------
092900* ALTA DE UNA TAREA SOBRE UN PROYECTO YA EXISTENTE:                *
093000* VALIDA PROYECTO Y DATOS, AGREGA LA TAREA Y CORRE LAS             *
093100* FECHAS ESTIMADA Y REAL DEL PROYECTO.                             *
093200*-------------------------------------------------------------------
093300 4300-ALTA-TAREA-POSTERIOR.
093400     SET IND-PRO TO TRN-PROYECTO-ID.
093500     IF TRN-PROYECTO-ID = ZERO OR
093600        TRN-PROYECTO-ID > CONTADOR-PROYECTO
093700         MOVE "PROYECTO INEXISTENTE" TO MSJ-RECHAZO
093800         GO TO 4300-EXIT.
093900     IF PRO-ES-FINALIZADO(IND-PRO)
094000         MOVE "PROYECTO FINALIZADO" TO MSJ-RECHAZO
094100         GO TO 4300-EXIT.
094200     PERFORM 4350-VALIDAR-DATOS-TAREA THRU 4350-EXIT.
094300     IF MSJ-RECHAZO NOT = SPACES
094400         GO TO 4300-EXIT.
094500     PERFORM 4360-AGREGAR-TAREA THRU 4360-EXIT.
094600     PERFORM 4400-CORRER-FECHAS THRU 4400-EXIT.
094700*         CADA TAREA AGREGADA DESPUES DE LA PRIMERA EMPUJA LAS
094800*         FECHAS DE FIN DEL PROYECTO HACIA ADELANTE, UNA POR UNA,
094900*         PORQUE SE ASUME QUE SE SUMA AL FINAL DE LO YA PLANIFICADO.
095000 4300-EXIT.
095100     EXIT.
095200
095300*-------------------------------------------------------------------
095400* RECHAZA TITULO VACIO, DURACION MENOR A MEDIO DIA O               *
095500* TABLA DE TAREAS LLENA (TOPE DE 2000).                            *
095600*-------------------------------------------------------------------
095700 4350-VALIDAR-DATOS-TAREA.
095800     IF TRN-TITULO = SPACES
095900         MOVE "TITULO VACIO" TO MSJ-RECHAZO
096000         GO TO 4350-EXIT.
096100     IF TRN-DURACION < 0.5
096200         MOVE "DURACION MENOR A MEDIO DIA" TO MSJ-RECHAZO
096300         GO TO 4350-EXIT.
096400     IF CONTADOR-TAREAS >= 2000
096500         MOVE "TABLA DE TAREAS LLENA" TO MSJ-RECHAZO.
096600*         2000 ES EL OCCURS DE TAR-TABLA, COMPARTIDO POR TODOS LOS
096700*         PROYECTOS JUNTOS (NO ES UN TOPE POR PROYECTO).
096800 4350-EXIT.
096900     EXIT.
097000
097100*-------------------------------------------------------------------
097200* AGREGA LA TAREA AL FINAL DE LA TABLA Y SUMA AL                   *
097300* CONTADOR DE TAREAS DEL PROYECTO.                                 *
097400*-------------------------------------------------------------------
097500 4360-AGREGAR-TAREA.
097600     ADD 1 TO CONTADOR-TAREAS.
097700     SET IND-TAR TO CONTADOR-TAREAS.
097800     MOVE TRN-PROYECTO-ID    TO TAR-PROYECTO-ID(IND-TAR).
097900     MOVE TRN-TITULO         TO TAR-TITULO(IND-TAR).
098000     MOVE TRN-DESCRIPCION    TO TAR-DESCRIPCION(IND-TAR).
098100     MOVE TRN-DURACION       TO TAR-DURACION-ESTIMADA(IND-TAR).
098200     MOVE ZERO               TO TAR-RETRASO(IND-TAR).
098300     MOVE ZERO               TO TAR-LEGAJO-RESP(IND-TAR).
098400     MOVE ZERO               TO TAR-LEGAJO-RESP-HIST(IND-TAR).
098500*         UNA TAREA NUEVA NACE SIN RESPONSABLE Y SIN RETRASO; RECIEN
098600*         TOMA VALORES AL ASIGNARSE (5100) O AL REGISTRAR RETRASO
098700*         (5500), NUNCA EN EL ALTA.
098800     MOVE "N"                TO TAR-FINALIZADA(IND-TAR).
098900     SET IND-PRO TO TRN-PROYECTO-ID.
099000     ADD 1 TO PRO-CANT-TAREAS(IND-PRO).
099100*         EL CONTADOR DE TAREAS DEL PROYECTO SE MANTIENE AL VUELO
099200*         ACA PARA QUE 5600-RECALCULAR-ESTADO NO TENGA QUE RECORRER
099300*         TODA LA TABLA DE TAREAS CADA VEZ QUE HAY QUE CONSULTARLO.
099400 4360-EXIT.
099500     EXIT.
099600
099700*-----------------------------------------------------------------
099800* CORRIMIENTO DE FECHAS ESTIMADA Y REAL POR TAREA AGREGADA      *
099900* DESPUES DE LA CONSTRUCCION (CEILING DE LA DURACION, EN DIAS)  *
100000*-----------------------------------------------------------------
100100 4400-CORRER-FECHAS.
100200     MOVE TRN-DURACION TO DURACION-REAL.
100300*         SOLO SE CORREN LAS FECHAS CUANDO SE AGREGA UNA TAREA SOBRE
100400*         UN PROYECTO YA EXISTENTE (4300); LA PRIMERA TAREA DE UN
100500*         PROYECTO (4200) NO PASA POR ACA.
100600     PERFORM 4410-REDONDEAR-DIAS THRU 4410-EXIT.
100700     MOVE PRO-FECHA-EST-FIN(IND-PRO) TO FECHA-TRABAJO.
100800     MOVE DIAS-ENTEROS TO DIAS-A-SUMAR.
100900     PERFORM 4450-SUMAR-UN-DIA THRU 4450-EXIT
101000         DIAS-A-SUMAR TIMES.
101100     MOVE FECHA-TRABAJO TO PRO-FECHA-EST-FIN(IND-PRO).
101200*         LA FECHA ESTIMADA Y LA REAL SE CORREN POR SEPARADO, UNA
101300*         DESPUES DE LA OTRA, PORQUE PUEDEN HABER DIVERGIDO SI EL
101400*         PROYECTO YA TUVO RETRASOS EN TAREAS ANTERIORES.
101500     MOVE PRO-FECHA-REAL-FIN(IND-PRO) TO FECHA-TRABAJO.
101600     PERFORM 4450-SUMAR-UN-DIA THRU 4450-EXIT
101700         DIAS-A-SUMAR TIMES.
101800     MOVE FECHA-TRABAJO TO PRO-FECHA-REAL-FIN(IND-PRO).
101900 4400-EXIT.
102000     EXIT.
102100
102200*-------------------------------------------------------------------
102300* CEILING SIN FUNCIONES INTRINSECAS, IGUAL IDEA QUE EN             *
102400* HSCOSTO: TRUNCA LA DURACION DE LA TAREA Y SUMA UN DIA            *
102500* MAS SI QUEDA RESTO, PARA CORRER LAS FECHAS DE CALENDARIO.        *
102600*-------------------------------------------------------------------
102700 4410-REDONDEAR-DIAS.
102800     MOVE DURACION-REAL TO DIAS-ENTEROS.
102900     COMPUTE DIAS-RESTO = DURACION-REAL - DIAS-ENTEROS.
103000*         DURACION-REAL PUEDE TRAER DECIMALES (MEDIO DIA, UN
103100*         CUARTO DE DIA); EL CALENDARIO SOLO AVANZA EN DIAS ENTEROS,
103200*         POR ESO SE REDONDEA HACIA ARRIBA SI QUEDA ALGUN RESTO.
103300     IF DIAS-RESTO > ZERO
103400         ADD 1 TO DIAS-ENTEROS.
103500 4410-EXIT.
103600     EXIT.
103700
103800*-------------------------------------------------------------------
103900* AVANZA LA FECHA UN DIA, CON PASE DE MES Y DE ANIO                *
104000* SEGUN LA CANTIDAD DE DIAS DEL MES ACTUAL.                        *
104100*-------------------------------------------------------------------
104200 4450-SUMAR-UN-DIA.
104300     PERFORM 4460-OBTENER-DIAS-DEL-MES THRU 4460-EXIT.
104400     ADD 1 TO FT-DIA.
104500     IF FT-DIA > DIAS-DEL-MES
104600         MOVE 1 TO FT-DIA
104700         ADD 1 TO FT-MES
104800         IF FT-MES > 12
104900             MOVE 1 TO FT-MES
105000             ADD 1 TO FT-ANIO.
105100*         SIN FUNCIONES INTRINSECAS DE FECHA (ESTE SHOP NO LAS USA
105200*         DESDE ANTES DE TP-205): SE AVANZA UN DIA POR VEZ, CON PASE
105300*         DE MES Y DE ANIO MANUAL SEGUN LA TABLA DIAS-POR-MES.
105400 4450-EXIT.
105500     EXIT.
105600
105700*-------------------------------------------------------------------
105800* BUSCA EN LA TABLA DE DIAS POR MES; FEBRERO SE                    *
105900* RESUELVE APARTE POR EL ANIO BISIESTO.                            *
106000*-------------------------------------------------------------------
106100 4460-OBTENER-DIAS-DEL-MES.
106200     MOVE DIAS-MES(FT-MES) TO DIAS-DEL-MES.
106300     IF FT-MES = 2
106400         PERFORM 4470-VERIFICAR-BISIESTO THRU 4470-EXIT.
106500*         FEBRERO ES EL UNICO MES QUE CAMBIA DE CANTIDAD DE DIAS
106600*         SEGUN EL ANIO; EL RESTO SALE DIRECTO DE LA TABLA FIJA.
106700 4460-EXIT.
106800     EXIT.
106900
107000*-----------------------------------------------------------------
107100* ANIO BISIESTO: DIVISIBLE POR 4, SALVO SIGLO NO DIVISIBLE 400   *
107200*-----------------------------------------------------------------
107300 4470-VERIFICAR-BISIESTO.
107400     DIVIDE FT-ANIO BY 4 GIVING COCIENTE-AUX
107500*         NO DIVISIBLE POR 4: NO ES BISIESTO, FEBRERO QUEDA EN 28
107600*         (VALOR QUE YA TRAE DIAS-DEL-MES DESDE LA TABLA).
107700         REMAINDER RESTO-4.
107800     IF RESTO-4 NOT = ZERO
107900         GO TO 4470-EXIT.
108000     DIVIDE FT-ANIO BY 100 GIVING COCIENTE-AUX
108100*         DIVISIBLE POR 4 Y NO POR 100: BISIESTO COMUN (EJ. 2024).
108200         REMAINDER RESTO-100.
108300     IF RESTO-100 NOT = ZERO
108400         MOVE 29 TO DIAS-DEL-MES
108500         GO TO 4470-EXIT.
108600     DIVIDE FT-ANIO BY 400 GIVING COCIENTE-AUX
108700         REMAINDER RESTO-400.
108800     IF RESTO-400 = ZERO
108900         MOVE 29 TO DIAS-DEL-MES.
109000*         DIVISIBLE POR 100: SOLO ES BISIESTO SI TAMBIEN ES
109100*         DIVISIBLE POR 400 (REGLA GREGORIANA, EJ. 2000 SI, 1900 NO).
109200 4470-EXIT.
109300     EXIT.
109400
109500*-----------------------------------------------------------------
109600* BUSQUEDA DE TAREA POR PROYECTO + TITULO (CLAVE LOGICA)        *
109700*-----------------------------------------------------------------
109800 5700-BUSCAR-TAREA.
109900     MOVE "N" TO TAREA-ENCONTRADA.
110000     IF CONTADOR-TAREAS = ZERO
110100         GO TO 5700-EXIT.
110200*         SIN TAREAS CARGADAS TODAVIA NO TIENE SENTIDO BUSCAR; SE
110300*         DEVUELVE NO ENCONTRADA DIRECTO.
110400     PERFORM 5710-COMPARAR-UNA-TAREA THRU 5710-EXIT
110500         VARYING IND-TAR FROM 1 BY 1
110600         UNTIL IND-TAR > CONTADOR-TAREAS
110700         OR TAREA-SI-ENCONTRADA.
110800 5700-EXIT.
110900     EXIT.
111000
111100*-------------------------------------------------------------------
111200* COMPARA UNA POSICION DE LA TABLA CONTRA LA CLAVE                 *
111300* LOGICA PROYECTO-ID + TITULO DE LA TRANSACCION.                   *
111400*-------------------------------------------------------------------
111500 5710-COMPARAR-UNA-TAREA.
111600     IF TAR-PROYECTO-ID(IND-TAR) = TRN-PROYECTO-ID AND
111700        TAR-TITULO(IND-TAR) = TRN-TITULO
111800         MOVE "S" TO TAREA-ENCONTRADA.
111900*         LA CLAVE LOGICA DE UNA TAREA ES PROYECTO + TITULO, NO HAY
112000*         UN NUMERO DE TAREA PROPIO; POR ESO TODA TRANSACCION QUE
112100*         TOCA UNA TAREA EXISTENTE TRAE AMBOS DATOS.
112200 5710-EXIT.
112300     EXIT.
112400
112500*-----------------------------------------------------------------
112600* ASIGNACION DE TAREA                                           *
112700*-----------------------------------------------------------------
112800 5000-ASIGNAR-PRIMER-LIBRE.
112900     PERFORM 5010-BUSCAR-PRIMER-LIBRE THRU 5010-EXIT.
113000     IF NOT SI-ENCONTRO
113100         MOVE "NO HAY EMPLEADOS DISPONIBLES" TO MSJ-RECHAZO
113200         GO TO 5000-EXIT.
113300*         ASIGNACION 'AS': EL PRIMER EMPLEADO DISPONIBLE QUE
113400*         APAREZCA EN LA TABLA, SIN MIRAR RETRASOS NI CATEGORIA.
113500     PERFORM 5100-ASIGNAR-TAREA THRU 5100-EXIT.
113600 5000-EXIT.
113700     EXIT.
113800
113900*-------------------------------------------------------------------
114000* RECORRE LA TABLA DE EMPLEADOS HASTA ENCONTRAR EL                 *
114100* PRIMER LEGAJO DISPONIBLE.                                        *
114200*-------------------------------------------------------------------
114300 5010-BUSCAR-PRIMER-LIBRE.
114400     MOVE "N" TO SE-ENCONTRO.
114500     IF CONTADOR-LEGAJO = ZERO
114600         GO TO 5010-EXIT.
114700     PERFORM 5020-MIRAR-UN-EMPLEADO THRU 5020-EXIT
114800*         CORTA EN EL PRIMER DISPONIBLE QUE ENCUENTRA (OR SI-ENCONTRO
114900*         EN LA CONDICION DE SALIDA), NO SIGUE RECORRIENDO DE MAS.
115000         VARYING IND-EMP FROM 1 BY 1
115100         UNTIL IND-EMP > CONTADOR-LEGAJO
115200         OR SI-ENCONTRO.
115300 5010-EXIT.
115400     EXIT.
115500
115600*-------------------------------------------------------------------
115700* COMPARA UNA POSICION DE LA TABLA DE EMPLEADOS CONTRA             *
115800* LA DISPONIBILIDAD BUSCADA.                                       *
115900*-------------------------------------------------------------------
116000 5020-MIRAR-UN-EMPLEADO.
116100     IF EMP-ESTA-DISPONIBLE(IND-EMP)
116200         MOVE "S" TO SE-ENCONTRO
116300         MOVE EMP-LEGAJO(IND-EMP) TO LEGAJO-SELECCIONADO.
116400 5020-EXIT.
116500     EXIT.
116600
116700*-------------------------------------------------------------------
116800* BUSCA, ENTRE LOS DISPONIBLES, AL EMPLEADO CON MENOS              *
116900* RETRASOS REGISTRADOS Y LE ASIGNA LA TAREA.                       *
117000*-------------------------------------------------------------------
117100 5050-ASIGNAR-MENOS-ATRASADO.
117200     PERFORM 5060-BUSCAR-MENOS-ATRASADO THRU 5060-EXIT.
117300     IF NOT SI-ENCONTRO
117400         MOVE "NO HAY EMPLEADOS DISPONIBLES" TO MSJ-RECHAZO
117500         GO TO 5050-EXIT.
117600*         ASIGNACION 'AM': A DIFERENCIA DE 5000, RECORRE TODOS LOS
117700*         DISPONIBLES PARA QUEDARSE CON EL DE MENOS RETRASOS, NO
117800*         CON EL PRIMERO QUE APAREZCA.
117900     PERFORM 5100-ASIGNAR-TAREA THRU 5100-EXIT.
118000 5050-EXIT.
118100     EXIT.
118200
118300*-------------------------------------------------------------------
118400* RECORRE LA TABLA DE EMPLEADOS DISPONIBLES BUSCANDO               *
118500* EL MENOR VALOR DE CANTIDAD DE RETRASOS.                          *
118600*-------------------------------------------------------------------
118700 5060-BUSCAR-MENOS-ATRASADO.
118800     MOVE "N" TO SE-ENCONTRO.
118900     MOVE 99999 TO MENOR-RETRASOS.
119000*         99999 ARRANCA MAS ALTO QUE CUALQUIER CANT-RETRASOS REAL
119100*         (PIC 9(05)) PARA QUE EL PRIMER DISPONIBLE SIEMPRE ENTRE
119200*         COMO MINIMO PROVISORIO EN LA PRIMERA COMPARACION.
119300     IF CONTADOR-LEGAJO = ZERO
119400         GO TO 5060-EXIT.
119500     PERFORM 5070-COMPARAR-UN-EMPLEADO THRU 5070-EXIT
119600         VARYING IND-EMP FROM 1 BY 1
119700         UNTIL IND-EMP > CONTADOR-LEGAJO.
119800 5060-EXIT.
119900     EXIT.
120000
120100*-------------------------------------------------------------------
120200* COMPARA UNA POSICION DE LA TABLA CONTRA EL MINIMO DE             *
120300* RETRASOS ENCONTRADO HASTA EL MOMENTO.                            *
120400*-------------------------------------------------------------------
120500 5070-COMPARAR-UN-EMPLEADO.
120600     IF EMP-ESTA-DISPONIBLE(IND-EMP) AND
120700        EMP-CANT-RETRASOS(IND-EMP) < MENOR-RETRASOS
120800         MOVE EMP-CANT-RETRASOS(IND-EMP) TO MENOR-RETRASOS
120900         MOVE EMP-LEGAJO(IND-EMP) TO LEGAJO-SELECCIONADO
121000         MOVE "S" TO SE-ENCONTRO.
121100*         COMO RECORRE TODA LA TABLA (NO CORTA AL ENCONTRAR), CADA
121200*         NUEVO MINIMO VA PISANDO AL ANTERIOR HASTA EL FINAL.
121300 5070-EXIT.
121400     EXIT.
121500
121600*-----------------------------------------------------------------
121700* NUCLEO DE LA ASIGNACION (COMUN A AS Y AM)                     *
121800*-----------------------------------------------------------------
121900 5100-ASIGNAR-TAREA.
122000     SET IND-PRO TO TRN-PROYECTO-ID.
122100     IF TRN-PROYECTO-ID = ZERO OR
122200        TRN-PROYECTO-ID > CONTADOR-PROYECTO
122300         MOVE "PROYECTO INEXISTENTE" TO MSJ-RECHAZO
122400         GO TO 5100-EXIT.
122500*         UN PROYECTO FINALIZADO NO ADMITE MAS MOVIMIENTOS DE TAREA;
122600*         SOLO QUEDA DISPONIBLE PARA CONSULTA.
122700*         MISMA VALIDACION DE EXISTENCIA DE PROYECTO QUE SE REPITE
122800*         EN CASI TODAS LAS TRANSACCIONES SOBRE TAREA (AS/AM/RS/RM/
122900*         RD/FT), PORQUE CADA UNA LLEGA CON SU PROPIO PROYECTO-ID.
123000     IF PRO-ES-FINALIZADO(IND-PRO)
123100         MOVE "PROYECTO FINALIZADO" TO MSJ-RECHAZO
123200         GO TO 5100-EXIT.
123300     PERFORM 5700-BUSCAR-TAREA THRU 5700-EXIT.
123400     IF NOT TAREA-SI-ENCONTRADA
123500         MOVE "TAREA INEXISTENTE" TO MSJ-RECHAZO
123600         GO TO 5100-EXIT.
123700     IF TAR-LEGAJO-RESP(IND-TAR) NOT = ZERO
123800         MOVE "LA TAREA YA TIENE RESPONSABLE" TO MSJ-RECHAZO
123900*         'AS'/'AM' SON PARA LA PRIMERA ASIGNACION UNICAMENTE; PARA
124000*         CAMBIAR DE RESPONSABLE A UNA TAREA YA ASIGNADA ESTAN LAS
124100*         TRANSACCIONES DE REASIGNACION ('RS'/'RM', VER 5200).
124200         GO TO 5100-EXIT.
124300     SET IND-EMP TO LEGAJO-SELECCIONADO.
124400     MOVE LEGAJO-SELECCIONADO TO TAR-LEGAJO-RESP(IND-TAR).
124500     MOVE LEGAJO-SELECCIONADO TO TAR-LEGAJO-RESP-HIST(IND-TAR).
124600     MOVE "N" TO EMP-DISPONIBLE(IND-EMP).
124700     PERFORM 5120-AGREGAR-A-HISTORICO THRU 5120-EXIT.
124800     PERFORM 5600-RECALCULAR-ESTADO THRU 5600-EXIT.
124900*         EL EMPLEADO PASA A NO DISPONIBLE RECIEN AL QUEDAR COMO
125000*         RESPONSABLE; VUELVE A DISPONIBLE SOLO AL FINALIZAR LA
125100*         TAREA (5300) O AL SER REEMPLAZADO (5200).
125200 5100-EXIT.
125300     EXIT.
125400
125500*-------------------------------------------------------------------
125600* DESPUES DE UNA ASIGNACION O REASIGNACION, VUELCA EL              *
125700* NUEVO RESPONSABLE A LA TABLA DE HISTORICOS DEL                   *
125800* PROYECTO VIA HSRESUM.                                            *
125900*-------------------------------------------------------------------
126000 5120-AGREGAR-A-HISTORICO.
126100     MOVE PRO-CANT-HIST(IND-PRO) TO HIST-CANT.
126200     MOVE LEGAJO-SELECCIONADO TO LEGAJO-NUEVO.
126300     PERFORM 1430-CARGAR-TABLA-HIST-ENTRADA THRU 1430-EXIT.
126400     CALL "HSRESUM" USING HIST-CANT HIST-TABLA
126500                          LEGAJO-NUEVO.
126600     MOVE HIST-CANT TO PRO-CANT-HIST(IND-PRO).
126700     PERFORM 1440-DESCARGAR-TABLA-HIST THRU 1440-EXIT.
126800 5120-EXIT.
126900*         LA LISTA DE HISTORICOS SUMA UN LEGAJO CADA VEZ QUE ALGUIEN
127000*         QUEDA COMO RESPONSABLE (ASIGNACION O REASIGNACION); SI EL
127100*         LEGAJO YA ESTABA, HSRESUM NO LO DUPLICA.
127200     EXIT.
127300
127400*-----------------------------------------------------------------
127500* CONTROL DE ESTADO: SE RECALCULA SOLO TRAS UNA PRIMERA         *
127600* ASIGNACION, NUNCA EN CADA TRANSACCION DE CARGA DE HORAS.      *  2
127700*-----------------------------------------------------------------
127800 5600-RECALCULAR-ESTADO.
127900     IF PRO-ES-FINALIZADO(IND-PRO)
128000         GO TO 5600-EXIT.
128100*         UN PROYECTO FINALIZADO NO VUELVE A PENDIENTE NI A ACTIVO;
128200*         SU ESTADO QUEDA FIJO DESDE 5400-FINALIZAR-PROYECTO.
128300     MOVE "S" TO SE-ENCONTRO.
128400     IF PRO-CANT-TAREAS(IND-PRO) = ZERO
128500         MOVE "PENDIENTE " TO PRO-ESTADO(IND-PRO)
128600         GO TO 5600-EXIT.
128700*         SE-ENCONTRO SE REUTILIZA ACA COMO BANDERA DE 'TODAS LAS
128800*         TAREAS CUBIERTAS', NO DE BUSQUEDA DE EMPLEADO; ARRANCA EN
128900*         'S' Y 5610 LA BAJA A 'N' SI ENCUENTRA UNA TAREA PENDIENTE.
129000     PERFORM 5610-VERIFICAR-TODAS-CUBIERTAS THRU 5610-EXIT
129100         VARYING IND-TAR FROM 1 BY 1
129200         UNTIL IND-TAR > CONTADOR-TAREAS.
129300     IF SI-ENCONTRO
129400         MOVE "ACTIVO    " TO PRO-ESTADO(IND-PRO)
129500*         ACTIVO = TIENE AL MENOS UNA TAREA Y NINGUNA QUEDO SIN
129600*         RESPONSABLE Y SIN FINALIZAR; EN CASO CONTRARIO, PENDIENTE.
129700     ELSE
129800         MOVE "PENDIENTE " TO PRO-ESTADO(IND-PRO).
129900 5600-EXIT.
130000     EXIT.
130100
130200*-------------------------------------------------------------------
130300* SI ENCUENTRA UNA TAREA DEL PROYECTO SIN RESPONSABLE              *
130400* Y SIN FINALIZAR, EL PROYECTO SIGUE PENDIENTE.                    *
130500*-------------------------------------------------------------------
130600 5610-VERIFICAR-TODAS-CUBIERTAS.
130700     IF TAR-PROYECTO-ID(IND-TAR) = TRN-PROYECTO-ID AND
130800        TAR-LEGAJO-RESP(IND-TAR) = ZERO AND
130900        NOT TAR-ESTA-FINALIZADA(IND-TAR)
131000         MOVE "N" TO SE-ENCONTRO.
131100*         SE RECORRE TODA LA TABLA DE TAREAS (NO SOLO LAS DEL
131200*         PROYECTO) PORQUE NO HAY UN INDICE POR PROYECTO; CADA
131300*         POSICION QUE NO ES DEL PROYECTO SIMPLEMENTE NO MATCHEA.
131400 5610-EXIT.
131500     EXIT.
131600
131700*-----------------------------------------------------------------
131800* REASIGNACION DE TAREA                                         *
131900*-----------------------------------------------------------------
132000 5150-REASIGNAR-ESPECIFICO.
132100     SET IND-EMP TO TRN-LEGAJO.
132200     IF TRN-LEGAJO = ZERO OR TRN-LEGAJO > CONTADOR-LEGAJO
132300         MOVE "EMPLEADO INEXISTENTE" TO MSJ-RECHAZO
132400*         'RS': REASIGNACION A UN LEGAJO PUNTUAL, PEDIDO EXPRESO
132500*         DE AUDITORIA (TP-244) PARA PODER FORZAR UN RESPONSABLE
132600*         DETERMINADO EN VEZ DE DEJAR LA SELECCION AUTOMATICA.
132700         GO TO 5150-EXIT.
132800     IF NOT EMP-ESTA-DISPONIBLE(IND-EMP)
132900         MOVE "EMPLEADO NO DISPONIBLE" TO MSJ-RECHAZO
133000*         EL LEGAJO PEDIDO TIENE QUE ESTAR LIBRE; NO SE LE SACA LA
133100*         TAREA A OTRO RESPONSABLE SOLO PARA CUMPLIR EL PEDIDO.
133200         GO TO 5150-EXIT.
133300     MOVE TRN-LEGAJO TO LEGAJO-SELECCIONADO.
133400     PERFORM 5200-REASIGNAR-TAREA THRU 5200-EXIT.
133500 5150-EXIT.
133600     EXIT.
133700
133800*-------------------------------------------------------------------
133900* REASIGNA LA TAREA AL EMPLEADO DISPONIBLE CON MENOS               *
134000* RETRASOS REGISTRADOS.                                            *
134100*-------------------------------------------------------------------
134200 5160-REASIGNAR-MENOS-ATRASADO.
134300     PERFORM 5060-BUSCAR-MENOS-ATRASADO THRU 5060-EXIT.
134400     IF NOT SI-ENCONTRO
134500         MOVE "NO HAY EMPLEADOS DISPONIBLES" TO MSJ-RECHAZO
134600         GO TO 5160-EXIT.
134700*         'RM': MISMO CRITERIO DE SELECCION AUTOMATICA QUE 'AM',
134800*         PERO SOBRE UNA TAREA QUE YA TENIA RESPONSABLE.
134900     PERFORM 5200-REASIGNAR-TAREA THRU 5200-EXIT.
135000 5160-EXIT.
135100     EXIT.
135200
135300*-------------------------------------------------------------------
135400* NUCLEO DE LA REASIGNACION (COMUN A RS Y RM): LIBERA              *
135500* AL RESPONSABLE ANTERIOR Y ASIGNA AL NUEVO.                       *
135600*-------------------------------------------------------------------
135700 5200-REASIGNAR-TAREA.
135800     SET IND-PRO TO TRN-PROYECTO-ID.
135900     IF TRN-PROYECTO-ID = ZERO OR
136000        TRN-PROYECTO-ID > CONTADOR-PROYECTO
136100         MOVE "PROYECTO INEXISTENTE" TO MSJ-RECHAZO
136200         GO TO 5200-EXIT.
136300     IF PRO-ES-FINALIZADO(IND-PRO)
136400         MOVE "PROYECTO FINALIZADO" TO MSJ-RECHAZO
136500         GO TO 5200-EXIT.
136600     PERFORM 5700-BUSCAR-TAREA THRU 5700-EXIT.
136700     IF NOT TAREA-SI-ENCONTRADA
136800         MOVE "TAREA INEXISTENTE" TO MSJ-RECHAZO
136900         GO TO 5200-EXIT.
137000     IF TAR-LEGAJO-RESP(IND-TAR) = ZERO
137100         MOVE "LA TAREA NO TIENE RESPONSABLE PREVIO"
137200*         NO SE PUEDE 'REASIGNAR' UNA TAREA QUE NUNCA TUVO
137300*         RESPONSABLE; PARA ESO ESTA LA ASIGNACION NORMAL (AS/AM).
137400             TO MSJ-RECHAZO
137500         GO TO 5200-EXIT.
137600     SET IND-EMP TO TAR-LEGAJO-RESP(IND-TAR).
137700     MOVE "S" TO EMP-DISPONIBLE(IND-EMP).
137800     SET IND-EMP TO LEGAJO-SELECCIONADO.
137900     MOVE LEGAJO-SELECCIONADO TO TAR-LEGAJO-RESP(IND-TAR).
138000*         PRIMERO SE LIBERA AL RESPONSABLE VIEJO Y DESPUES SE TOMA
138100*         AL NUEVO; EL INDICE IND-EMP SE REUTILIZA PARA LAS DOS
138200*         COSAS, POR ESO SE REPOSICIONA ENTRE UNA Y OTRA.
138300     MOVE LEGAJO-SELECCIONADO TO TAR-LEGAJO-RESP-HIST(IND-TAR).
138400     MOVE "N" TO EMP-DISPONIBLE(IND-EMP).
138500     PERFORM 5120-AGREGAR-A-HISTORICO THRU 5120-EXIT.
138600 5200-EXIT.
138700     EXIT.
138800
138900*-----------------------------------------------------------------
139000* REGISTRO DE RETRASO - EL CONTADOR DE RETRASOS DEL EMPLEADO    *
139100* SUBE UNA SOLA VEZ, CUANDO EL RETRASO PASA DE CERO A POSITIVO  *
139200*-----------------------------------------------------------------
139300 5500-REGISTRAR-RETRASO.
139400     SET IND-PRO TO TRN-PROYECTO-ID.
139500     IF TRN-PROYECTO-ID = ZERO OR
139600        TRN-PROYECTO-ID > CONTADOR-PROYECTO
139700         MOVE "PROYECTO INEXISTENTE" TO MSJ-RECHAZO
139800         GO TO 5500-EXIT.
139900     IF PRO-ES-FINALIZADO(IND-PRO)
140000         MOVE "PROYECTO FINALIZADO" TO MSJ-RECHAZO
140100         GO TO 5500-EXIT.
140200     PERFORM 5700-BUSCAR-TAREA THRU 5700-EXIT.
140300     IF NOT TAREA-SI-ENCONTRADA
140400         MOVE "TAREA INEXISTENTE" TO MSJ-RECHAZO
140500         GO TO 5500-EXIT.
140600     IF TRN-RETRASO < ZERO
140700         MOVE "RETRASO NEGATIVO" TO MSJ-RECHAZO
140800*         EL RETRASO ACUMULADO DE UNA TAREA NUNCA BAJA; SI HUBO UN
140900*         ERROR DE CARGA, SE CORRIGE CON UNA TRANSACCION NUEVA DE
141000*         RETRASO MENOR, NUNCA CON UN VALOR NEGATIVO.
141100         GO TO 5500-EXIT.
141200     IF TAR-LEGAJO-RESP(IND-TAR) NOT = ZERO AND
141300        TRN-RETRASO > ZERO AND
141400        TAR-RETRASO(IND-TAR) = ZERO
141500         SET IND-EMP TO TAR-LEGAJO-RESP(IND-TAR)
141600         ADD 1 TO EMP-CANT-RETRASOS(IND-EMP).
141700*         EL CONTADOR DE RETRASOS DEL EMPLEADO SUBE UNA SOLA VEZ
141800*         POR TAREA, JUSTO CUANDO PASA DE SIN RETRASO A CON RETRASO;
141900*         SI DESPUES SE CARGA UN RETRASO MAYOR, NO VUELVE A SUMAR.
142000     MOVE TRN-RETRASO TO TAR-RETRASO(IND-TAR).
142100 5500-EXIT.
142200     EXIT.
142300
142400*-----------------------------------------------------------------
142500* FINALIZACION DE TAREA                                         *
142600*-----------------------------------------------------------------
142700 5300-FINALIZAR-TAREA.
142800     SET IND-PRO TO TRN-PROYECTO-ID.
142900     IF TRN-PROYECTO-ID = ZERO OR                                  1
143000        TRN-PROYECTO-ID > CONTADOR-PROYECTO                      TP-251
143100         MOVE "PROYECTO INEXISTENTE" TO MSJ-RECHAZO              TP-251
143200         GO TO 5300-EXIT.                                          1
143300     IF PRO-ES-FINALIZADO(IND-PRO)                                 1
143400         MOVE "PROYECTO FINALIZADO" TO MSJ-RECHAZO               TP-251
143500         GO TO 5300-EXIT.                                          1
143600     PERFORM 5700-BUSCAR-TAREA THRU 5700-EXIT.
143700     IF NOT TAREA-SI-ENCONTRADA
143800         MOVE "TAREA INEXISTENTE" TO MSJ-RECHAZO
143900         GO TO 5300-EXIT.
144000     IF TAR-ESTA-FINALIZADA(IND-TAR)
144100         MOVE "TAREA YA FINALIZADA" TO MSJ-RECHAZO
144200*         NO SE PUEDE FINALIZAR DOS VECES LA MISMA TAREA; EVITA
144300*         CONTAR DE MAS A EMP-CANT-TAR-REAL SI LLEGA UN 'FT'
144400*         DUPLICADO POR ERROR DE CARGA.
144500         GO TO 5300-EXIT.
144600     MOVE "S" TO TAR-FINALIZADA(IND-TAR).
144700     IF TAR-LEGAJO-RESP(IND-TAR) NOT = ZERO
144800         SET IND-EMP TO TAR-LEGAJO-RESP(IND-TAR)
144900         MOVE "S" TO EMP-DISPONIBLE(IND-EMP)
145000         ADD 1 TO EMP-CANT-TAR-REAL(IND-EMP)
145100         MOVE ZERO TO TAR-LEGAJO-RESP(IND-TAR).
145200 5300-EXIT.
145300*         AL FINALIZAR, EL RESPONSABLE QUEDA DISPONIBLE DE NUEVO Y
145400*         SUMA UNA TAREA REALMENTE TERMINADA; EL LEGAJO-RESP SE
145500*         LIMPIA PERO LEGAJO-RESP-HIST QUEDA PARA EL HISTORICO.
145600     EXIT.
145700
145800*-----------------------------------------------------------------
145900* FINALIZACION DE PROYECTO                                      *
146000*-----------------------------------------------------------------
146100 5400-FINALIZAR-PROYECTO.
146200     SET IND-PRO TO TRN-PROYECTO-ID.
146300     IF TRN-PROYECTO-ID = ZERO OR
146400        TRN-PROYECTO-ID > CONTADOR-PROYECTO
146500         MOVE "PROYECTO INEXISTENTE" TO MSJ-RECHAZO
146600         GO TO 5400-EXIT.
146700*         LA FECHA REAL DE FINALIZACION LA TRAE LA PROPIA
146800*         TRANSACCION 'FP', NO SE DEDUCE DE LAS FECHAS DE TAREA.
146900     IF TRN-FECHA-FIN < PRO-FECHA-INICIO(IND-PRO)
147000         MOVE "FECHA FIN ANTERIOR A FECHA INICIO"
147100             TO MSJ-RECHAZO
147200         GO TO 5400-EXIT.
147300     IF PRO-CANT-TAREAS(IND-PRO) = ZERO
147400         MOVE "PROYECTO SIN TAREAS" TO MSJ-RECHAZO
147500*         UN PROYECTO SIN NINGUNA TAREA CARGADA NO TIENE NADA QUE
147600*         FINALIZAR; ESTO CUBRE UN PROYECTO RECIEN DADO DE ALTA.
147700         GO TO 5400-EXIT.
147800     PERFORM 5410-VERIFICAR-SIN-PENDIENTES THRU 5410-EXIT.
147900     IF MSJ-RECHAZO NOT = SPACES
148000         GO TO 5400-EXIT.
148100     PERFORM 5420-LIBERAR-RESPONSABLES THRU 5420-EXIT.
148200     MOVE TRN-FECHA-FIN TO PRO-FECHA-REAL-FIN(IND-PRO).
148300     MOVE "FINALIZADO" TO PRO-ESTADO(IND-PRO).
148400*         RECIEN SE LIBERAN RESPONSABLES Y SE CIERRA EL PROYECTO SI
148500*         5410 NO DEJO NINGUN MENSAJE DE RECHAZO; SI HAY TAREAS SIN
148600*         CUBRIR, EL PROYECTO SIGUE COMO ESTABA.
148700 5400-EXIT.
148800     EXIT.
148900
149000*-------------------------------------------------------------------
149100* UN PROYECTO NO SE PUEDE FINALIZAR SI TIENE ALGUNA                *
149200* TAREA SIN ASIGNAR Y SIN FINALIZAR.                               *
149300*-------------------------------------------------------------------
149400 5410-VERIFICAR-SIN-PENDIENTES.
149500     PERFORM 5411-MIRAR-TAREA-PENDIENTE THRU 5411-EXIT
149600*         BASTA UNA SOLA TAREA PENDIENTE PARA RECHAZAR EL 'FP'; POR
149700*         ESO EL PERFORM CORTA EN CUANTO MSJ-RECHAZO DEJA DE ESTAR
149800*         EN BLANCO, SIN SEGUIR RECORRIENDO EL RESTO DE LA TABLA.
149900         VARYING IND-TAR FROM 1 BY 1
150000         UNTIL IND-TAR > CONTADOR-TAREAS
150100         OR MSJ-RECHAZO NOT = SPACES.
150200 5410-EXIT.
150300     EXIT.
150400
150500*-------------------------------------------------------------------
150600* DETECTA UNA TAREA DEL PROYECTO SIN RESPONSABLE Y SIN             *
150700* FINALIZAR.                                                       *
150800*-------------------------------------------------------------------
150900 5411-MIRAR-TAREA-PENDIENTE.
151000     IF TAR-PROYECTO-ID(IND-TAR) = TRN-PROYECTO-ID AND
151100        TAR-LEGAJO-RESP(IND-TAR) = ZERO AND
151200        NOT TAR-ESTA-FINALIZADA(IND-TAR)
151300         MOVE "HAY TAREAS SIN ASIGNAR" TO MSJ-RECHAZO.
151400*         PENDIENTE = SIN RESPONSABLE Y SIN FINALIZAR; UNA TAREA
151500*         FINALIZADA SIN RESPONSABLE (EL CASO NORMAL DESPUES DE 5300)
151600*         NO CUENTA COMO PENDIENTE PARA ESTE CONTROL.
151700 5411-EXIT.
151800     EXIT.
151900
152000*-------------------------------------------------------------------
152100* AL FINALIZAR EL PROYECTO, LIBERA A TODOS LOS                     *
152200* EMPLEADOS QUE TENIAN TAREAS DE ESE PROYECTO.                     *
152300*-------------------------------------------------------------------
152400 5420-LIBERAR-RESPONSABLES.
152500     PERFORM 5421-LIBERAR-UNA-TAREA THRU 5421-EXIT
152600*         AL CERRAR EL PROYECTO, TODO RESPONSABLE QUE QUEDARA SOBRE
152700*         UNA TAREA FINALIZADA (LAS QUE NO PASARON POR 5300 PORQUE
152800*         5410 YA EXIGIO QUE NO HUBIERA PENDIENTES) SE LIBERA ACA.
152900         VARYING IND-TAR FROM 1 BY 1
153000         UNTIL IND-TAR > CONTADOR-TAREAS.
153100 5420-EXIT.
153200     EXIT.
153300
153400*-------------------------------------------------------------------
153500* SI LA TAREA PERTENECE AL PROYECTO Y TIENE                        *
153600* RESPONSABLE, LO MARCA DISPONIBLE DE NUEVO.                       *
153700*-------------------------------------------------------------------
153800 5421-LIBERAR-UNA-TAREA.
153900     IF TAR-PROYECTO-ID(IND-TAR) = TRN-PROYECTO-ID AND
154000        TAR-LEGAJO-RESP(IND-TAR) NOT = ZERO
154100         SET IND-EMP TO TAR-LEGAJO-RESP(IND-TAR)
154200         MOVE "S" TO EMP-DISPONIBLE(IND-EMP)
154300         MOVE ZERO TO TAR-LEGAJO-RESP(IND-TAR).
154400*         A DIFERENCIA DE 5300, ACA NO SE SUMA A EMP-CANT-TAR-REAL:
154500*         LA TAREA SE LIBERA PORQUE EL PROYECTO CIERRA, NO PORQUE
154600*         EL EMPLEADO LA HAYA TERMINADO.
154700 5421-EXIT.
154800     EXIT.
154900
155000*-----------------------------------------------------------------
155100* DESPACHO DE CONSULTAS: TODAS SE RESUELVEN EN HSREPLIS.        *
155200*-----------------------------------------------------------------
155300 6000-PROCESAR-QUERY.
155400     MOVE TRN-PROYECTO-ID TO QUERY-PROYECTO-ID.
155500     MOVE TRN-LEGAJO      TO QUERY-LEGAJO.
155600     MOVE TRN-LEGAJO-2    TO QUERY-LEGAJO-2.
155700*         SE COPIAN LOS TRES PARAMETROS DE LA TRANSACCION A LAS
155800*         AREAS QUE VIAJAN POR LINKAGE; HSLOTE NO VALIDA NADA DE LA
155900*         CONSULTA, SOLO LA ENVASA Y LA PASA A HSREPLIS.
156000     CALL "HSREPLIS" USING TRN-TIPO
156100                           QUERY-PROYECTO-ID
156200                           QUERY-LEGAJO
156300                           QUERY-LEGAJO-2
156400                           CONTADOR-LEGAJO EMP-TABLA
156500                           CONTADOR-PROYECTO PRO-TABLA
156600                           CONTADOR-TAREAS TAR-TABLA.
156700*         SE PASAN LAS TRES TABLAS COMPLETAS MAS SUS CONTADORES;
156800*         HSREPLIS TRABAJA SOBRE ESTAS MISMAS AREAS, SIN COPIA
156900*         PROPIA, PORQUE SOLO LEE PARA ARMAR LISTADOS.
157000 6000-EXIT.
157100     EXIT.
157200
157300*-----------------------------------------------------------------
157400* GRABACION FINAL DE LOS TRES MAESTROS                          *
157500*-----------------------------------------------------------------
157600 8000-GRABAR-MAESTROS.
157700     PERFORM 8100-GRABAR-EMPLEADOS THRU 8100-EXIT.
157800*         SI NO SE CARGO NINGUN EMPLEADO EN TODA LA HISTORIA DEL
157900*         SISTEMA, EL ARCHIVO QUEDA ABIERTO Y VACIO, NO SIN CERRAR.
158000     PERFORM 8200-GRABAR-PROYECTOS THRU 8200-EXIT.
158100     PERFORM 8300-GRABAR-TAREAS THRU 8300-EXIT.
158200*         LOS TRES MAESTROS SE REGRABAN COMPLETOS (OPEN OUTPUT),
158300*         NO SE ACTUALIZAN REGISTRO POR REGISTRO; LA TABLA EN
158400*         MEMORIA YA TIENE EL ESTADO FINAL DE TODA LA CORRIDA.
158500 8000-EXIT.
158600     EXIT.
158700
158800*-------------------------------------------------------------------
158900* REGRABA EL MAESTRO DE EMPLEADOS COMPLETO DESDE LA                *
159000* TABLA EN MEMORIA, YA CON LOS CAMBIOS DE LA CORRIDA.              *
159100*-------------------------------------------------------------------
159200 8100-GRABAR-EMPLEADOS.
159300     OPEN OUTPUT EMPLEADOS.
159400     IF FS-EMPLEADOS NOT = ZERO
159500         DISPLAY "ERROR AL REGRABAR EMPLEADOS FS: " FS-EMPLEADOS
159600         GO TO 8100-EXIT.
159700     IF CONTADOR-LEGAJO NOT = ZERO
159800         PERFORM 8110-GRABAR-UN-EMPLEADO THRU 8110-EXIT
159900             VARYING IND-EMP FROM 1 BY 1
160000             UNTIL IND-EMP > CONTADOR-LEGAJO.
160100     CLOSE EMPLEADOS.
160200 8100-EXIT.
160300     EXIT.
160400
160500*-------------------------------------------------------------------
160600* ARMA EL REGISTRO DE SALIDA DE UN EMPLEADO; LOS                   *
160700* CAMPOS DE LA OPCION QUE NO APLICA SE GRABAN EN CERO              *
160800* O EN BLANCO SEGUN CORRESPONDA.                                   *
160900*-------------------------------------------------------------------
161000 8110-GRABAR-UN-EMPLEADO.
161100     MOVE EMP-LEGAJO(IND-EMP)        TO EMPF-LEGAJO.
161200*         SE ARMA EL REGISTRO DE SALIDA CAMPO POR CAMPO DESDE LA
161300*         TABLA, EN EL MISMO ORDEN DEL LAYOUT DE EMPF-REG.
161400     MOVE EMP-NOMBRE(IND-EMP)        TO EMPF-NOMBRE.
161500     MOVE EMP-TIPO(IND-EMP)          TO EMPF-TIPO.
161600     MOVE EMP-DISPONIBLE(IND-EMP)    TO EMPF-DISPONIBLE.
161700     MOVE EMP-CANT-RETRASOS(IND-EMP) TO EMPF-CANT-RETRASOS.
161800     MOVE EMP-CANT-TAR-REAL(IND-EMP) TO EMPF-CANT-TAR-REAL.
161900     IF EMP-ES-CONTRATADO(IND-EMP)
162000         MOVE EMP-VALOR-HORA(IND-EMP) TO EMPF-VALOR-HORA
162100         MOVE ZERO TO EMPF-VALOR-DIA
162200         MOVE SPACES TO EMPF-CATEGORIA
162300     ELSE
162400         MOVE ZERO TO EMPF-VALOR-HORA
162500         MOVE EMP-VALOR-DIA(IND-EMP) TO EMPF-VALOR-DIA
162600         MOVE EMP-CATEGORIA(IND-EMP) TO EMPF-CATEGORIA.
162700*         EL CAMPO QUE NO APLICA SEGUN EL TIPO DE EMPLEADO SE GRABA
162800*         EN CERO/BLANCO EN EL MAESTRO DE DISCO, AUNQUE EN MEMORIA
162900*         COMPARTA ESPACIO POR REDEFINES CON EL DEL OTRO TIPO.
163000     WRITE EMPF-REG.
163100 8110-EXIT.
163200     EXIT.
163300
163400*-------------------------------------------------------------------
163500* REGRABA EL MAESTRO DE PROYECTOS COMPLETO DESDE LA                *
163600* TABLA EN MEMORIA.                                                *
163700*-------------------------------------------------------------------
163800 8200-GRABAR-PROYECTOS.
163900     OPEN OUTPUT PROYECTOS.
164000     IF FS-PROYECTOS NOT = ZERO
164100         DISPLAY "ERROR AL REGRABAR PROYECTOS FS: " FS-PROYECTOS
164200         GO TO 8200-EXIT.
164300     IF CONTADOR-PROYECTO NOT = ZERO
164400         PERFORM 8210-GRABAR-UN-PROYECTO THRU 8210-EXIT
164500             VARYING IND-PRO FROM 1 BY 1
164600             UNTIL IND-PRO > CONTADOR-PROYECTO.
164700     CLOSE PROYECTOS.
164800 8200-EXIT.
164900     EXIT.
165000
165100*-------------------------------------------------------------------
165200* ARMA EL REGISTRO DE SALIDA DE UN PROYECTO.                       *
165300*-------------------------------------------------------------------
165400 8210-GRABAR-UN-PROYECTO.
165500     MOVE PRO-PROYECTO-ID(IND-PRO)      TO PROF-PROYECTO-ID.
165600*         SE GRABAN LOS MISMOS NUEVE CAMPOS QUE SE LEYERON EN
165700*         1220, YA CON LOS CAMBIOS DE ESTADO Y FECHAS DE LA CORRIDA.
165800     MOVE PRO-NOMBRE-CLIENTE(IND-PRO)   TO PROF-NOMBRE-CLIENTE.
165900     MOVE PRO-EMAIL-CLIENTE(IND-PRO)    TO PROF-EMAIL-CLIENTE.
166000     MOVE PRO-TELEFONO-CLIENTE(IND-PRO) TO PROF-TELEFONO-CLIENTE.
166100     MOVE PRO-DIRECCION(IND-PRO)        TO PROF-DIRECCION.
166200     MOVE PRO-FECHA-INICIO(IND-PRO)     TO PROF-FECHA-INICIO.
166300     MOVE PRO-FECHA-EST-FIN(IND-PRO)    TO PROF-FECHA-EST-FIN.
166400     MOVE PRO-FECHA-REAL-FIN(IND-PRO)   TO PROF-FECHA-REAL-FIN.
166500     MOVE PRO-ESTADO(IND-PRO)           TO PROF-ESTADO.
166600     WRITE PROF-REG.
166700 8210-EXIT.
166800     EXIT.
166900
167000*-------------------------------------------------------------------
167100* REGRABA EL MAESTRO DE TAREAS COMPLETO DESDE LA TABLA             *
167200* EN MEMORIA.                                                      *
167300*-------------------------------------------------------------------
167400 8300-GRABAR-TAREAS.
167500     OPEN OUTPUT TAREAS.
167600     IF FS-TAREAS NOT = ZERO
167700         DISPLAY "ERROR AL REGRABAR TAREAS FS: " FS-TAREAS
167800         GO TO 8300-EXIT.
167900     IF CONTADOR-TAREAS NOT = ZERO
168000         PERFORM 8310-GRABAR-UNA-TAREA THRU 8310-EXIT
168100             VARYING IND-TAR FROM 1 BY 1
168200             UNTIL IND-TAR > CONTADOR-TAREAS.
168300     CLOSE TAREAS.
168400 8300-EXIT.
168500     EXIT.
168600
168700*-------------------------------------------------------------------
168800* ARMA EL REGISTRO DE SALIDA DE UNA TAREA.                         *
168900*-------------------------------------------------------------------
169000 8310-GRABAR-UNA-TAREA.
169100     MOVE TAR-PROYECTO-ID(IND-TAR)       TO TARF-PROYECTO-ID.
169200*         SE GRABAN LOS OCHO CAMPOS DE LA TAREA, INCLUIDO EL
169300*         LEGAJO-RESP-HIST QUE SOBREVIVE A LA DESASIGNACION PARA
169400*         QUE LA PROXIMA CORRIDA PUEDA RECONSTRUIR EL HISTORICO.
169500     MOVE TAR-TITULO(IND-TAR)            TO TARF-TITULO.
169600     MOVE TAR-DESCRIPCION(IND-TAR)       TO TARF-DESCRIPCION.
169700     MOVE TAR-DURACION-ESTIMADA(IND-TAR) TO TARF-DURACION-EST.
169800     MOVE TAR-RETRASO(IND-TAR)           TO TARF-RETRASO.
169900     MOVE TAR-LEGAJO-RESP(IND-TAR)       TO TARF-LEGAJO-RESP.
170000     MOVE TAR-LEGAJO-RESP-HIST(IND-TAR)  TO TARF-LEGAJO-RESP-HIST.
170100     MOVE TAR-FINALIZADA(IND-TAR)        TO TARF-FINALIZADA.
170200     WRITE TARF-REG.
170300 8310-EXIT.
170400     EXIT.
170500
170600 END PROGRAM HSLOTE.
