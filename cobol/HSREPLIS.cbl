000100******************************************************************
000200* PROGRAMA    HSREPLIS
000300* SISTEMA     HOMESOLUTION - COSTEO DE SERVICIOS
000400* AUTOR       J. FERRARI
000500*-----------------------------------------------------------------
000600* SUBRUTINA DE CONSULTAS E IMPRESION. HSLOTE LA LLAMA UNA VEZ POR
000700* CADA TRANSACCION DE TIPO "Q..." PASANDOLE LAS TRES TABLAS EN
000800* MEMORIA POR LINKAGE. ESTA RUTINA NO TOCA LOS MAESTROS, SOLO
000900* ESCRIBE AL REPORTE.  EL REPORTE QUEDA ABIERTO DESDE LA PRIMERA
001000* CONSULTA DE LA CORRIDA HASTA EL GOBACK FINAL DE HSLOTE, QUE LO
001100* CIERRA EN FORMA IMPLICITA AL TERMINAR EL RUN UNIT.
001200*
001300* TABLA DE CODIGOS DE CONSULTA (QUERY-TIPO) RECONOCIDOS POR ESTE
001400* PROGRAMA, CON LOS PARAMETROS QUE CADA UNO ESPERA RECIBIR EN
001500* QUERY-PROYECTO-ID / QUERY-LEGAJO / QUERY-LEGAJO-2:
001600*   QC  COSTO Y ESTADO DE UN PROYECTO            (PROYECTO-ID)
001700*   QD  DETALLE COMPLETO DE UN PROYECTO          (PROYECTO-ID)
001800*   QF  PROYECTOS FINALIZADOS                    (NINGUNO)
001900*   QP  PROYECTOS PENDIENTES                     (NINGUNO)
002000*   QA  PROYECTOS ACTIVOS                         (NINGUNO)
002100*   QL  EMPLEADOS LIBRES (DISPONIBLE = S)          (NINGUNO)
002200*   QR  CANTIDAD DE RETRASOS DE UN EMPLEADO        (LEGAJO)
002300*   QY  SI UN EMPLEADO TIENE ALGUN RETRASO          (LEGAJO)
002400*   QH  EMPLEADOS HISTORICOS DE UN PROYECTO         (PROYECTO-ID)
002500*   QT  TAREAS SIN ASIGNAR DE UN PROYECTO           (PROYECTO-ID)
002600*   QN  TITULOS DE TAREAS DE UN PROYECTO            (PROYECTO-ID)
002700*   QE  TODOS LOS EMPLEADOS REGISTRADOS             (NINGUNO)
002800*   QB  DOMICILIO DE UN PROYECTO                    (PROYECTO-ID)
002900* CUALQUIER OTRO CODIGO CAE EN EL WHEN OTHER DEL DESPACHO Y SOLO
003000* DEJA CONSTANCIA EN EL REPORTE DE QUE LA CONSULTA NO SE RECONOCE.
003100*-----------------------------------------------------------------
003200* HISTORIA DE CAMBIOS
003300*   19/07/1994 JFE TP-190  PROGRAMA ORIGINAL (COSTO Y ESTADO)
003400*   03/04/1996 JFE TP-205  SE AGREGA DETALLE DE PROYECTO
003500*   17/10/1997 RGO TP-219  LISTADOS POR ESTADO Y EMPLEADOS LIBRES
003600*   21/01/1999 MSO TP-231  ADECUACION A CUATRO DIGITOS DE ANIO Y2K
003700*   08/08/2001 JFE TP-244  CONSULTAS DE HISTORICO Y DE RETRASOS
003800*   20/03/2002 JFE TP-252  REDACCION DE COMENTARIOS DE COSTEO DE
003900*                          PROYECTO, A PEDIDO DE AUDITORIA INTERNA
004000*   21/03/2002 MSO TP-254  REVISION GENERAL DE COMENTARIOS DE
004100*                          PARRAFO; CORRECCION DE REDACCION EN EL
004200*                          CONTROL DE SALTO DE PAGINA
004300*   09/08/2026 JFE TP-260  SEGUNDA PASADA DE COMENTARIOS A PEDIDO
004400*                          DE AUDITORIA; SE DOCUMENTA CADA CODIGO
004500*                          DE CONSULTA, CADA AREA DE TRABAJO Y EL
004600*                          RAZONAMIENTO DE CADA LISTADO
004700******************************************************************
004800 IDENTIFICATION DIVISION.
004900 PROGRAM-ID. HSREPLIS.
005000 AUTHOR. J FERRARI.
005100 INSTALLATION. HOMESOLUTION SISTEMAS.
005200 DATE-WRITTEN. 19/07/1994.
005300 DATE-COMPILED.
005400 SECURITY. USO INTERNO - DEPTO SISTEMAS.
005500
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800*         EL SWITCH UPSI-0 QUEDA RESERVADO (SIN USO ACTUAL EN       *
005900*         ESTE PROGRAMA) POR CONSISTENCIA CON EL RESTO DEL SISTEMA  *
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM
006200     CLASS CLASE-ALFA IS "A" THRU "Z"
006300     UPSI-0.
006400
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700*         UNICO ARCHIVO PROPIO DE ESTA SUBRUTINA: EL LISTADO DE     *
006800*         SALIDA DE TODAS LAS CONSULTAS, COMPARTIDO ENTRE LAS 13    *
006900*         CLASES DE QUERY-TIPO QUE SE RECONOCEN.                    *
007000     SELECT REPORTE ASSIGN TO DISK
007100                    ORGANIZATION IS LINE SEQUENTIAL
007200                    FILE STATUS IS FS-REPORTE.
007300
007400 DATA DIVISION.
007500 FILE SECTION.
007600
007700*         ANCHO DE LINEA DE IMPRESORA ESTANDAR DEL SHOP (132         *
007800*         COLUMNAS); SE USA TANTO PARA CABECERAS COMO PARA           *
007900*         DETALLE, AMBAS SE ARMAN EN WORKING-STORAGE Y SE            *
008000*         VUELCAN A ESTE UNICO REGISTRO CON WRITE ... FROM.          *
008100 FD  REPORTE   LABEL RECORD IS STANDARD
008200               VALUE OF FILE-ID IS "REPORTE.DAT".
008300 01  REP-LINEA                 PIC X(132).
008400*         NO HAY UN SEGUNDO FD PARA CABECERAS; LINEA-CABECERA SE ARMA    *
008500*         EN WORKING-STORAGE Y SE VUELCA CON WRITE ... FROM AL MISMO     *
008600*         REGISTRO, IGUAL QUE CUALQUIER LINEA DE DETALLE.                *
008700
008800 WORKING-STORAGE SECTION.
008900
009000*         CODIGO DE ESTADO DEL OPEN DEL REPORTE.                    *
009100 77  FS-REPORTE                PIC XX.
009200*         SOLO SE CONSULTA DESPUES DEL OPEN; UN ERROR DE WRITE NO SE     *
009300*         VALIDA CAMPO POR CAMPO EN ESTE PROGRAMA, SE CONFIA EN QUE EL   *
009400*         DISCO DE SALIDA TIENE ESPACIO SUFICIENTE PARA EL LISTADO.      *
009500
009600*         EL REPORTE SE ABRE UNA SOLA VEZ POR CORRIDA, EN LA        *
009700*         PRIMERA CONSULTA QUE LLEGA; ESTE INDICADOR EVITA UN        *
009800*         SEGUNDO OPEN OUTPUT QUE TRUNCARIA LO YA ESCRITO.           *
009900 01  REPORTE-ABIERTO        PIC X(01)     VALUE "N".
010000     88 SI-REPORTE-ABIERTO        VALUE "S".
010100
010200*         CONTROL DE PAGINACION DEL LISTADO: CANT-LINEAS-PAGINA      *
010300*         ES EL TOPE DE RENGLONES POR HOJA, CANT-LINEAS CUENTA LO    *
010400*         ESCRITO EN LA PAGINA ACTUAL Y NRO-PAGINA NUMERA LAS        *
010500*         PAGINAS QUE SE VAN EMITIENDO.                              *
010600 01  CANT-LINEAS-PAGINA     PIC 9(03)     COMP  VALUE 60.
010700 01  CANT-LINEAS            PIC 9(03)     COMP  VALUE ZERO.
010800 01  NRO-PAGINA             PIC 9(03)     COMP  VALUE ZERO.
010900
011000*         UNICA AREA DE ARMADO DE TEXTO PARA TODAS LAS CONSULTAS;    *
011100*         CADA PARRAFO DE LISTADO LA LIMPIA CON MOVE SPACES ANTES    *
011200*         DE ARMAR SU PROPIO TEXTO CON STRING.                       *
011300 01  LINEA-DETALLE          PIC X(132)    VALUE SPACES.
011400 01  LINEA-CABECERA         PIC X(132)    VALUE SPACES.
011500
011600*         INDICES DE RECORRIDO SOBRE LAS TABLAS RECIBIDAS. SOLO      *
011700*         PUNTERO-MSJ SE USA ACTUALMENTE, COMO OPERANDO WITH         *
011800*         POINTER DEL STRING DEL MENSAJE DE CONSULTA NO RECONOCIDA;  *
011900*         LOS OTROS TRES QUEDAN RESERVADOS PARA EL DIA QUE HAGA      *
012000*         FALTA ARMAR UN MENSAJE MULTI-CAMPO SIMILAR EN OTRO LADO.   *
012100 01  PUNTERO-MSJ         PIC 9(03)     COMP  VALUE ZERO.
012200 01  PUNTERO-MSJ-2       PIC 9(03)     COMP  VALUE ZERO.
012300 01  PUNTERO-MSJ-3       PIC 9(03)     COMP  VALUE ZERO.
012400 01  PUNTERO-MSJ-4       PIC 9(03)     COMP  VALUE ZERO.
012500
012600*         INDICADOR GENERICO DE "SE ENCONTRO LO QUE SE BUSCABA",     *
012700*         USADO POR LAS BUSQUEDAS DE PROYECTO Y DE EMPLEADO.         *
012800 01  SE-HALLO               PIC X(01)     VALUE "N".
012900     88 SI-SE-HALLO               VALUE "S".
013000
013100*         POSICION DENTRO DE LA TABLA DONDE QUEDO UBICADO EL         *
013200*         PROYECTO O EL EMPLEADO CONSULTADO, PARA NO TENER QUE       *
013300*         VOLVER A BUSCARLO EN CADA REFERENCIA POSTERIOR.            *
013400 01  POS-PROYECTO           PIC 9(03)     COMP  VALUE ZERO.
013500 01  POS-EMPLEADO           PIC 9(03)     COMP  VALUE ZERO.
013600
013700*         ACUMULADORES DE COSTO DE PROYECTO                     *   TP-252
013800 01  COSTO-BASE-PROY        PIC S9(9)V99 COMP-3 VALUE ZERO.
013900 01  HUBO-RETRASO           PIC X(01)     VALUE "N".
014000     88 SI-HUBO-RETRASO           VALUE "S".
014100 01  COSTO-TOTAL-PROY       PIC S9(9)V99 COMP-3 VALUE ZERO.
014200
014300*         VISTA EDITADA DEL COSTO PARA EL REPORTE                *
014400 01  COSTO-ED               PIC ZZZZZZ9.99.
014500 01  COSTO-ED-ALT REDEFINES COSTO-ED.
014600     03 FILLER                 PIC X(06).
014700     03 COSTO-ED-CHICO      PIC ZZZ9.99.
014800
014900*         CONVERSION DE FECHA AAAAMMDD A TEXTO AAAA-MM-DD        *
015000 01  FECHA-8                PIC 9(08)     VALUE ZERO.
015100 01  FECHA-8-R REDEFINES FECHA-8.
015200     03 F8-ANIO             PIC 9(04).
015300     03 F8-MES              PIC 9(02).
015400     03 F8-DIA              PIC 9(02).
015500 01  FECHA-TEXTO            PIC X(10)     VALUE SPACES.
015600
015700*         VISTAS EDITADAS DE LEGAJO Y DE CANTIDAD DE RETRASOS,       *
015800*         USADAS EN CASI TODOS LOS LISTADOS QUE MENCIONAN UN         *
015900*         EMPLEADO POR SU NUMERO DE LEGAJO.                         *
016000 01  LEGAJO-ED              PIC ZZZZ9.
016100 01  RETRASOS-ED            PIC ZZZZ9.
016200
016300*-----------------------------------------------------------------
016400* LINKAGE: COPIA FIEL DEL LAYOUT DE LAS TABLAS DE HSLOTE. EL
016500* ORDEN Y EL ANCHO DE CADA CAMPO TIENE QUE COINCIDIR PORQUE SE
016600* RECIBEN POR REFERENCIA (DIRECCION COMPARTIDA CON EL LLAMADOR).
016700*-----------------------------------------------------------------
016800 LINKAGE SECTION.
016900
017000*-------------------------------------------------------------------------
017100* PARAMETROS DE ENTRADA: QUE LISTADO PEDIR Y, SEGUN EL                   *
017200* TIPO, EL PROYECTO O LOS LEGAJOS A FILTRAR.                             *
017300*-------------------------------------------------------------------------
017400 01  QUERY-TIPO             PIC X(02).
017500
017600*         QUERY-LEGAJO-2 QUEDA RESERVADO PARA CONSULTAS QUE             *
017700*         COMPAREN DOS LEGAJOS (POR EJEMPLO, TRANSFERENCIA DE         *
017800*         RESPONSABLE); NINGUN CODIGO ACTUAL LO USA TODAVIA.          *
017900 01  QUERY-PROYECTO-ID      PIC 9(05)     COMP.
018000 01  QUERY-LEGAJO           PIC 9(05)     COMP.
018100 01  QUERY-LEGAJO-2         PIC 9(05)     COMP.
018200
018300*-------------------------------------------------------------------------
018400* VISTA EN LINKAGE DE LA TABLA DE EMPLEADOS, RECIBIDA                    *
018500* TAL COMO LA MANTIENE HSLOTE. CANT-EMP ES LA CANTIDAD                  *
018600* DE LEGAJOS REALMENTE CARGADOS, NO EL TOPE DEL OCCURS.                  *
018700*-------------------------------------------------------------------------
018800 01  CANT-EMP               PIC 9(05)     COMP.
018900 01  EMP-TABLA.
019000*         LA TABLA VIENE COMPLETA POR LINKAGE EN CADA LLAMADA; ESTA      *
019100*         SUBRUTINA NUNCA LA MODIFICA, SOLO LA RECORRE PARA ARMAR        *
019200*         LOS DISTINTOS LISTADOS.                                        *
019300     03 EMP-ELEM OCCURS 200 TIMES INDEXED BY IND-EMP.
019400         05 EMP-LEGAJO            PIC 9(05).
019500         05 EMP-NOMBRE            PIC X(40).
019600         05 EMP-TIPO              PIC X(01).
019700             88 EMP-ES-CONTRATADO       VALUE "C".
019800             88 EMP-ES-PLANTA            VALUE "P".
019900         05 EMP-DISPONIBLE        PIC X(01).
020000             88 EMP-ESTA-DISPONIBLE      VALUE "S".
020100         05 EMP-CANT-RETRASOS     PIC 9(05).
020200         05 EMP-CANT-TAR-REAL     PIC 9(05).
020300*                 CANTIDAD REAL DE TAREAS QUE EL EMPLEADO LLEGO A        *
020400*                 TRABAJAR EN TODA SU HISTORIA; ESTE PROGRAMA NO LA      *
020500*                 USA EN NINGUN LISTADO ACTUAL, QUEDA DISPONIBLE POR     *
020600*                 SI ALGUN DIA SE PIDE UN RANKING DE PRODUCTIVIDAD.      *
020700*                 TARIFA DEL EMPLEADO: HORA SI ES CONTRATADO,        *
020800*                 DIA SI ES DE PLANTA. SON LA MISMA POSICION DE      *
020900*                 MEMORIA VISTA DE DOS FORMAS, NUNCA CONVIVEN LOS    *
021000*                 DOS VALORES JUNTOS EN UN MISMO EMPLEADO.           *
021100         05 EMP-DATOS-CONTRATADO.
021200             07 EMP-VALOR-HORA    PIC S9(07)V99 COMP-3.
021300             07 FILLER               PIC X(08).
021400         05 EMP-DATOS-PLANTA REDEFINES EMP-DATOS-CONTRATADO.
021500             07 EMP-VALOR-DIA     PIC S9(07)V99 COMP-3.
021600             07 EMP-CATEGORIA     PIC X(08).
021700
021800*-------------------------------------------------------------------------
021900* VISTA EN LINKAGE DE LA TABLA DE PROYECTOS, CON LA LISTA                *
022000* DE LEGAJOS HISTORICOS QUE PASARON POR CADA PROYECTO.                   *
022100*-------------------------------------------------------------------------
022200 01  CANT-PRO               PIC 9(05)     COMP.
022300 01  PRO-TABLA.
022400     03 PRO-ELEM OCCURS 100 TIMES INDEXED BY IND-PRO.
022500         05 PRO-PROYECTO-ID       PIC 9(05).
022600         05 PRO-NOMBRE-CLIENTE    PIC X(40).
022700         05 PRO-EMAIL-CLIENTE     PIC X(40).
022800         05 PRO-TELEFONO-CLIENTE  PIC X(20).
022900         05 PRO-DIRECCION         PIC X(60).
023000         05 PRO-FECHA-INICIO      PIC 9(08).
023100         05 PRO-FI-R REDEFINES PRO-FECHA-INICIO.
023200             07 PRO-FI-ANIO       PIC 9(04).
023300             07 PRO-FI-MES        PIC 9(02).
023400             07 PRO-FI-DIA        PIC 9(02).
023500         05 PRO-FECHA-EST-FIN     PIC 9(08).
023600         05 PRO-FEF-R REDEFINES PRO-FECHA-EST-FIN.
023700             07 PRO-FEF-ANIO      PIC 9(04).
023800             07 PRO-FEF-MES       PIC 9(02).
023900             07 PRO-FEF-DIA       PIC 9(02).
024000         05 PRO-FECHA-REAL-FIN    PIC 9(08).
024100         05 PRO-FRF-R REDEFINES PRO-FECHA-REAL-FIN.
024200             07 PRO-FRF-ANIO      PIC 9(04).
024300             07 PRO-FRF-MES       PIC 9(02).
024400             07 PRO-FRF-DIA       PIC 9(02).
024500         05 PRO-ESTADO            PIC X(10).
024600             88 PRO-ES-PENDIENTE        VALUE "PENDIENTE ".
024700             88 PRO-ES-ACTIVO           VALUE "ACTIVO    ".
024800             88 PRO-ES-FINALIZADO       VALUE "FINALIZADO".
024900         05 PRO-CANT-TAREAS       PIC 9(03)     COMP.
025000*                 CANTIDAD DE TAREAS DEL PROYECTO; SE USA SOLO PARA      *
025100*                 SABER SI HAY ALGO QUE RECORRER ANTES DE ENTRAR A UN    *
025200*                 PERFORM VARYING SOBRE TAR-TABLA (VER 2100, 3500, 3600).*
025300         05 PRO-CANT-HIST         PIC 9(03)     COMP.
025400*                 HISTORIAL DE RESPONSABLES QUE PASARON POR EL       *
025500*                 PROYECTO, MANTENIDO POR HSRESUM; SE USA EN LA      *
025600*                 CONSULTA QH Y EN EL COSTEO DE TAREAS SIN           *
025700*                 RESPONSABLE ACTUAL (VER 1220-COSTEAR-UNA-TAREA).   *
025800         05 PRO-HIST-LEGAJO OCCURS 50 TIMES
025900                               INDEXED BY IND-HIST  PIC 9(05).
026000
026100*-------------------------------------------------------------------------
026200* VISTA EN LINKAGE DE LA TABLA DE TAREAS, RECORRIDA EN                   *
026300* ORDEN LINEAL PARA LOS LISTADOS POR PROYECTO.                           *
026400*-------------------------------------------------------------------------
026500 01  CANT-TAR               PIC 9(05)     COMP.
026600 01  TAR-TABLA.
026700     03 TAR-ELEM OCCURS 2000 TIMES INDEXED BY IND-TAR.
026800         05 TAR-PROYECTO-ID       PIC 9(05).
026900         05 TAR-TITULO            PIC X(30).
027000         05 TAR-DESCRIPCION       PIC X(60).
027100         05 TAR-DURACION-ESTIMADA PIC S9(05)V99 COMP-3.
027200         05 TAR-RETRASO           PIC S9(05)V99 COMP-3.
027300         05 TAR-LEGAJO-RESP       PIC 9(05).
027400         05 TAR-LEGAJO-RESP-HIST  PIC 9(05).
027500         05 TAR-FINALIZADA        PIC X(01).
027600*                 UNA TAREA FINALIZADA PUEDE SEGUIR TENIENDO UN          *
027700*                 LEGAJO EN TAR-LEGAJO-RESP; EL 88 ES EL QUE MANDA       *
027800*                 PARA DECIDIR SI SE LA MUESTRA COMO PENDIENTE O NO.     *
027900             88 TAR-ESTA-FINALIZADA    VALUE "S".
028000
028100*-----------------------------------------------------------------
028200* PARAMETROS PARA LA SUBRUTINA DE COSTEO HSCOSTO                 *
028300*-----------------------------------------------------------------
028400*         ESTE BLOQUE CO- ES EL AREA DE LLAMADA A HSCOSTO; SE         *
028500*         ARMA DE NUEVO EN CADA LLAMADA (1200/1220) Y SE LEE SOLO     *
028600*         PARA RECUPERAR CO-COSTO-RESULTADO. LOS NOMBRES SIGUEN       *
028700*         EL LAYOUT DE LINKAGE DE HSCOSTO CAMPO POR CAMPO.            *
028800 01  CO-OPCION                 PIC X(01).
028900 01  CO-TIENE-RESPONSABLE      PIC X(01).
029000 01  CO-TIPO-EMPLEADO          PIC X(01).
029100 01  CO-VALOR-RATE             PIC S9(7)V99 COMP-3.
029200 01  CO-DURACION-ESTIMADA      PIC S9(5)V99 COMP-3.
029300 01  CO-RETRASO                PIC S9(5)V99 COMP-3.
029400 01  CO-COSTO-BASE-PROY        PIC S9(9)V99 COMP-3.
029500 01  CO-HUBO-RETRASO           PIC X(01).
029600 01  CO-COSTO-RESULTADO        PIC S9(9)V99 COMP-3.
029700*         EL ANCHO DE ESTOS CAMPOS CO- TIENE QUE COINCIDIR EXACTO CON    *
029800*         LA LINKAGE SECTION DE HSCOSTO; UN DESCALCE DE PIC ENTRE AMBOS  *
029900*         PROGRAMAS NO LO DETECTA EL COMPILADOR, SOLO SE NOTA EN         *
030000*         TIEMPO DE EJECUCION CON UN RESULTADO DE COSTO DISPARATADO.     *
030100
030200 PROCEDURE DIVISION USING QUERY-TIPO
030300                           QUERY-PROYECTO-ID
030400                           QUERY-LEGAJO
030500                           QUERY-LEGAJO-2
030600                           CANT-EMP EMP-TABLA
030700                           CANT-PRO PRO-TABLA
030800                           CANT-TAR TAR-TABLA.
030900
031000 0000-MAIN SECTION.
031100*-------------------------------------------------------------------------
031200* PUNTO DE ENTRADA: ABRE EL REPORTE SI ES LA PRIMERA                     *
031300* CONSULTA DE LA CORRIDA Y DESPACHA SEGUN EL TIPO.                       *
031400*-------------------------------------------------------------------------
031500 0000-COMENZAR.
031600*         EL OPEN DEL REPORTE SE POSPONE HASTA LA PRIMERA                *
031700*         CONSULTA REAL DE LA CORRIDA, PARA NO DEJAR UN ARCHIVO          *
031800*         DE SALIDA VACIO CUANDO UNA CORRIDA DE HSLOTE NO TIENE          *
031900*         NINGUNA TRANSACCION "Q..." QUE PROCESAR.                       *
032000     IF NOT SI-REPORTE-ABIERTO
032100*         ESTA ES LA UNICA VEZ EN TODA LA CORRIDA QUE SE EVALUA ESTE     *
032200*         INDICADOR; UNA VEZ ABIERTO QUEDA ABIERTO HASTA QUE HSLOTE      *
032300*         TERMINE EL RUN UNIT.                                           *
032400         PERFORM 0100-ABRIR-REPORTE THRU 0100-EXIT.
032500*         DESPACHO POR CODIGO DE CONSULTA: VER LA TABLA DE               *
032600*         CODIGOS EN EL ENCABEZADO DEL PROGRAMA. QF/QP/QA                *
032700*         COMPARTEN UN MISMO PARRAFO PORQUE SOLO CAMBIA EL 88            *
032800*         DE ESTADO QUE SE CONSULTA DENTRO DE 3010.                      *
032900     EVALUATE QUERY-TIPO
033000         WHEN "QC" PERFORM 2000-REPORTE-COSTO THRU 2000-EXIT
033100         WHEN "QD" PERFORM 2100-REPORTE-DETALLE THRU 2100-EXIT
033200         WHEN "QF" PERFORM 3000-LISTAR-POR-ESTADO THRU 3000-EXIT
033300         WHEN "QP" PERFORM 3000-LISTAR-POR-ESTADO THRU 3000-EXIT
033400         WHEN "QA" PERFORM 3000-LISTAR-POR-ESTADO THRU 3000-EXIT
033500         WHEN "QL" PERFORM 3100-LISTAR-LIBRES THRU 3100-EXIT
033600         WHEN "QR" PERFORM 3200-CANT-RETRASOS THRU 3200-EXIT
033700         WHEN "QY" PERFORM 3300-TIENE-RETRASO THRU 3300-EXIT
033800         WHEN "QH" PERFORM 3400-LISTAR-HISTORICOS THRU 3400-EXIT
033900         WHEN "QT" PERFORM 3500-LISTAR-SIN-ASIGNAR THRU 3500-EXIT
034000         WHEN "QN" PERFORM 3600-LISTAR-TITULOS THRU 3600-EXIT
034100         WHEN "QE" PERFORM 3700-LISTAR-EMPLEADOS THRU 3700-EXIT
034200         WHEN "QB" PERFORM 3800-DOMICILIO-PROYECTO THRU 3800-EXIT
034300         WHEN OTHER
034400*                 CODIGO NO RECONOCIDO: SE DEJA CONSTANCIA EN EL         *
034500*                 REPORTE EN VEZ DE ABORTAR LA CORRIDA, PORQUE UN        *
034600*                 TIPEO EN LA TRANSACCION DE ENTRADA NO DEBE             *
034700*                 IMPEDIR QUE SE SIGAN PROCESANDO LAS DEMAS.             *
034800             MOVE "CONSULTA NO RECONOCIDA: " TO LINEA-DETALLE
034900             STRING QUERY-TIPO DELIMITED BY SIZE
035000                 INTO LINEA-DETALLE
035100                 WITH POINTER PUNTERO-MSJ
035200     END-EVALUATE.
035300     GOBACK.
035400*         CADA CONSULTA ES UN CALL INDEPENDIENTE DESDE HSLOTE; EL        *
035500*         GOBACK DEVUELVE EL CONTROL SIN CERRAR EL REPORTE, QUE SIGUE    *
035600*         ABIERTO PARA LA PROXIMA CONSULTA DE LA MISMA CORRIDA.          *
035700
035800*-------------------------------------------------------------------------
035900* ABRE EL REPORTE DE SALIDA EN OUTPUT (UNA SOLA VEZ POR                  *
036000* CORRIDA DE HSLOTE) Y MARCA EL INDICADOR DE ABIERTO.                    *
036100*-------------------------------------------------------------------------
036200 0100-ABRIR-REPORTE.
036300*         UN ERROR DE OPEN AQUI NO ABORTA LA SUBRUTINA CON UN STOP RUN;  *
036400*         SOLO AVISA POR CONSOLA Y SIGUE, PORQUE QUIEN DECIDE SI LA      *
036500*         CORRIDA CONTINUA O NO ES HSLOTE, NO ESTA SUBRUTINA.            *
036600     OPEN OUTPUT REPORTE.
036700     IF FS-REPORTE NOT = ZERO
036800         DISPLAY "ERROR AL ABRIR REPORTE FS: " FS-REPORTE
036900         GO TO 0100-EXIT.
037000     MOVE "S" TO REPORTE-ABIERTO.
037100*         ESTE MOVE SOLO SE EJECUTA SI EL OPEN SALIO BIEN (EL GO TO      *
037200*         ANTERIOR SALTA DIRECTO A 0100-EXIT CUANDO FALLA).              *
037300 0100-EXIT.
037400     EXIT.
037500
037600*-----------------------------------------------------------------
037700* BUSQUEDA DE PROYECTO / EMPLEADO POR CLAVE DIRECTA (EL INDICE   *
037800* DE LA TABLA ES EL PROPIO PROYECTO-ID / LEGAJO)                *
037900*-----------------------------------------------------------------
038000 1000-UBICAR-PROYECTO.
038100*         SE-HALLO QUEDA EN "N" POR DEFECTO PARA QUE UN PROYECTO-ID      *
038200*         FUERA DE RANGO (CERO O MAYOR QUE CANT-PRO) SALGA SIN TOCAR     *
038300*         NINGUN INDICE DE LA TABLA.                                     *
038400     MOVE "N" TO SE-HALLO.
038500*         LA TABLA DE PROYECTOS SE MANTIENE EN HSLOTE EN EL            *
038600*         MISMO ORDEN EN QUE SE VAN DANDO DE ALTA LOS PROYECTO-ID,      *
038700*         ASI QUE LA POSICION N-ESIMA SIEMPRE CORRESPONDE AL            *
038800*         PROYECTO-ID N; POR ESO BASTA CON SET DIRECTO EN VEZ DE        *
038900*         UN SEARCH SECUENCIAL.                                        *
039000     IF QUERY-PROYECTO-ID = ZERO OR
039100        QUERY-PROYECTO-ID > CANT-PRO
039200         GO TO 1000-EXIT.
039300     SET IND-PRO TO QUERY-PROYECTO-ID.
039400*         SET DIRECTO EN VEZ DE SEARCH: COSTARIA LO MISMO RECORRER LA    *
039500*         TABLA DESDE EL PRINCIPIO QUE IR DIRECTO A LA POSICION YA       *
039600*         SABIDA, PERO EL SET ES MAS CLARO DE LEER.                      *
039700     MOVE QUERY-PROYECTO-ID TO POS-PROYECTO.
039800     MOVE "S" TO SE-HALLO.
039900 1000-EXIT.
040000     EXIT.
040100
040200*-------------------------------------------------------------------------
040300* BUSQUEDA DE EMPLEADO POR CLAVE DIRECTA (EL INDICE DE                   *
040400* LA TABLA ES EL PROPIO LEGAJO).                                         *
040500*-------------------------------------------------------------------------
040600 1050-UBICAR-EMPLEADO.
040700*         MISMA CONVENCION QUE 1000-UBICAR-PROYECTO: SE-HALLO ES EL      *
040800*         INDICADOR COMPARTIDO POR AMBAS BUSQUEDAS DIRECTAS.             *
040900     MOVE "N" TO SE-HALLO.
041000*         MISMO RAZONAMIENTO QUE 1000-UBICAR-PROYECTO: EL LEGAJO         *
041100*         ASIGNADO POR HSLOTE COINCIDE CON LA POSICION EN LA TABLA       *
041200*         DE EMPLEADOS, ASI QUE NO HACE FALTA RECORRER NADA.             *
041300     IF QUERY-LEGAJO = ZERO OR
041400        QUERY-LEGAJO > CANT-EMP
041500         GO TO 1050-EXIT.
041600     SET IND-EMP TO QUERY-LEGAJO.
041700*         IDEM 1000-UBICAR-PROYECTO: EL LEGAJO ES LA CLAVE DIRECTA DE    *
041800*         LA TABLA, NO HAY QUE BUSCARLO POSICION POR POSICION.           *
041900     MOVE "S" TO SE-HALLO.
042000 1050-EXIT.
042100     EXIT.
042200
042300*-----------------------------------------------------------------
042400* TRANSFORMA UNA FECHA 9(8) AAAAMMDD EN TEXTO "AAAA-MM-DD"       *
042500*-----------------------------------------------------------------
042600 1100-FORMATEAR-FECHA.
042700*         SE ARMA CAMPO POR CAMPO EN VEZ DE CON UNA SOLA STRING          *
042800*         PORQUE LOS GUIONES VAN EN POSICIONES FIJAS DEL TEXTO DE        *
042900*         SALIDA Y ASI QUEDA MAS CLARO QUE POSICION CORRESPONDE A        *
043000*         CADA PARTE DE LA FECHA.                                        *
043100     MOVE F8-ANIO TO FECHA-TEXTO(1:4).
043200     MOVE "-"        TO FECHA-TEXTO(5:1).
043300     MOVE F8-MES  TO FECHA-TEXTO(6:2).
043400     MOVE "-"        TO FECHA-TEXTO(8:1).
043500     MOVE F8-DIA  TO FECHA-TEXTO(9:2).
043600 1100-EXIT.
043700*         ESTE PARRAFO SE LLAMA SIEMPRE DESPUES DE MOVER UNA FECHA       *
043800*         9(08) A FECHA-8; NUNCA RECIBE LA FECHA DIRECTAMENTE COMO       *
043900*         PARAMETRO, PARA NO TENER QUE DUPLICARLO POR CADA CAMPO DE      *
044000*         FECHA QUE EXISTE EN PRO-TABLA.                                 *
044100     EXIT.
044200
044300*-----------------------------------------------------------------
044400* ACUMULA EL COSTO TOTAL DEL PROYECTO:                          *   TP-252
044500* SUMA EL COSTO DE CADA TAREA (POR SU RESPONSABLE HISTORICO,     *
044600* USANDO EL ACTUAL SI NO HAY HISTORICO) Y DETECTA SI HUBO        *
044700* RETRASO EN ALGUNA TAREA O AL FINALIZAR DESPUES DE LA FECHA     *
044800* ESTIMADA.                                                      *
044900*-----------------------------------------------------------------
045000 1200-CALCULAR-COSTO-PROYECTO.
045100*         ESTE PARRAFO SE LLAMA DESDE DOS LUGARES DISTINTOS (2000 Y      *
045200*         2100); SE REUNIO EN UN SOLO LUGAR PARA NO DUPLICAR LA LOGICA   *
045300*         DE RECORRIDO DE TAREAS Y LA LLAMADA A HSCOSTO.                 *
045400     MOVE ZERO TO COSTO-BASE-PROY.
045500     MOVE "N"  TO HUBO-RETRASO.
045600*         SI EL PROYECTO NO TIENE TAREAS CARGADAS TODAVIA, EL          *
045700*         COSTO BASE QUEDA EN CERO Y SE SALTA DIRECTO A LA             *
045800*         LLAMADA A HSCOSTO CON OPCION 'P' SOBRE ESE CERO.             *
045900     IF CANT-TAR NOT = ZERO
046000         PERFORM 1210-SUMAR-COSTO-TAREA THRU 1210-EXIT
046100             VARYING IND-TAR FROM 1 BY 1
046200             UNTIL IND-TAR > CANT-TAR.
046300*         EL RETRASO DE PROYECTO TAMBIEN PUEDE VENIR DE LA FECHA        *
046400*         DE CIERRE, INDEPENDIENTE DE QUE NINGUNA TAREA INDIVIDUAL       *
046500*         HAYA QUEDADO MARCADA CON RETRASO PROPIO.                      *
046600     IF PRO-ES-FINALIZADO(IND-PRO) AND
046700        PRO-FECHA-REAL-FIN(IND-PRO) >
046800                                PRO-FECHA-EST-FIN(IND-PRO)
046900         MOVE "S" TO HUBO-RETRASO.
047000*         EL RECARGO FINAL (25%/35%) LO APLICA HSCOSTO, NO ESTA          *
047100*         SUBRUTINA; AQUI SOLO SE LE PASA EL COSTO BASE Y EL            *
047200*         INDICADOR DE RETRASO YA RESUELTOS.                            *
047300     MOVE COSTO-BASE-PROY TO CO-COSTO-BASE-PROY.
047400     MOVE HUBO-RETRASO    TO CO-HUBO-RETRASO.
047500     MOVE "P"                TO CO-OPCION.
047600     CALL "HSCOSTO" USING CO-OPCION CO-TIENE-RESPONSABLE
047700                          CO-TIPO-EMPLEADO CO-VALOR-RATE
047800                          CO-DURACION-ESTIMADA CO-RETRASO
047900                          CO-COSTO-BASE-PROY CO-HUBO-RETRASO
048000                          CO-COSTO-RESULTADO.
048100     MOVE CO-COSTO-RESULTADO TO COSTO-TOTAL-PROY.
048200*         COSTO-TOTAL-PROY QUEDA DISPONIBLE PARA QUIEN LLAMO A ESTE      *
048300*         PARRAFO (2000 Y 2100), NO SE IMPRIME DESDE AQUI MISMO.         *
048400 1200-EXIT.
048500     EXIT.
048600
048700*-------------------------------------------------------------------------
048800* COSTEA UNA TAREA DEL PROYECTO Y LA SUMA AL ACUMULADOR;                 *
048900* TAREAS DE OTRO PROYECTO SE SALTEAN.                                    *
049000*-------------------------------------------------------------------------
049100 1210-SUMAR-COSTO-TAREA.
049200*         SE RECORRE TAR-TABLA ENTERA (TODOS LOS PROYECTOS JUNTOS)       *
049300*         PORQUE NO HAY UN INDICE POR PROYECTO; CON EL VOLUMEN TIPICO    *
049400*         DE TAREAS DE LA EMPRESA EL COSTO DE RECORRERLA ES ACEPTABLE.   *
049500*         TAR-TABLA CONTIENE LAS TAREAS DE TODOS LOS PROYECTOS           *
049600*         MEZCLADAS EN ORDEN DE ALTA, NO SOLO LAS DEL PROYECTO           *
049700*         CONSULTADO; ESTE FILTRO ES EL QUE LAS SEPARA.                  *
049800     IF TAR-PROYECTO-ID(IND-TAR) NOT = QUERY-PROYECTO-ID
049900         GO TO 1210-EXIT.
050000     PERFORM 1220-COSTEAR-UNA-TAREA THRU 1220-EXIT.
050100*         UNA TAREA CON RETRASO PROPIO BASTA PARA MARCAR TODO EL         *
050200*         PROYECTO COMO RETRASADO, AUNQUE LAS DEMAS TAREAS HAYAN         *
050300*         TERMINADO A TIEMPO.                                            *
050400     IF TAR-RETRASO(IND-TAR) > ZERO
050500         MOVE "S" TO HUBO-RETRASO.
050600 1210-EXIT.
050700     EXIT.
050800
050900*-----------------------------------------------------------------
051000* COSTO DE UNA TAREA: DELEGA EN EL RESPONSABLE HISTORICO, O EN   *
051100* EL ACTUAL SI NO HUBO HISTORICO REGISTRADO.                    *   TP-252
051200*-----------------------------------------------------------------
051300 1220-COSTEAR-UNA-TAREA.
051400*         ESTE ES EL UNICO PARRAFO DE TODO EL PROGRAMA QUE LLAMA A       *
051500*         HSCOSTO CON OPCION T (COSTO DE UNA TAREA INDIVIDUAL); LA       *
051600*         OPCION P (COSTO DE PROYECTO) SE USA SOLO DESDE 1200.           *
051700     MOVE "N" TO CO-TIENE-RESPONSABLE.
051800*         EL RESPONSABLE HISTORICO (QUIEN LA TRABAJO REALMENTE)          *
051900*         TIENE PRIORIDAD SOBRE EL RESPONSABLE ACTUAL, PORQUE UNA        *
052000*         TAREA PUEDE HABER SIDO REASIGNADA DESPUES DE TERMINADA         *
052100*         Y EL COSTO TIENE QUE RECAER EN QUIEN LA HIZO.                  *
052200     MOVE TAR-LEGAJO-RESP-HIST(IND-TAR) TO POS-EMPLEADO.
052300     IF POS-EMPLEADO = ZERO
052400         MOVE TAR-LEGAJO-RESP(IND-TAR) TO POS-EMPLEADO.
052500*         SI NINGUNO DE LOS DOS CAMPOS TIENE UN LEGAJO, LA TAREA         *
052600*         NUNCA TUVO RESPONSABLE Y SE LA DEJA SIN COSTEAR.               *
052700     IF POS-EMPLEADO = ZERO
052800         GO TO 1220-EXIT.
052900     SET IND-EMP TO POS-EMPLEADO.
053000     MOVE "S" TO CO-TIENE-RESPONSABLE.
053100     MOVE EMP-TIPO(IND-EMP) TO CO-TIPO-EMPLEADO.
053200*         LA TARIFA A USAR DEPENDE DEL TIPO DE EMPLEADO: HORA            *
053300*         SI ES CONTRATADO, DIA SI ES DE PLANTA (VER TAMBIEN             *
053400*         EMP-DATOS-CONTRATADO/EMP-DATOS-PLANTA MAS ARRIBA).             *
053500     IF EMP-ES-CONTRATADO(IND-EMP)
053600         MOVE EMP-VALOR-HORA(IND-EMP) TO CO-VALOR-RATE
053700     ELSE
053800         MOVE EMP-VALOR-DIA(IND-EMP) TO CO-VALOR-RATE.
053900     MOVE TAR-DURACION-ESTIMADA(IND-TAR)
054000                                   TO CO-DURACION-ESTIMADA.
054100     MOVE TAR-RETRASO(IND-TAR) TO CO-RETRASO.
054200     MOVE "T" TO CO-OPCION.
054300     CALL "HSCOSTO" USING CO-OPCION CO-TIENE-RESPONSABLE
054400                          CO-TIPO-EMPLEADO CO-VALOR-RATE
054500                          CO-DURACION-ESTIMADA CO-RETRASO
054600                          CO-COSTO-BASE-PROY CO-HUBO-RETRASO
054700                          CO-COSTO-RESULTADO.
054800     ADD CO-COSTO-RESULTADO TO COSTO-BASE-PROY.
054900*         EL ACUMULADOR SE VA SUMANDO TAREA POR TAREA; RECIEN AL         *
055000*         TERMINAR EL PERFORM VARYING DE 1200 SE LE APLICA EL RECARGO    *
055100*         DE PROYECTO EN LA LLAMADA A HSCOSTO CON OPCION P.              *
055200 1220-EXIT.
055300     EXIT.
055400
055500*-----------------------------------------------------------------
055600* QC - COSTO / ESTADO DE UN PROYECTO                             *
055700*-----------------------------------------------------------------
055800 2000-REPORTE-COSTO.
055900*         ESTE ES EL LISTADO MAS CONSULTADO POR EL AREA COMERCIAL,       *
056000*         PORQUE RESPONDE EN DOS LINEAS LA PREGUNTA QUE MAS SE REPITE:   *
056100*         "EN QUE ESTADO ESTA EL PROYECTO Y CUANTO VA A COSTAR".         *
056200*         RESPUESTA CORTA: ESTADO, FECHA ESTIMADA, FECHA REAL Y          *
056300*         COSTO TOTAL YA CON EL RECARGO DE HSCOSTO APLICADO. PARA        *
056400*         EL DETALLE COMPLETO TAREA POR TAREA ESTA EL CODIGO QD.         *
056500     PERFORM 1000-UBICAR-PROYECTO THRU 1000-EXIT.
056600     IF NOT SI-SE-HALLO
056700         MOVE "PROYECTO INEXISTENTE" TO LINEA-DETALLE
056800         PERFORM 9100-ESCRIBIR-LINEA THRU 9100-EXIT
056900         GO TO 2000-EXIT.
057000     PERFORM 1200-CALCULAR-COSTO-PROYECTO THRU 1200-EXIT.
057100     MOVE SPACES TO LINEA-DETALLE.
057200     MOVE PRO-FECHA-EST-FIN(IND-PRO) TO FECHA-8.
057300     PERFORM 1100-FORMATEAR-FECHA THRU 1100-EXIT.
057400     STRING "PROYECTO #" QUERY-PROYECTO-ID
057500            "  ESTADO: " PRO-ESTADO(IND-PRO)
057600            "  FECHA ESTIMADA: " FECHA-TEXTO
057700         DELIMITED BY SIZE INTO LINEA-DETALLE.
057800     PERFORM 9100-ESCRIBIR-LINEA THRU 9100-EXIT.
057900     MOVE SPACES TO LINEA-DETALLE.
058000     MOVE PRO-FECHA-REAL-FIN(IND-PRO) TO FECHA-8.
058100     PERFORM 1100-FORMATEAR-FECHA THRU 1100-EXIT.
058200     MOVE COSTO-TOTAL-PROY TO COSTO-ED.
058300     STRING "  FECHA REAL: " FECHA-TEXTO
058400            "  COSTO CALCULADO: " COSTO-ED
058500         DELIMITED BY SIZE INTO LINEA-DETALLE.
058600     PERFORM 9100-ESCRIBIR-LINEA THRU 9100-EXIT.
058700 2000-EXIT.
058800     EXIT.
058900
059000*-----------------------------------------------------------------
059100* QD - DETALLE COMPLETO DE UN PROYECTO                           *
059200*-----------------------------------------------------------------
059300 2100-REPORTE-DETALLE.
059400*         LISTADO MAS LARGO DEL PROGRAMA: JUNTA TODO LO QUE TIENE QD     *
059500*         MAS EL DETALLE TAREA POR TAREA; SE USA PRINCIPALMENTE PARA     *
059600*         AUDITORIAS Y RECLAMOS DE CLIENTE, DONDE HACE FALTA VER TODO    *
059700*         EL HISTORIAL DE UN PROYECTO DE UNA SOLA VEZ.                   *
059800*         ESTE LISTADO VUELCA TODOS LOS DATOS DE CONTACTO DEL           *
059900*         PROYECTO, LAS TRES FECHAS Y, SI HAY TAREAS CARGADAS, UNA      *
060000*         LINEA POR TAREA ANTES DEL COSTO TOTAL FINAL.                  *
060100     PERFORM 1000-UBICAR-PROYECTO THRU 1000-EXIT.
060200     IF NOT SI-SE-HALLO
060300         MOVE "PROYECTO INEXISTENTE" TO LINEA-DETALLE
060400         PERFORM 9100-ESCRIBIR-LINEA THRU 9100-EXIT
060500         GO TO 2100-EXIT.
060600     MOVE SPACES TO LINEA-DETALLE.
060700     STRING "PROYECTO #" QUERY-PROYECTO-ID
060800            " CLIENTE: " PRO-NOMBRE-CLIENTE(IND-PRO)
060900         DELIMITED BY SIZE INTO LINEA-DETALLE.
061000     PERFORM 9100-ESCRIBIR-LINEA THRU 9100-EXIT.
061100*         EMAIL Y TELEFONO SON OPCIONALES EN EL ALTA DEL PROYECTO;       *
061200*         SI QUEDARON EN BLANCO NO SE IMPRIME LA LINEA, PARA NO          *
061300*         LLENAR EL LISTADO DE RENGLONES VACIOS.                         *
061400     IF PRO-EMAIL-CLIENTE(IND-PRO) NOT = SPACES
061500         MOVE SPACES TO LINEA-DETALLE
061600         STRING "  EMAIL: " PRO-EMAIL-CLIENTE(IND-PRO)
061700             DELIMITED BY SIZE INTO LINEA-DETALLE
061800         PERFORM 9100-ESCRIBIR-LINEA THRU 9100-EXIT.
061900     IF PRO-TELEFONO-CLIENTE(IND-PRO) NOT = SPACES
062000         MOVE SPACES TO LINEA-DETALLE
062100         STRING "  TELEFONO: " PRO-TELEFONO-CLIENTE(IND-PRO)
062200             DELIMITED BY SIZE INTO LINEA-DETALLE
062300         PERFORM 9100-ESCRIBIR-LINEA THRU 9100-EXIT.
062400     MOVE SPACES TO LINEA-DETALLE.
062500     STRING "  DIRECCION: " PRO-DIRECCION(IND-PRO)
062600*         LA DIRECCION SIEMPRE SE IMPRIME, A DIFERENCIA DE EMAIL Y       *
062700*         TELEFONO, PORQUE ES UN DATO OBLIGATORIO DEL ALTA DE PROYECTO.  *
062800         DELIMITED BY SIZE INTO LINEA-DETALLE.
062900     PERFORM 9100-ESCRIBIR-LINEA THRU 9100-EXIT.
063000     MOVE SPACES TO LINEA-DETALLE.
063100     STRING "  ESTADO: " PRO-ESTADO(IND-PRO)
063200*         EL ESTADO SE REPITE AQUI AUNQUE YA SALE EN EL CODIGO QC        *
063300*         PORQUE ESTE LISTADO SE USA TAMBIEN SOLO, SIN HABER CONSULTADO  *
063400*         ANTES EL COSTO.                                                *
063500         DELIMITED BY SIZE INTO LINEA-DETALLE.
063600     PERFORM 9100-ESCRIBIR-LINEA THRU 9100-EXIT.
063700     MOVE SPACES TO LINEA-DETALLE.
063800     MOVE PRO-FECHA-INICIO(IND-PRO) TO FECHA-8.
063900     PERFORM 1100-FORMATEAR-FECHA THRU 1100-EXIT.
064000     STRING "  FECHA INICIO: " FECHA-TEXTO
064100         DELIMITED BY SIZE INTO LINEA-DETALLE.
064200     PERFORM 9100-ESCRIBIR-LINEA THRU 9100-EXIT.
064300     MOVE SPACES TO LINEA-DETALLE.
064400     MOVE PRO-FECHA-EST-FIN(IND-PRO) TO FECHA-8.
064500     PERFORM 1100-FORMATEAR-FECHA THRU 1100-EXIT.
064600     STRING "  FECHA ESTIMADA FIN: " FECHA-TEXTO
064700         DELIMITED BY SIZE INTO LINEA-DETALLE.
064800     PERFORM 9100-ESCRIBIR-LINEA THRU 9100-EXIT.
064900     MOVE SPACES TO LINEA-DETALLE.
065000     MOVE PRO-FECHA-REAL-FIN(IND-PRO) TO FECHA-8.
065100     PERFORM 1100-FORMATEAR-FECHA THRU 1100-EXIT.
065200     STRING "  FECHA REAL FIN: " FECHA-TEXTO
065300         DELIMITED BY SIZE INTO LINEA-DETALLE.
065400     PERFORM 9100-ESCRIBIR-LINEA THRU 9100-EXIT.
065500     IF CANT-TAR NOT = ZERO
065600         PERFORM 2110-DETALLAR-UNA-TAREA THRU 2110-EXIT
065700             VARYING IND-TAR FROM 1 BY 1
065800             UNTIL IND-TAR > CANT-TAR.
065900     PERFORM 1200-CALCULAR-COSTO-PROYECTO THRU 1200-EXIT.
066000     MOVE SPACES TO LINEA-DETALLE.
066100     MOVE COSTO-TOTAL-PROY TO COSTO-ED.
066200     STRING "  COSTO TOTAL: " COSTO-ED
066300         DELIMITED BY SIZE INTO LINEA-DETALLE.
066400     PERFORM 9100-ESCRIBIR-LINEA THRU 9100-EXIT.
066500 2100-EXIT.
066600     EXIT.
066700
066800*-------------------------------------------------------------------------
066900* IMPRIME UNA LINEA DE DETALLE POR CADA TAREA DEL                        *
067000* PROYECTO, CON RESPONSABLE Y ESTADO.                                    *
067100*-------------------------------------------------------------------------
067200 2110-DETALLAR-UNA-TAREA.
067300*         REUTILIZA FECHA-TEXTO COMO AREA DE TRABAJO GENERICA PARA EL    *
067400*         TEXTO DEL RESPONSABLE, AUNQUE NO SEA UNA FECHA; ES SOLO UN     *
067500*         CAMPO X(10) LIBRE EN ESE MOMENTO DEL PROCESO.                  *
067600     IF TAR-PROYECTO-ID(IND-TAR) NOT = QUERY-PROYECTO-ID
067700         GO TO 2110-EXIT.
067800     MOVE SPACES TO LINEA-DETALLE.
067900*         SE MUESTRA EL LEGAJO DEL RESPONSABLE ACTUAL, NO EL             *
068000*         HISTORICO; EL HISTORICO SOLO SE USA PARA COSTEAR, NO           *
068100*         PARA ESTE LISTADO DE SEGUIMIENTO.                              *
068200     IF TAR-LEGAJO-RESP(IND-TAR) = ZERO
068300         MOVE "SIN ASIGNAR" TO FECHA-TEXTO
068400     ELSE
068500         MOVE TAR-LEGAJO-RESP(IND-TAR) TO LEGAJO-ED
068600         MOVE LEGAJO-ED TO FECHA-TEXTO.
068700     IF TAR-ESTA-FINALIZADA(IND-TAR)
068800         STRING "    " TAR-TITULO(IND-TAR) " - " FECHA-TEXTO
068900                " - FINALIZADA"
069000             DELIMITED BY SIZE INTO LINEA-DETALLE
069100     ELSE
069200         STRING "    " TAR-TITULO(IND-TAR) " - " FECHA-TEXTO
069300                " - PENDIENTE"
069400             DELIMITED BY SIZE INTO LINEA-DETALLE.
069500     PERFORM 9100-ESCRIBIR-LINEA THRU 9100-EXIT.
069600 2110-EXIT.
069700     EXIT.
069800
069900*-----------------------------------------------------------------
070000* QF/QP/QA - LISTADO DE PROYECTOS POR ESTADO                     *
070100*-----------------------------------------------------------------
070200 3000-LISTAR-POR-ESTADO.
070300*         LOS TRES CODIGOS (QF/QP/QA) RECORREN LA MISMA TABLA            *
070400*         COMPLETA; LO QUE CAMBIA ES SOLO EL FILTRO DE ESTADO QUE        *
070500*         SE APLICA DENTRO DE 3010, SEGUN QUERY-TIPO.                    *
070600     IF CANT-PRO = ZERO
070700*         SIN PROYECTOS CARGADOS EN TODA LA CORRIDA, LOS TRES CODIGOS    *
070800*         (QF/QP/QA) NO TIENEN NADA PARA RECORRER; SE EVITA ENTRAR AL    *
070900*         PERFORM VARYING CON CANT-PRO EN CERO.                          *
071000         GO TO 3000-EXIT.
071100     PERFORM 3010-LISTAR-UN-PROYECTO THRU 3010-EXIT
071200         VARYING IND-PRO FROM 1 BY 1
071300         UNTIL IND-PRO > CANT-PRO.
071400 3000-EXIT.
071500     EXIT.
071600
071700*-------------------------------------------------------------------------
071800* IMPRIME UN PROYECTO SI CUMPLE EL FILTRO DE ESTADO                      *
071900* PEDIDO (QF/QP/QA).                                                     *
072000*-------------------------------------------------------------------------
072100 3010-LISTAR-UN-PROYECTO.
072200*         LOS TRES IF DE FILTRO SON INDEPENDIENTES (NO EVALUATE) PORQUE  *
072300*         SON EXCLUYENTES POR CONSTRUCCION: UN PROYECTO SOLO TIENE UN    *
072400*         ESTADO A LA VEZ, ASI QUE A LO SUMO UNO DE LOS TRES CORTA.      *
072500     IF QUERY-TIPO = "QF" AND NOT PRO-ES-FINALIZADO(IND-PRO)
072600         GO TO 3010-EXIT.
072700     IF QUERY-TIPO = "QP" AND NOT PRO-ES-PENDIENTE(IND-PRO)
072800         GO TO 3010-EXIT.
072900     IF QUERY-TIPO = "QA" AND NOT PRO-ES-ACTIVO(IND-PRO)
073000         GO TO 3010-EXIT.
073100     PERFORM 9000-CHEQUEAR-CANT-LINEAS THRU 9000-EXIT.
073200     MOVE SPACES TO LINEA-DETALLE.
073300     STRING "PROYECTO #" PRO-PROYECTO-ID(IND-PRO)
073400            "  " PRO-DIRECCION(IND-PRO)
073500         DELIMITED BY SIZE INTO LINEA-DETALLE.
073600     PERFORM 9100-ESCRIBIR-LINEA THRU 9100-EXIT.
073700 3010-EXIT.
073800     EXIT.
073900
074000*-----------------------------------------------------------------
074100* QL - EMPLEADOS LIBRES (DISPONIBLE = 'S')                       *
074200*-----------------------------------------------------------------
074300 3100-LISTAR-LIBRES.
074400*         USADO POR QUIEN ASIGNA TAREAS PARA SABER, SIN ABRIR EL         *
074500*         MAESTRO DE EMPLEADOS A MANO, QUIEN ESTA LIBRE PARA UNA         *
074600*         NUEVA ASIGNACION EN ESTE MOMENTO.                              *
074700     IF CANT-EMP = ZERO
074800         GO TO 3100-EXIT.
074900     PERFORM 3110-LISTAR-UN-LIBRE THRU 3110-EXIT
075000         VARYING IND-EMP FROM 1 BY 1
075100         UNTIL IND-EMP > CANT-EMP.
075200 3100-EXIT.
075300     EXIT.
075400
075500*-------------------------------------------------------------------------
075600* IMPRIME UN LEGAJO SI EL EMPLEADO ESTA DISPONIBLE.                      *
075700*-------------------------------------------------------------------------
075800 3110-LISTAR-UN-LIBRE.
075900*         SE RECORRE TODA LA TABLA DE EMPLEADOS PORQUE NO HAY NINGUN     *
076000*         INDICE QUE AGRUPE A LOS DISPONIBLES; CON LA DOTACION TIPICA    *
076100*         DE UNA SUCURSAL EL COSTO DE RECORRERLA ENTERA ES DESPRECIABLE. *
076200     IF NOT EMP-ESTA-DISPONIBLE(IND-EMP)
076300         GO TO 3110-EXIT.
076400     PERFORM 9000-CHEQUEAR-CANT-LINEAS THRU 9000-EXIT.
076500     MOVE EMP-LEGAJO(IND-EMP) TO LEGAJO-ED.
076600     MOVE SPACES TO LINEA-DETALLE.
076700     STRING "LEGAJO LIBRE: " LEGAJO-ED
076800         DELIMITED BY SIZE INTO LINEA-DETALLE.
076900     PERFORM 9100-ESCRIBIR-LINEA THRU 9100-EXIT.
077000 3110-EXIT.
077100     EXIT.
077200
077300*-----------------------------------------------------------------
077400* QR - CANTIDAD DE RETRASOS DE UN EMPLEADO (0 SI NO EXISTE)      *
077500*-----------------------------------------------------------------
077600 3200-CANT-RETRASOS.
077700*         RETRASOS-ED ES LA MISMA VISTA EDITADA QUE USA 3410 PARA        *
077800*         MOSTRAR LEGAJO; AQUI SE REUTILIZA PARA MOSTRAR UNA CANTIDAD,   *
077900*         AMBOS CAMPOS SON PIC ZZZZ9 Y CABEN EN EL MISMO ANCHO.          *
078000*         SI EL LEGAJO NO EXISTE SE RESPONDE CERO EN VEZ DE              *
078100*         RECHAZAR LA CONSULTA, PARA QUE UN SCRIPT QUE RECORRA           *
078200*         TODOS LOS LEGAJOS DE UN RANGO NO TENGA QUE VALIDAR CADA        *
078300*         UNO ANTES DE PREGUNTAR POR SUS RETRASOS.                       *
078400     PERFORM 1050-UBICAR-EMPLEADO THRU 1050-EXIT.
078500     MOVE SPACES TO LINEA-DETALLE.
078600     IF SI-SE-HALLO
078700         MOVE EMP-CANT-RETRASOS(IND-EMP) TO RETRASOS-ED
078800     ELSE
078900         MOVE ZERO TO RETRASOS-ED.
079000     STRING "LEGAJO " QUERY-LEGAJO
079100            " RETRASOS: " RETRASOS-ED
079200         DELIMITED BY SIZE INTO LINEA-DETALLE.
079300     PERFORM 9100-ESCRIBIR-LINEA THRU 9100-EXIT.
079400 3200-EXIT.
079500     EXIT.
079600
079700*-----------------------------------------------------------------
079800* QY - EL EMPLEADO TIENE ALGUN RETRASO (S/N)                     *
079900*-----------------------------------------------------------------
080000 3300-TIENE-RETRASO.
080100*         QY Y QR COMPARTEN EL MISMO DATO DE ORIGEN                      *
080200*         (EMP-CANT-RETRASOS); LA DIFERENCIA ES SOLO EL FORMATO DE       *
080300*         RESPUESTA QUE ESPERA EL QUE CONSULTA.                          *
080400*         RESPUESTA BOOLEANA SIMPLE PARA CUANDO SOLO INTERESA            *
080500*         SABER SI HUBO ALGUN RETRASO, SIN NECESIDAD DE LA               *
080600*         CANTIDAD EXACTA QUE DA EL CODIGO QR.                           *
080700     PERFORM 1050-UBICAR-EMPLEADO THRU 1050-EXIT.
080800     MOVE SPACES TO LINEA-DETALLE.
080900     IF SI-SE-HALLO AND EMP-CANT-RETRASOS(IND-EMP) > ZERO
081000         STRING "LEGAJO " QUERY-LEGAJO " TIENE RETRASO: S"
081100             DELIMITED BY SIZE INTO LINEA-DETALLE
081200     ELSE
081300         STRING "LEGAJO " QUERY-LEGAJO " TIENE RETRASO: N"
081400             DELIMITED BY SIZE INTO LINEA-DETALLE.
081500     PERFORM 9100-ESCRIBIR-LINEA THRU 9100-EXIT.
081600 3300-EXIT.
081700     EXIT.
081800
081900*-----------------------------------------------------------------
082000* QH - EMPLEADOS QUE ALGUNA VEZ TRABAJARON EL PROYECTO           *
082100*-----------------------------------------------------------------
082200 3400-LISTAR-HISTORICOS.
082300*         SI EL PROYECTO EXISTE PERO TODAVIA NO TUVO NINGUN RESPONSABLE  *
082400*         ASIGNADO, PRO-CANT-HIST ESTA EN CERO Y EL LISTADO SALE VACIO   *
082500*         SIN NINGUNA LINEA DE AVISO, A DIFERENCIA DEL CASO DE           *
082600*         PROYECTO INEXISTENTE.                                          *
082700*         ESTE LISTADO LEE PRO-HIST-LEGAJO, LA TABLA QUE                 *
082800*         MANTIENE HSRESUM; NO ES LO MISMO QUE EL RESPONSABLE            *
082900*         ACTUAL DE CADA TAREA DEL PROYECTO.                             *
083000     PERFORM 1000-UBICAR-PROYECTO THRU 1000-EXIT.
083100     IF NOT SI-SE-HALLO
083200         MOVE "PROYECTO INEXISTENTE" TO LINEA-DETALLE
083300         PERFORM 9100-ESCRIBIR-LINEA THRU 9100-EXIT
083400         GO TO 3400-EXIT.
083500     IF PRO-CANT-HIST(IND-PRO) = ZERO
083600         GO TO 3400-EXIT.
083700     PERFORM 3410-LISTAR-UN-HISTORICO THRU 3410-EXIT
083800         VARYING IND-HIST FROM 1 BY 1
083900         UNTIL IND-HIST > PRO-CANT-HIST(IND-PRO).
084000 3400-EXIT.
084100     EXIT.
084200
084300*-------------------------------------------------------------------------
084400* IMPRIME UN RESPONSABLE HISTORICO DEL PROYECTO, SALVO                   *
084500* QUE LA POSICION GUARDADA HAYA QUEDADO FUERA DE RANGO.                  *
084600*-------------------------------------------------------------------------
084700 3410-LISTAR-UN-HISTORICO.
084800*         LA VERIFICACION DE RENGLONES SE HACE ANTES DE RESOLVER EL      *
084900*         LEGAJO, NO DESPUES, PARA QUE EL SALTO DE PAGINA NUNCA QUEDE    *
085000*         A MITAD DE UNA LINEA YA ARMADA.                                *
085100     PERFORM 9000-CHEQUEAR-CANT-LINEAS THRU 9000-EXIT.
085200     MOVE PRO-HIST-LEGAJO(IND-PRO IND-HIST) TO POS-EMPLEADO.
085300     MOVE SPACES TO LINEA-DETALLE.
085400*         ESTA VALIDACION ES UNA RED DE SEGURIDAD: NO DEBERIA            *
085500*         HABER LEGAJOS HISTORICOS FUERA DE RANGO, PERO SI LA            *
085600*         HUBIERA SE PREFIERE SALTAR LA LINEA EN VEZ DE REFERENCIAR      *
085700*         UNA POSICION INVALIDA DE LA TABLA DE EMPLEADOS.                *
085800     IF POS-EMPLEADO = ZERO OR POS-EMPLEADO > CANT-EMP
085900         GO TO 3410-EXIT.
086000     SET IND-EMP TO POS-EMPLEADO.
086100     MOVE EMP-LEGAJO(IND-EMP) TO LEGAJO-ED.
086200     STRING "LEGAJO " LEGAJO-ED
086300            " - " EMP-NOMBRE(IND-EMP)
086400         DELIMITED BY SIZE INTO LINEA-DETALLE.
086500     PERFORM 9100-ESCRIBIR-LINEA THRU 9100-EXIT.
086600 3410-EXIT.
086700     EXIT.
086800
086900*-----------------------------------------------------------------
087000* QT - TAREAS SIN ASIGNAR DE UN PROYECTO (RECHAZA SI NO EXISTE   *
087100* O SI ESTA FINALIZADO)                                          *
087200*-----------------------------------------------------------------
087300 3500-LISTAR-SIN-ASIGNAR.
087400*         A DIFERENCIA DE QT SOBRE UN PROYECTO INEXISTENTE, AQUI SE      *
087500*         DEJA UNA LINEA EXPLICITA EN EL REPORTE PARA LOS DOS CASOS      *
087600*         DE RECHAZO (INEXISTENTE Y FINALIZADO), PORQUE QUIEN PIDE       *
087700*         ESTE LISTADO SUELE SER UN SUPERVISOR QUE NECESITA SABER POR    *
087800*         QUE NO HAY NADA QUE ASIGNAR, NO SOLO QUE LA LISTA SALIO VACIA. *
087900*         UN PROYECTO FINALIZADO NO PUEDE TENER TAREAS PENDIENTES        *
088000*         DE ASIGNAR EN TEORIA; SE VALIDA IGUAL POR SI QUEDO ALGUNA      *
088100*         SIN CERRAR ANTES DE MARCAR EL PROYECTO COMO FINALIZADO.        *
088200     PERFORM 1000-UBICAR-PROYECTO THRU 1000-EXIT.
088300     IF NOT SI-SE-HALLO
088400         MOVE "PROYECTO INEXISTENTE" TO LINEA-DETALLE
088500         PERFORM 9100-ESCRIBIR-LINEA THRU 9100-EXIT
088600         GO TO 3500-EXIT.
088700     IF PRO-ES-FINALIZADO(IND-PRO)
088800         MOVE "PROYECTO FINALIZADO" TO LINEA-DETALLE
088900         PERFORM 9100-ESCRIBIR-LINEA THRU 9100-EXIT
089000         GO TO 3500-EXIT.
089100     IF CANT-TAR = ZERO
089200         GO TO 3500-EXIT.
089300     PERFORM 3510-LISTAR-UNA-SIN-ASIGNAR THRU 3510-EXIT
089400         VARYING IND-TAR FROM 1 BY 1
089500         UNTIL IND-TAR > CANT-TAR.
089600 3500-EXIT.
089700     EXIT.
089800
089900*-------------------------------------------------------------------------
090000* IMPRIME UNA TAREA DEL PROYECTO SI ESTA SIN ASIGNAR Y                   *
090100* SIN FINALIZAR.                                                         *
090200*-------------------------------------------------------------------------
090300 3510-LISTAR-UNA-SIN-ASIGNAR.
090400*         LOS DOS MOTIVOS DE DESCARTE (TIENE RESPONSABLE, O ESTA         *
090500*         FINALIZADA) SE VERIFICAN JUNTOS EN UN SOLO IF PORQUE           *
090600*         CUALQUIERA DE LOS DOS ALCANZA PARA NO LISTAR LA TAREA.         *
090700     IF TAR-PROYECTO-ID(IND-TAR) NOT = QUERY-PROYECTO-ID
090800         GO TO 3510-EXIT.
090900     IF TAR-LEGAJO-RESP(IND-TAR) NOT = ZERO OR
091000        TAR-ESTA-FINALIZADA(IND-TAR)
091100         GO TO 3510-EXIT.
091200     PERFORM 9000-CHEQUEAR-CANT-LINEAS THRU 9000-EXIT.
091300     MOVE SPACES TO LINEA-DETALLE.
091400     STRING "SIN ASIGNAR: " TAR-TITULO(IND-TAR)
091500         DELIMITED BY SIZE INTO LINEA-DETALLE.
091600     PERFORM 9100-ESCRIBIR-LINEA THRU 9100-EXIT.
091700 3510-EXIT.
091800     EXIT.
091900
092000*-----------------------------------------------------------------
092100* QN - TODOS LOS TITULOS DE TAREAS DE UN PROYECTO                *
092200*-----------------------------------------------------------------
092300 3600-LISTAR-TITULOS.
092400*         A DIFERENCIA DE QT, AQUI SE LISTAN TODAS LAS TAREAS DEL        *
092500*         PROYECTO, ASIGNADAS O NO, FINALIZADAS O NO; ES UN INVENTARIO   *
092600*         COMPLETO DE TITULOS, NO UN FILTRO DE PENDIENTES.               *
092700*         VERSION RESUMIDA DE QD, SOLO CON LOS TITULOS, PARA             *
092800*         CUANDO EL USUARIO QUIERE UN VISTAZO RAPIDO SIN TODO EL         *
092900*         DETALLE DE RESPONSABLE Y ESTADO DE CADA TAREA.                 *
093000     PERFORM 1000-UBICAR-PROYECTO THRU 1000-EXIT.
093100     IF NOT SI-SE-HALLO
093200         MOVE "PROYECTO INEXISTENTE" TO LINEA-DETALLE
093300         PERFORM 9100-ESCRIBIR-LINEA THRU 9100-EXIT
093400         GO TO 3600-EXIT.
093500     IF CANT-TAR = ZERO
093600         GO TO 3600-EXIT.
093700     PERFORM 3610-LISTAR-UN-TITULO THRU 3610-EXIT
093800         VARYING IND-TAR FROM 1 BY 1
093900         UNTIL IND-TAR > CANT-TAR.
094000 3600-EXIT.
094100     EXIT.
094200
094300*-------------------------------------------------------------------------
094400* IMPRIME EL TITULO DE UNA TAREA DEL PROYECTO.                           *
094500*-------------------------------------------------------------------------
094600 3610-LISTAR-UN-TITULO.
094700*         A DIFERENCIA DE 3510, AQUI NO IMPORTA SI LA TAREA TIENE        *
094800*         RESPONSABLE O SI ESTA FINALIZADA; SOLO IMPORTA QUE SEA DEL     *
094900*         PROYECTO CONSULTADO.                                           *
095000     IF TAR-PROYECTO-ID(IND-TAR) NOT = QUERY-PROYECTO-ID
095100         GO TO 3610-EXIT.
095200     PERFORM 9000-CHEQUEAR-CANT-LINEAS THRU 9000-EXIT.
095300     MOVE SPACES TO LINEA-DETALLE.
095400     STRING "TAREA: " TAR-TITULO(IND-TAR)
095500         DELIMITED BY SIZE INTO LINEA-DETALLE.
095600     PERFORM 9100-ESCRIBIR-LINEA THRU 9100-EXIT.
095700 3610-EXIT.
095800     EXIT.
095900
096000*-----------------------------------------------------------------
096100* QE - TODOS LOS EMPLEADOS REGISTRADOS                           *
096200*-----------------------------------------------------------------
096300 3700-LISTAR-EMPLEADOS.
096400*         ESTE LISTADO SE USA PRINCIPALMENTE PARA AUDITORIA DE LA        *
096500*         DOTACION COMPLETA; NO FILTRA POR TIPO DE EMPLEADO NI POR       *
096600*         ESTADO DE DISPONIBILIDAD.                                      *
096700*         LISTADO COMPLETO DE LA DOTACION, SIN FILTRO DE                 *
096800*         DISPONIBILIDAD NI DE TIPO; PARA ESO ULTIMO ESTA QL.            *
096900     IF CANT-EMP = ZERO
097000         GO TO 3700-EXIT.
097100     PERFORM 3710-LISTAR-UN-EMPLEADO THRU 3710-EXIT
097200         VARYING IND-EMP FROM 1 BY 1
097300         UNTIL IND-EMP > CANT-EMP.
097400 3700-EXIT.
097500     EXIT.
097600
097700*-------------------------------------------------------------------------
097800* IMPRIME LEGAJO Y NOMBRE DE UN EMPLEADO DE LA TABLA.                    *
097900*-------------------------------------------------------------------------
098000 3710-LISTAR-UN-EMPLEADO.
098100*         NO HAY FILTRO NINGUNO EN ESTE PARRAFO; EL FILTRO, SI LO HAY,   *
098200*         SE APLICA EN EL PARRAFO QUE LO LLAMA (COMO 3110 CON EL         *
098300*         FILTRO DE DISPONIBILIDAD).                                     *
098400     PERFORM 9000-CHEQUEAR-CANT-LINEAS THRU 9000-EXIT.
098500     MOVE EMP-LEGAJO(IND-EMP) TO LEGAJO-ED.
098600     MOVE SPACES TO LINEA-DETALLE.
098700     STRING "LEGAJO " LEGAJO-ED
098800            " - " EMP-NOMBRE(IND-EMP)
098900         DELIMITED BY SIZE INTO LINEA-DETALLE.
099000     PERFORM 9100-ESCRIBIR-LINEA THRU 9100-EXIT.
099100 3710-EXIT.
099200     EXIT.
099300
099400*-----------------------------------------------------------------
099500* QB - DOMICILIO DE UN PROYECTO (BLANCO SI NO EXISTE)            *
099600*-----------------------------------------------------------------
099700 3800-DOMICILIO-PROYECTO.
099800*         EL RESULTADO NO DIFERENCIA ENTRE "PROYECTO SIN DIRECCION       *
099900*         CARGADA" Y "PROYECTO INEXISTENTE": EN AMBOS CASOS SALE UNA     *
100000*         LINEA "DOMICILIO: " SEGUIDA DE BLANCOS.                        *
100100*         SE RESPONDE CON UNA LINEA VACIA DE DOMICILIO EN VEZ DE         *
100200*         RECHAZAR LA CONSULTA CUANDO EL PROYECTO NO EXISTE, PARA        *
100300*         QUE UN LISTADO MASIVO POR RANGO DE PROYECTO-ID NO SE           *
100400*         INTERRUMPA POR UN NUMERO QUE TODAVIA NO SE DIO DE ALTA.        *
100500     PERFORM 1000-UBICAR-PROYECTO THRU 1000-EXIT.
100600     MOVE SPACES TO LINEA-DETALLE.
100700     IF SI-SE-HALLO
100800         STRING "DOMICILIO: " PRO-DIRECCION(IND-PRO)
100900             DELIMITED BY SIZE INTO LINEA-DETALLE
101000     ELSE
101100         STRING "DOMICILIO: " SPACES
101200             DELIMITED BY SIZE INTO LINEA-DETALLE.
101300     PERFORM 9100-ESCRIBIR-LINEA THRU 9100-EXIT.
101400 3800-EXIT.
101500     EXIT.
101600
101700*-----------------------------------------------------------------
101800* CONTROL DE SALTO DE PAGINA: CUANDO LA PAGINA LLEGA AL TOPE DE  *
101900* RENGLONES SE EMITE EL ENCABEZADO DE LA PAGINA SIGUIENTE Y SE   *
102000* REINICIA EL CONTADOR DE RENGLONES ESCRITOS.                    *
102100*-----------------------------------------------------------------
102200 9000-CHEQUEAR-CANT-LINEAS.
102300*         LA CABECERA DE PAGINA SOLO LLEVA EL NUMERO DE PAGINA, SIN      *
102400*         REPETIR EL TIPO DE CONSULTA NI LA FECHA DE CORRIDA; EL         *
102500*         OPERADOR QUE ARCHIVA EL LISTADO YA SABE DE QUE CORRIDA SALIO.  *
102600*         NO TODOS LOS LISTADOS LLAMAN A ESTE CONTROL (LOS QUE SON       *
102700*         DE UNA SOLA LINEA, COMO QC/QR/QY/QB, NO LO NECESITAN);         *
102800*         SOLO LOS QUE PUEDEN GENERAR MUCHOS RENGLONES SEGUIDOS.         *
102900     IF CANT-LINEAS < CANT-LINEAS-PAGINA
103000         GO TO 9000-EXIT.
103100     ADD 1 TO NRO-PAGINA.
103200     MOVE SPACES TO LINEA-CABECERA.
103300     STRING "HOMESOLUTION - LISTADO - PAGINA " NRO-PAGINA
103400         DELIMITED BY SIZE INTO LINEA-CABECERA.
103500     WRITE REP-LINEA FROM LINEA-CABECERA.
103600     MOVE ZERO TO CANT-LINEAS.
103700 9000-EXIT.
103800     EXIT.
103900
104000*-------------------------------------------------------------------------
104100* ESCRIBE LA LINEA DE DETALLE AL REPORTE Y ACTUALIZA EL                  *
104200* CONTADOR DE RENGLONES DE LA PAGINA ACTUAL.                             *
104300*-------------------------------------------------------------------------
104400 9100-ESCRIBIR-LINEA.
104500*         LA LINEA QUE SE ESCRIBE PUEDE VENIR ARMADA CON STRING O CON    *
104600*         UN SIMPLE MOVE DE LITERAL; ESTE PARRAFO NO LE IMPORTA COMO SE  *
104700*         ARMO, SOLO LA VUELCA AL REPORTE Y CUENTA EL RENGLON.           *
104800     WRITE REP-LINEA FROM LINEA-DETALLE.
104900     ADD 1 TO CANT-LINEAS.
105000 9100-EXIT.
105100     EXIT.
105200
105300 END PROGRAM HSREPLIS.
