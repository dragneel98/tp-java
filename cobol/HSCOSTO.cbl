000100******************************************************************
000200* PROGRAMA    HSCOSTO
000300* SISTEMA     HOMESOLUTION - COSTEO DE SERVICIOS
000400* AUTOR       R. GOMEZ
000500*-----------------------------------------------------------------
000600* SUBRUTINA DE COSTEO. LLAMADA POR HSREPLIS CADA VEZ QUE HAY QUE
000700* VALUAR UNA TAREA O EL TOTAL DE UN PROYECTO.  NO ABRE ARCHIVOS,
000800* TRABAJA TODO POR LINKAGE.
000900*-----------------------------------------------------------------
001000* OPCION 'T' -> COSTO DE UNA TAREA SEGUN SU RESPONSABLE
001100*               (CONTRATADO = POR HORA, DE PLANTA = POR DIA)
001200* OPCION 'P' -> COSTO TOTAL DE UN PROYECTO (RECARGO SEGUN RETRASO)
001300*
001400* LA SUBRUTINA NO DECIDE POR SI MISMA SI UNA TAREA ESTA RETRASADA
001500* NI SI UN PROYECTO LO ESTA: ESO LO CALCULA HSREPLIS COMPARANDO
001600* FECHAS Y LE LLEGA AQUI YA RESUELTO EN RETRASO/HUBO-RETRASO.
001700* HSCOSTO SOLO APLICA LA FORMULA DE TARIFA QUE CORRESPONDA.
001800*-----------------------------------------------------------------
001900* HISTORIA DE CAMBIOS
002000*   05/03/1989 RGO TP-118  PROGRAMA ORIGINAL
002100*   14/09/1990 RGO TP-142  SE AGREGA OPCION 'P' COSTO DE PROYECTO
002200*   22/11/1991 MSO TP-160  CORRECCION REDONDEO EN COSTO DE PLANTA
002300*   30/01/1993 MSO TP-177  BONIFICACION PUNTUALIDAD 2% PLANTA
002400*   19/07/1994 JFE TP-190  RECARGO 25%/35% SEGUN RETRASO PROYECTO
002500*   03/04/1996 JFE TP-205  REVISION GENERAL DE COMENTARIOS
002600*   17/10/1997 RGO TP-219  AJUSTE LIMITES CAMPOS COMP-3
002700*   21/01/1999 MSO TP-231  ADECUACION A CUATRO DIGITOS DE ANIO Y2K
002800*   08/08/2001 JFE TP-244  SE ACLARA QUE EL CEILING EN DIAS NO
002900*                          USA FUNCIONES INTRINSECAS (TRUNCA Y
003000*                          SUMA UN DIA SI QUEDA RESTO)
003100*   09/08/2026 RGO TP-257  SEGUNDA PASADA DE COMENTARIOS A PEDIDO
003200*                          DE AUDITORIA; SE DETALLA PARRAFO POR
003300*                          PARRAFO EL RAZONAMIENTO DE CADA FORMULA
003400******************************************************************
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID. HSCOSTO.
003700 AUTHOR. R GOMEZ.
003800 INSTALLATION. HOMESOLUTION SISTEMAS.
003900 DATE-WRITTEN. 05/03/1989.
004000 DATE-COMPILED.
004100 SECURITY. USO INTERNO - DEPTO SISTEMAS.
004200
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500*         SIN SELECT/FD: ESTA SUBRUTINA NO ABRE ARCHIVOS, TODO     *
004600*         ENTRA Y SALE POR LINKAGE SECTION DESDE EL CALL.          *
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM
004900     CLASS CLASE-ALFA IS "A" THRU "Z"
005000     UPSI-0.
005100
005200 DATA DIVISION.
005300 WORKING-STORAGE SECTION.
005400
005500*-------------------------------------------------------------------------
005600* AREA DE TRABAJO PARA EL CALCULO DE DIAS (CEILING). DURACION-REAL       *
005700* ES LA SUMA DE DIAS ESTIMADOS MAS RETRASO, CON DECIMALES; DIAS-         *
005800* ENTEROS Y DIAS-RESTO SON LAS DOS MITADES QUE ARMA 2160-REDONDEAR-      *
005900* DIAS PARA DECIDIR SI HAY QUE SUMAR UN DIA MAS.                         *
006000*-------------------------------------------------------------------------
006100 01  TRABAJO-DIAS.
006200     03 DURACION-REAL      PIC S9(5)V99 COMP-3 VALUE ZERO.
006300     03 DIAS-ENTEROS       PIC S9(5)     COMP  VALUE ZERO.
006400     03 DIAS-RESTO         PIC S9(5)V99 COMP-3 VALUE ZERO.
006500     03 FILLER                PIC X(05).
006600
006700*         VISTA ALTERNATIVA DE LA DURACION PARA DISPLAY DIAG.   *
006800 01  TRABAJO-DIAS-ED REDEFINES TRABAJO-DIAS.
006900     03 DURACION-REAL-ED   PIC ZZZZ9.99.
007000     03 FILLER                PIC X(09).
007100
007200*         COSTO-BASE ES EL COSTO SIN BONIFICACION NI RECARGO;     *
007300*         COSTO-CON-BONO ES EL RESULTADO DE APLICARLE EL 2% DE    *
007400*         PUNTUALIDAD CUANDO CORRESPONDE (SOLO PLANTA, SIN        *
007500*         RETRASO). NINGUNO DE LOS DOS SE DEVUELVE DIRECTO AL     *
007600*         LLAMADOR; SIEMPRE SE PASA POR COSTO-RESULTADO.          *
007700 01  COSTO-BASE            PIC S9(9)V99 COMP-3 VALUE ZERO.
007800 01  COSTO-CON-BONO        PIC S9(9)V99 COMP-3 VALUE ZERO.
007900
008000*         VISTA EDITADA DEL COSTO BASE PARA DIAGNOSTICO         *
008100 01  COSTO-BASE-ED REDEFINES COSTO-BASE.
008200     03 FILLER                PIC X(05).
008300     03 COSTO-BASE-NUM     PIC S9(5)V99.
008400
008500*         CANT-LLAMADAS ES UN CONTADOR DE DIAGNOSTICO (CUANTAS    *
008600*         VECES SE LLAMO A ESTA SUBRUTINA EN LA CORRIDA); NO SE   *
008700*         REPORTA EN NINGUN LISTADO, SOLO SE DEJA DISPONIBLE      *
008800*         PARA UN DISPLAY MANUAL SI HACE FALTA DIAGNOSTICAR.      *
008900 01  CANT-LLAMADAS         PIC 9(7)      COMP  VALUE ZERO.
009000*         VISTA EDITADA PARA UN FUTURO DISPLAY DE DIAGNOSTICO    *
009100 01  CANT-LLAMADAS-ED REDEFINES CANT-LLAMADAS.
009200     03 FILLER                PIC X(04).
009300
009400 LINKAGE SECTION.
009500
009600*         PARAMETROS COMUNES                                   *
009700 01  OPCION                PIC X(01).
009800     88 OPCION-TAREA             VALUE "T".
009900     88 OPCION-PROYECTO          VALUE "P".
010000
010100*         PARAMETROS PARA OPCION 'T' - COSTO DE TAREA           *
010200 01  TIENE-RESPONSABLE      PIC X(01).
010300     88 SIN-RESPONSABLE          VALUE "N".
010400 01  TIPO-EMPLEADO          PIC X(01).
010500     88 ES-CONTRATADO            VALUE "C".
010600     88 ES-PLANTA                VALUE "P".
010700 01  VALOR-RATE             PIC S9(7)V99 COMP-3.
010800 01  DURACION-ESTIMADA      PIC S9(5)V99 COMP-3.
010900 01  RETRASO                PIC S9(5)V99 COMP-3.
011000
011100*         PARAMETROS PARA OPCION 'P' - COSTO DE PROYECTO        *
011200 01  COSTO-BASE-PROY        PIC S9(9)V99 COMP-3.
011300 01  HUBO-RETRASO           PIC X(01).
011400     88 SI-HUBO-RETRASO          VALUE "S".
011500
011600*         RESULTADO - COMUN A AMBAS OPCIONES                    *
011700 01  COSTO-RESULTADO        PIC S9(9)V99 COMP-3.
011800
011900 PROCEDURE DIVISION USING OPCION
012000                           TIENE-RESPONSABLE
012100                           TIPO-EMPLEADO
012200                           VALOR-RATE
012300                           DURACION-ESTIMADA
012400                           RETRASO
012500                           COSTO-BASE-PROY
012600                           HUBO-RETRASO
012700                           COSTO-RESULTADO.
012800
012900 0000-MAIN SECTION.
013000*-------------------------------------------------------------------------
013100* PUNTO DE ENTRADA: DESPACHA SEGUN LA OPCION RECIBIDA POR                *
013200* LINKAGE, COSTO DE TAREA O COSTO DE PROYECTO, Y VUELVE.                 *
013300*-------------------------------------------------------------------------
013400 0000-COMENZAR.
013500*         EL CONTADOR DE LLAMADAS SE ACTUALIZA SIEMPRE, AUNQUE LA
013600*         OPCION RECIBIDA NO SEA NI 'T' NI 'P' (ESO NO DEBERIA
013700*         OCURRIR SI EL LLAMADOR ESTA BIEN ESCRITO, PERO NO SE
013800*         VALIDA AQUI PORQUE NO HAY FORMA DE AVISAR AL LLAMADOR
013900*         SALVO DEJANDO EL RESULTADO EN CERO).
014000     ADD 1 TO CANT-LLAMADAS.
014100     MOVE ZERO TO COSTO-RESULTADO.
014200     EVALUATE TRUE
014300         WHEN OPCION-TAREA
014400             PERFORM 2000-COSTO-DE-TAREA THRU 2000-EXIT
014500         WHEN OPCION-PROYECTO
014600             PERFORM 2200-COSTO-DE-PROYECTO THRU 2200-EXIT
014700     END-EVALUATE.
014800     GOBACK.
014900
015000*-------------------------------------------------------------------------
015100* COSTO DE TAREA: SI NO HAY RESPONSABLE HISTORICO, COSTO CERO.           *
015200* CONTRATADO = VALOR-HORA * (DURACION-REAL * 8), SIN BONO.               *
015300* PLANTA     = VALOR-DIA * CEILING(DURACION-REAL), +2% SI NO             *
015400*              HUBO RETRASO.                                             *
015500*-------------------------------------------------------------------------
015600 2000-COSTO-DE-TAREA.
015700*         UNA TAREA SIN RESPONSABLE ASIGNADO NUNCA SE TRABAJO,
015800*         ASI QUE NO TIENE SENTIDO CALCULARLE COSTO; SE CORTA
015900*         ACA ANTES DE TOCAR NINGUN CAMPO DE TARIFA.
016000     IF SIN-RESPONSABLE
016100         MOVE ZERO TO COSTO-RESULTADO
016200         GO TO 2000-EXIT.
016300*         LA DURACION REAL ES LA ESTIMADA MAS EL RETRASO (EL
016400*         RETRASO PUEDE SER CERO SI LA TAREA TERMINO A TIEMPO);
016500*         ES LA MISMA CUENTA PARA CONTRATADO Y PARA PLANTA.
016600     ADD DURACION-ESTIMADA RETRASO
016700         GIVING DURACION-REAL.
016800     EVALUATE TRUE
016900         WHEN ES-CONTRATADO
017000             PERFORM 2100-COSTO-CONTRATADO THRU 2100-EXIT
017100         WHEN ES-PLANTA
017200             PERFORM 2150-COSTO-PLANTA THRU 2150-EXIT
017300     END-EVALUATE.
017400 2000-EXIT.
017500     EXIT.
017600
017700*-------------------------------------------------------------------------
017800* CONTRATADO: VALOR-HORA POR LAS HORAS REALES (DURACION                  *
017900* ESTIMADA MAS RETRASO, A RAZON DE 8 HORAS POR DIA).                     *
018000* NO LLEVA BONIFICACION POR PUNTUALIDAD.                                 *
018100*-------------------------------------------------------------------------
018200 2100-COSTO-CONTRATADO.
018300*         UN CONTRATADO SE PAGA POR HORA TRABAJADA, SIN IMPORTAR
018400*         SI SE ATRASO O NO; POR ESO NO SE MIRA RETRASO NI SE
018500*         APLICA NINGUNA BONIFICACION EN ESTE PARRAFO.
018600     COMPUTE COSTO-RESULTADO ROUNDED =
018700         VALOR-RATE * DURACION-REAL * 8.
018800 2100-EXIT.
018900     EXIT.
019000
019100*-------------------------------------------------------------------------
019200* DE PLANTA: VALOR-DIA POR LOS DIAS REALES CON CEILING.                  *
019300* SI NO HUBO RETRASO SE APLICA EL 2% DE BONIFICACION POR                 *
019400* PUNTUALIDAD SOBRE EL COSTO BASE.                                       *
019500*-------------------------------------------------------------------------
019600 2150-COSTO-PLANTA.
019700*         A UN EMPLEADO DE PLANTA SE LE COBRA EL DIA COMPLETO
019800*         AUNQUE HAYA TRABAJADO UNA FRACCION, POR ESO SE REDONDEA
019900*         HACIA ARRIBA (CEILING) ANTES DE MULTIPLICAR.
020000     PERFORM 2160-REDONDEAR-DIAS THRU 2160-EXIT.
020100     COMPUTE COSTO-BASE ROUNDED =
020200         VALOR-RATE * DIAS-ENTEROS.
020300*         LA BONIFICACION DE PUNTUALIDAD (TP-177) SOLO SE OTORGA
020400*         CUANDO RETRASO ES EXACTAMENTE CERO; CUALQUIER RETRASO,
020500*         AUNQUE SEA DE UN DIA, LA ANULA POR COMPLETO.
020600     IF RETRASO > ZERO
020700         MOVE COSTO-BASE TO COSTO-RESULTADO
020800     ELSE
020900         COMPUTE COSTO-CON-BONO ROUNDED =
021000             COSTO-BASE * 1.02
021100         MOVE COSTO-CON-BONO TO COSTO-RESULTADO.
021200 2150-EXIT.
021300     EXIT.
021400
021500*-----------------------------------------------------------------
021600* CEILING SIN FUNCIONES INTRINSECAS: TRUNCA A ENTERO Y SI QUEDA
021700* RESTO FRACCIONARIO SUMA UN DIA MAS. 0.5 DIAS -> 1 DIA.
021800*-----------------------------------------------------------------
021900 2160-REDONDEAR-DIAS.
022000*         EL MOVE DE UN CAMPO CON DECIMALES (DURACION-REAL) A UNO
022100*         SIN DECIMALES (DIAS-ENTEROS) TRUNCA, NO REDONDEA; ES EL
022200*         MISMO EFECTO QUE FUNCTION INTEGER PERO SIN USAR
022300*         FUNCIONES INTRINSECAS, QUE ESTE SHOP NO UTILIZA.
022400     MOVE DURACION-REAL TO DIAS-ENTEROS.
022500     COMPUTE DIAS-RESTO = DURACION-REAL - DIAS-ENTEROS.
022600*         SI QUEDO ALGO DE RESTO DESPUES DE TRUNCAR, SIGNIFICA
022700*         QUE HABIA UNA FRACCION DE DIA TRABAJADA Y HAY QUE
022800*         COBRAR ESE DIA COMPLETO TAMBIEN.
022900     IF DIAS-RESTO > ZERO
023000         ADD 1 TO DIAS-ENTEROS.
023100 2160-EXIT.
023200     EXIT.
023300
023400*-----------------------------------------------------------------
023500* COSTO DE PROYECTO: RECARGO 25% SI HUBO RETRASO, 35% SI NO.
023600* (LA DIFERENCIA ES INTENCIONAL, NO ES UN ERROR DE TIPEO - VER
023700* MEMO COMERCIAL TP-190. NO CAMBIAR SIN AUTORIZACION.)
023800*-----------------------------------------------------------------
023900 2200-COSTO-DE-PROYECTO.
024000*         EL RECARGO SOBRE EL COSTO BASE DE PROYECTO SE FIJA POR
024100*         POLITICA COMERCIAL, NO POR UN CALCULO DE COSTOS: EL
024200*         PROYECTO QUE TERMINA A TIEMPO RECARGA MAS (35%) QUE EL
024300*         QUE SE ATRASO (25%), PORQUE EL RECARGO POR RETRASO SE
024400*         FACTURA APARTE EN OTRO CONCEPTO Y ESTE MARGEN SE BAJA
024500*         PARA NO DUPLICAR EL COBRO AL CLIENTE.
024600     IF SI-HUBO-RETRASO
024700         COMPUTE COSTO-RESULTADO ROUNDED =
024800             COSTO-BASE-PROY * 1.25
024900     ELSE
025000         COMPUTE COSTO-RESULTADO ROUNDED =
025100             COSTO-BASE-PROY * 1.35.
025200 2200-EXIT.
025300     EXIT.
025400
025500 END PROGRAM HSCOSTO.
