000100******************************************************************
000200* PROGRAMA    HSVERIDX
000300* SISTEMA     HOMESOLUTION - COSTEO DE SERVICIOS
000400* AUTOR       J. FERRARI
000500*-----------------------------------------------------------------
000600* UTILITARIO DE VERIFICACION. DESPUES DE HSCARGA (O DESPUES DE
000700* UNA CORRIDA DE HSLOTE) LEE LOS TRES MAESTROS Y MUESTRA POR
000800* CONSOLA LA CANTIDAD DE REGISTROS DE CADA UNO, PARA QUE EL
000900* OPERADOR CONFIRME QUE EL ARCHIVO QUEDO EN CONDICIONES ANTES DE
001000* SEGUIR CON EL PROXIMO PASO DEL JOB.
001100*
001200* ES UN PROGRAMA DE SOLO LECTURA: LOS TRES MAESTROS SE ABREN
001300* SIEMPRE COMO INPUT Y NUNCA SE LES HACE REWRITE NI WRITE. SI
001400* ALGUN DIA HAY QUE AGREGAR UNA VERIFICACION MAS FINA (POR
001500* EJEMPLO, CONTAR CUANTOS EMPLEADOS ESTAN DISPONIBLES), VA COMO
001600* UN CONTADOR MAS EN EL MISMO ESQUEMA, SIN TOCAR EL ARCHIVO.
001700*-----------------------------------------------------------------
001800* HISTORIA DE CAMBIOS
001900*   27/04/1991 JFE TP-151  PROGRAMA ORIGINAL (PRUEBA DE LECTURA)
002000*   30/01/1993 MSO TP-177  SE AGREGA CONTEO DE REGISTROS
002100*   19/07/1994 RGO TP-190  SE AGREGA VERIFICACION DEL MAESTRO
002200*                          DE TAREAS (HASTA ENTONCES SOLO
002300*                          EMPLEADOS Y PROYECTOS)
002400*   21/01/1999 RGO TP-231  ADECUACION A CUATRO DIGITOS DE ANIO Y2K
002500*   08/08/2001 JFE TP-244  MENSAJE DE CONSOLA ACLARA QUE EL
002600*                          CONTEO ES SOLO DIAGNOSTICO, NO TOCA
002700*                          LOS MAESTROS (ABRE TODO COMO INPUT)
002800*   20/03/2002 MSO TP-253  REVISION GENERAL DE COMENTARIOS DE
002900*                          PARRAFO, A PEDIDO DE AUDITORIA INTERNA
003000*   09/08/2026 JFE TP-259  SEGUNDA PASADA DE COMENTARIOS A PEDIDO
003100*                          DE AUDITORIA; SE DOCUMENTA CAMPO POR
003200*                          CAMPO CADA LAYOUT Y EL USO DE CADA
003300*                          VISTA REDEFINIDA
003400******************************************************************
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID. HSVERIDX.
003700 AUTHOR. J FERRARI.
003800 INSTALLATION. HOMESOLUTION SISTEMAS.
003900 DATE-WRITTEN. 27/04/1991.
004000 DATE-COMPILED.
004100 SECURITY. USO INTERNO - DEPTO SISTEMAS.
004200
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500*         EL SWITCH UPSI-0 QUEDA RESERVADO (SIN USO ACTUAL EN       *
004600*         ESTE PROGRAMA) POR CONSISTENCIA CON EL RESTO DEL SISTEMA  *
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM
004900     CLASS CLASE-ALFA IS "A" THRU "Z"
005000     UPSI-0.
005100
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400*         LOS TRES MAESTROS SE ABREN SIEMPRE EN INPUT DESDE ESTE    *
005500*         PROGRAMA; ES UN UTILITARIO DE DIAGNOSTICO, NUNCA ESCRIBE. *
005600     SELECT EMPLEADOS    ASSIGN TO DISK
005700                         ORGANIZATION IS LINE SEQUENTIAL
005800                         FILE STATUS IS FS-EMPLEADOS.
005900
006000     SELECT PROYECTOS    ASSIGN TO DISK
006100                         ORGANIZATION IS LINE SEQUENTIAL
006200                         FILE STATUS IS FS-PROYECTOS.
006300
006400     SELECT TAREAS       ASSIGN TO DISK
006500                         ORGANIZATION IS LINE SEQUENTIAL
006600                         FILE STATUS IS FS-TAREAS.
006700
006720*         LOS TRES SELECT USAN LINE SEQUENTIAL, IGUAL QUE HSCARGA
006740*         Y HSLOTE, PORQUE LOS MAESTROS SON ARCHIVOS DE TEXTO CON
006760*         UN REGISTRO POR LINEA, SIN INDICE NI CLAVE DE ACCESO.
006800 DATA DIVISION.
006900 FILE SECTION.
007000
007100*-------------------------------------------------------------------------
007200* LAYOUT COMPLETO DEL MAESTRO DE EMPLEADOS. ESTE PROGRAMA SOLO           *
007300* USA EMP-LEGAJO PARA EL CONTEO, PERO SE TRAE EL REGISTRO ENTERO         *
007400* PORQUE ES EL MISMO FD QUE USA HSLOTE PARA ESCRIBIRLO.                  *
007500*-------------------------------------------------------------------------
007600 FD  EMPLEADOS LABEL RECORD IS STANDARD
007700               VALUE OF FILE-ID IS "EMPLEADOS.DAT".
007800 01  EMP-REG.
007900*         LEGAJO, CLAVE UNICA ASIGNADA POR HSLOTE AL DAR ALTA.       *
008000     03 EMP-LEGAJO             PIC 9(05).
008100     03 EMP-NOMBRE             PIC X(40).
008200*         "C" CONTRATADO / "P" DE PLANTA.                           *
008300     03 EMP-TIPO               PIC X(01).
008400*         "S"/"N" - SI ESTA LIBRE PARA UNA NUEVA ASIGNACION.        *
008500     03 EMP-DISPONIBLE         PIC X(01).
008600     03 EMP-CANT-RETRASOS      PIC 9(05).
008700     03 EMP-CANT-TAR-REAL      PIC 9(05).
008800     03 EMP-VALOR-HORA         PIC 9(07)V99.
008900     03 EMP-VALOR-DIA          PIC 9(07)V99.
009000     03 EMP-CATEGORIA          PIC X(08).
009100     03 FILLER                 PIC X(10).
009200
009300*-------------------------------------------------------------------------
009400* LAYOUT COMPLETO DEL MAESTRO DE PROYECTOS. EL BLOQUE DE HISTORICO       *
009500* DE LEGAJOS VIVE DENTRO DEL FILLER DE 150 POSICIONES; DESDE ESTE        *
009600* PROGRAMA NO HACE FALTA DESARMARLO, SOLO SE CUENTAN REGISTROS.          *
009700*-------------------------------------------------------------------------
009800 FD  PROYECTOS LABEL RECORD IS STANDARD
009900               VALUE OF FILE-ID IS "PROYECTOS.DAT".
010000 01  PRO-REG.
010100     03 PRO-PROYECTO-ID        PIC 9(05).
010200     03 PRO-NOMBRE-CLIENTE     PIC X(40).
010300     03 PRO-ESTADO             PIC X(10).
010400     03 FILLER                 PIC X(150).
010500
010600*-------------------------------------------------------------------------
010700* LAYOUT COMPLETO DEL MAESTRO DE TAREAS. AL IGUAL QUE CON LOS OTROS      *
010800* DOS MAESTROS, SOLO SE USA PARA CONTAR REGISTROS LEIDOS.                *
010900*-------------------------------------------------------------------------
011000 FD  TAREAS    LABEL RECORD IS STANDARD
011100               VALUE OF FILE-ID IS "TAREAS.DAT".
011200 01  TAR-REG.
011300     03 TAR-PROYECTO-ID        PIC 9(05).
011400     03 TAR-TITULO             PIC X(30).
011500     03 TAR-FINALIZADA         PIC X(01).
011600     03 FILLER                 PIC X(80).
011700
011800 WORKING-STORAGE SECTION.
011900
012000*         CODIGO DE ESTADO DEVUELTO POR CADA OPEN/READ/CLOSE. "00"   *
012100*         ES CORRECTO, "10" ES FIN DE ARCHIVO, CUALQUIER OTRO VALOR  *
012200*         ES UN ERROR DE ACCESO QUE SE REPORTA Y CORTA ESE MAESTRO.  *
012300 77  FS-EMPLEADOS              PIC XX.
012400 77  FS-PROYECTOS              PIC XX.
012500 77  FS-TAREAS                 PIC XX.
012600
012700*         UN CONTADOR POR MAESTRO, ACUMULADO MIENTRAS SE LEE            *
012800*         HASTA FIN DE ARCHIVO EN CADA PARRAFO DE VERIFICACION.         *
012900 01  CONTADORES-LEIDOS.
013000     03 CANT-EMP            PIC 9(05)     COMP  VALUE ZERO.
013100     03 CANT-PRO            PIC 9(05)     COMP  VALUE ZERO.
013200     03 CANT-TAR            PIC 9(05)     COMP  VALUE ZERO.
013220*         LOS TRES SON COMP PORQUE SOLO SE USAN EN ARITMETICA Y
013240*         EN COMPARACIONES CONTRA FIN DE ARCHIVO, NUNCA SE
013260*         MUESTRAN DIRECTAMENTE POR CONSOLA SIN PASAR ANTES POR
013280*         LA VISTA EDITADA CONTADORES-ED.
013300
013400*         VISTA EDITADA PARA EL MENSAJE DE CONSOLA              *
013500 01  CONTADORES-ED REDEFINES CONTADORES-LEIDOS.
013600     03 CANT-EMP-ED         PIC ZZZZ9.
013700     03 CANT-PRO-ED         PIC ZZZZ9.
013800     03 CANT-TAR-ED         PIC ZZZZ9.
013900
014000*         VISTA PARCIAL RESERVADA PARA UN POSIBLE DISPLAY QUE         *
014100*         MUESTRE SOLO EL CONTADOR DE EMPLEADOS EN FORMATO TEXTO.     *
014200 01  CANT-EMP-ALT REDEFINES CANT-EMP-ED.
014300     03 FILLER                 PIC X(05).
014400
014500*         VISTA CRUDA DE LOS TRES CONTADORES, PARA VOLCAR A UN   *
014600*         ARCHIVO DE CONTROL SI ALGUN DIA SE AGREGA ESA SALIDA   *
014700 01  CONTADORES-CRUDO REDEFINES CONTADORES-LEIDOS.
014800     03 FILLER                 PIC X(12).
014900
015000 PROCEDURE DIVISION.
015100
015200 0000-MAIN SECTION.
015300*-------------------------------------------------------------------------
015400* PUNTO DE ENTRADA: VERIFICA LOS TRES MAESTROS EN EL ORDEN               *
015500* EMPLEADOS, PROYECTOS, TAREAS Y MUESTRA EL RESUMEN FINAL.               *
015600*-------------------------------------------------------------------------
015700 0000-COMENZAR.
015800     DISPLAY "HSVERIDX - VERIFICACION DE MAESTROS HOMESOLUTION".
015900*         CADA MAESTRO SE VERIFICA POR SEPARADO PARA QUE, SI UNO
016000*         FALLA AL ABRIR, LOS OTROS DOS SIGAN CONTANDOSE IGUAL Y
016100*         EL OPERADOR TENGA EL DIAGNOSTICO MAS COMPLETO POSIBLE.
016200     PERFORM 1000-VERIFICAR-EMPLEADOS THRU 1000-EXIT.
016300     PERFORM 2000-VERIFICAR-PROYECTOS THRU 2000-EXIT.
016400     PERFORM 3000-VERIFICAR-TAREAS THRU 3000-EXIT.
016500     PERFORM 9000-MOSTRAR-RESUMEN THRU 9000-EXIT.
016600     STOP RUN.
016700
016800*-------------------------------------------------------------------------
016900* ABRE EMPLEADOS COMO INPUT (NUNCA LO MODIFICA) Y CUENTA                 *
017000* REGISTROS HASTA FIN DE ARCHIVO.                                        *
017100*-------------------------------------------------------------------------
017200 1000-VERIFICAR-EMPLEADOS.
017300     OPEN INPUT EMPLEADOS.
017400     IF FS-EMPLEADOS NOT = ZERO
017500*             SI EL MAESTRO NO EXISTE O NO SE PUEDE ABRIR, NO HAY
017600*             NADA PARA CONTAR; SE AVISA Y SE SALTA DIRECTO AL
017700*             SIGUIENTE MAESTRO EN VEZ DE ABORTAR TODA LA CORRIDA.
017800         DISPLAY "ERROR AL ABRIR EMPLEADOS FS: " FS-EMPLEADOS
017900         GO TO 1000-EXIT.
018000     PERFORM 1100-LEER-EMPLEADOS THRU 1100-EXIT
018100         UNTIL FS-EMPLEADOS = "10".
018200     CLOSE EMPLEADOS.
018300 1000-EXIT.
018400     EXIT.
018500
018600*-------------------------------------------------------------------------
018700* LECTURA DE UN REGISTRO DE EMPLEADOS; SUMA AL CONTADOR                  *
018800* SOLO SI LA LECTURA FUE CORRECTA.                                       *
018900*-------------------------------------------------------------------------
019000 1100-LEER-EMPLEADOS.
019100*         SI EL READ DEVUELVE FS DISTINTO DE CERO (FIN DE ARCHIVO
019200*         U OTRO ERROR) NO SE SUMA, PORQUE NO LLEGO UN REGISTRO
019300*         VALIDO A EMP-REG.
019400     READ EMPLEADOS.
019410*         "10" ES EL CODIGO ESTANDAR DE FIN DE ARCHIVO EN LINE
019420*         SEQUENTIAL; ES LO QUE CORTA EL PERFORM...UNTIL DE
019430*         1000-VERIFICAR-EMPLEADOS, NO UN ERROR DE ACCESO.
019500     IF FS-EMPLEADOS = ZERO
019600         ADD 1 TO CANT-EMP.
019700 1100-EXIT.
019800     EXIT.
019900
020000*-------------------------------------------------------------------------
020100* ABRE PROYECTOS COMO INPUT Y CUENTA REGISTROS HASTA FIN                 *
020200* DE ARCHIVO.                                                            *
020300*-------------------------------------------------------------------------
020400 2000-VERIFICAR-PROYECTOS.
020500     OPEN INPUT PROYECTOS.
020600     IF FS-PROYECTOS NOT = ZERO
020700*             MISMO CRITERIO QUE CON EMPLEADOS: SE AVISA Y SE
020800*             CONTINUA CON EL RESTO DE LOS MAESTROS.
020900         DISPLAY "ERROR AL ABRIR PROYECTOS FS: " FS-PROYECTOS
021000         GO TO 2000-EXIT.
021100     PERFORM 2100-LEER-PROYECTOS THRU 2100-EXIT
021200         UNTIL FS-PROYECTOS = "10".
021300     CLOSE PROYECTOS.
021400 2000-EXIT.
021500     EXIT.
021600
021700*-------------------------------------------------------------------------
021800* LECTURA DE UN REGISTRO DE PROYECTOS; SUMA AL CONTADOR                  *
021900* SOLO SI LA LECTURA FUE CORRECTA.                                       *
022000*-------------------------------------------------------------------------
022100 2100-LEER-PROYECTOS.
022150*         MISMO CRITERIO QUE 1100-LEER-EMPLEADOS: FS = "10" ES
022160*         FIN DE ARCHIVO, NO SUMA, Y CORTA EL PERFORM...UNTIL
022170*         DE 2000-VERIFICAR-PROYECTOS.
022200     READ PROYECTOS.
022300     IF FS-PROYECTOS = ZERO
022400         ADD 1 TO CANT-PRO.
022500 2100-EXIT.
022600     EXIT.
022700
022800*-------------------------------------------------------------------------
022900* ABRE TAREAS COMO INPUT Y CUENTA REGISTROS HASTA FIN                    *
023000* DE ARCHIVO.                                                            *
023100*-------------------------------------------------------------------------
023200 3000-VERIFICAR-TAREAS.
023300     OPEN INPUT TAREAS.
023400     IF FS-TAREAS NOT = ZERO
023500*             MISMO CRITERIO QUE CON LOS OTROS DOS MAESTROS: SE
023600*             AVISA POR CONSOLA Y SE SIGUE CON EL RESUMEN FINAL.
023700         DISPLAY "ERROR AL ABRIR TAREAS FS: " FS-TAREAS
023800         GO TO 3000-EXIT.
023900     PERFORM 3100-LEER-TAREAS THRU 3100-EXIT
024000         UNTIL FS-TAREAS = "10".
024100     CLOSE TAREAS.
024200 3000-EXIT.
024300     EXIT.
024400
024500*-------------------------------------------------------------------------
024600* LECTURA DE UN REGISTRO DE TAREAS; SUMA AL CONTADOR                     *
024700* SOLO SI LA LECTURA FUE CORRECTA.                                       *
024800*-------------------------------------------------------------------------
024900 3100-LEER-TAREAS.
024950*         MISMO CRITERIO QUE LOS OTROS DOS MAESTROS: FS = "10"
024960*         ES FIN DE ARCHIVO, NO ES UN ERROR A REPORTAR.
025000     READ TAREAS.
025100     IF FS-TAREAS = ZERO
025200         ADD 1 TO CANT-TAR.
025300 3100-EXIT.
025400     EXIT.
025500
025600*-------------------------------------------------------------------------
025700* EDITA LOS TRES CONTADORES Y LOS MUESTRA POR CONSOLA                    *
025800* PARA QUE EL OPERADOR CONFIRME LA CORRIDA ANTERIOR.                     *
025900*-------------------------------------------------------------------------
026000 9000-MOSTRAR-RESUMEN.
026050*         CANT-EMP-ALT Y CONTADORES-CRUDO QUEDAN SIN USAR EN ESTE
026060*         PARRAFO; SON VISTAS RESERVADAS PARA EL DIA QUE HAGA
026070*         FALTA VOLCAR LOS CONTADORES A UN ARCHIVO DE CONTROL EN
026080*         VEZ DE SOLO MOSTRARLOS POR CONSOLA.
026100     MOVE CANT-EMP TO CANT-EMP-ED.
026200     MOVE CANT-PRO TO CANT-PRO-ED.
026300     MOVE CANT-TAR TO CANT-TAR-ED.
026400     DISPLAY "EMPLEADOS LEIDOS : " CANT-EMP-ED.
026500     DISPLAY "PROYECTOS LEIDOS : " CANT-PRO-ED.
026600     DISPLAY "TAREAS    LEIDAS : " CANT-TAR-ED.
026700 9000-EXIT.
026800     EXIT.
026900
026950* FIN DE HSVERIDX - NO HAY OTROS PARRAFOS NI SECCIONES DESPUES
026960* DE ESTE PUNTO.
027000 END PROGRAM HSVERIDX.
