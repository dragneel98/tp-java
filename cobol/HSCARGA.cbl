000100******************************************************************
000200* PROGRAMA    HSCARGA
000300* SISTEMA     HOMESOLUTION - COSTEO DE SERVICIOS
000400* AUTOR       R. GOMEZ
000500*-----------------------------------------------------------------
000600* ARRANQUE EN FRIO DEL SISTEMA. CREA VACIOS LOS TRES MAESTROS
000700* (EMPLEADOS, PROYECTOS, TAREAS) PARA QUE HSLOTE PUEDA EMPEZAR
000800* A PROCESAR TRANSACCIONES DESDE LEGAJO 1 / PROYECTO 1.
000900* SE CORRE UNA SOLA VEZ, AL INSTALAR EL SISTEMA O SI HAY QUE
001000* REINICIALIZAR LOS CONTADORES DE LEGAJO Y DE PROYECTO-ID.
001100*
001200* NO RECIBE PARAMETROS NI LEE NINGUN ARCHIVO DE ENTRADA. SOLO
001300* ABRE CADA MAESTRO EN OUTPUT Y LO VUELVE A CERRAR, LO QUE EN
001400* LINE SEQUENTIAL EQUIVALE A TRUNCARLO A CERO REGISTROS. SI LOS
001500* MAESTROS YA TENIAN DATOS, SE PIERDEN; POR ESO EL OPERADOR DEBE
001600* CONFIRMAR CON EL ANALISTA DE GUARDIA ANTES DE CORRERLO EN
001700* PRODUCCION, NUNCA DE OFICIO.
001800*-----------------------------------------------------------------
001900* HISTORIA DE CAMBIOS
002000*   18/02/1989 RGO TP-117  PROGRAMA ORIGINAL
002100*   14/09/1990 RGO TP-142  SE AGREGA MAESTRO DE TAREAS
002200*   30/01/1993 MSO TP-177  MENSAJE DE CONFIRMACION POR CONSOLA
002300*   19/07/1994 JFE TP-190  SE ACLARA POR COMENTARIO QUE CADA FD
002400*                          DEJA EL ARCHIVO VACIO, SIN REGISTROS
002500*   21/01/1999 JFE TP-231  ADECUACION A CUATRO DIGITOS DE ANIO Y2K
002600*   08/08/2001 RGO TP-244  SE ACLARA QUE EL ARRANQUE EN FRIO DEJA
002700*                          LOS CONTADORES DE LEGAJO Y PROYECTO-ID
002800*                          LISTOS PARA ARRANCAR DESDE UNO EN HSLOTE
002900*   20/03/2002 JFE TP-253  REVISION GENERAL DE COMENTARIOS DE
003000*                          PARRAFO, A PEDIDO DE AUDITORIA INTERNA
003100*   09/08/2026 MSO TP-256  SEGUNDA PASADA DE COMENTARIOS, A PEDIDO
003200*                          DE AUDITORIA; SE DOCUMENTA CAMPO POR
003300*                          CAMPO EL AREA DE TRABAJO Y SE ACLARA EL
003400*                          PORQUE DE CADA VALIDACION DE FS-
003500******************************************************************
003600 IDENTIFICATION DIVISION.
003700 PROGRAM-ID. HSCARGA.
003800 AUTHOR. R GOMEZ.
003900 INSTALLATION. HOMESOLUTION SISTEMAS.
004000 DATE-WRITTEN. 18/02/1989.
004100 DATE-COMPILED.
004200 SECURITY. USO INTERNO - DEPTO SISTEMAS.
004300
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600*         EL SWITCH UPSI-0 QUEDA RESERVADO (SIN USO ACTUAL EN       *
004700*         ESTE PROGRAMA) POR CONSISTENCIA CON EL RESTO DEL SISTEMA  *
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM
005000     CLASS CLASE-ALFA IS "A" THRU "Z"
005100     UPSI-0.
005200
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500*         LOS TRES MAESTROS SE ABREN SIEMPRE EN OUTPUT DESDE ESTE   *
005600*         PROGRAMA; POR ESO NO HACE FALTA ACCESS MODE NI RECORD KEY *
005700     SELECT EMPLEADOS    ASSIGN TO DISK
005800                         ORGANIZATION IS LINE SEQUENTIAL
005900                         FILE STATUS IS FS-EMPLEADOS.
006000
006100     SELECT PROYECTOS    ASSIGN TO DISK
006200                         ORGANIZATION IS LINE SEQUENTIAL
006300                         FILE STATUS IS FS-PROYECTOS.
006400
006500     SELECT TAREAS       ASSIGN TO DISK
006600                         ORGANIZATION IS LINE SEQUENTIAL
006700                         FILE STATUS IS FS-TAREAS.
006800
006900 DATA DIVISION.
007000 FILE SECTION.
007100
007200*-------------------------------------------------------------------------
007300* LAS TRES FD DE ESTE PROGRAMA NO REPITEN EL LAYOUT CAMPO POR            *
007400* CAMPO DE EMPLEADOS/PROYECTOS/TAREAS (ESE LAYOUT VIVE EN HSLOTE,        *
007500* HSVERIDX Y HSREPLIS). COMO HSCARGA NUNCA ESCRIBE UN REGISTRO,          *
007600* BASTA CON UNA PIC X DEL ANCHO TOTAL DE CADA REGISTRO PARA QUE EL       *
007700* COMPILADOR RESERVE EL AREA Y LA SENTENCIA OPEN/CLOSE FUNCIONE.         *
007800*-------------------------------------------------------------------------
007900 FD  EMPLEADOS LABEL RECORD IS STANDARD
008000               VALUE OF FILE-ID IS "EMPLEADOS.DAT".
008100*         ANCHO TOTAL DEL REGISTRO DE EMPLEADOS (VER EMPF-REG EN     *
008200*         HSLOTE); NUNCA SE MUEVE NADA A ESTE CAMPO.                 *
008300 01  EMP-REG-VACIO             PIC X(100).
008400
008500 FD  PROYECTOS LABEL RECORD IS STANDARD
008600               VALUE OF FILE-ID IS "PROYECTOS.DAT".
008700*         ANCHO TOTAL DEL REGISTRO DE PROYECTOS (VER PROF-REG EN     *
008800*         HSLOTE); NUNCA SE MUEVE NADA A ESTE CAMPO.                 *
008900 01  PRO-REG-VACIO             PIC X(220).
009000
009100 FD  TAREAS    LABEL RECORD IS STANDARD
009200               VALUE OF FILE-ID IS "TAREAS.DAT".
009300*         ANCHO TOTAL DEL REGISTRO DE TAREAS (VER TARF-REG EN        *
009400*         HSLOTE); NUNCA SE MUEVE NADA A ESTE CAMPO.                 *
009500 01  TAR-REG-VACIO             PIC X(120).
009600
009700 WORKING-STORAGE SECTION.
009800
009900*         CODIGO DE ESTADO DEVUELTO POR CADA OPEN/CLOSE. "00"        *
010000*         SIGNIFICA OPERACION CORRECTA; CUALQUIER OTRO VALOR ES      *
010100*         ERROR (DISCO LLENO, PERMISOS, ARCHIVO EN USO, ETC.)        *
010200 77  FS-EMPLEADOS              PIC XX.
010300 77  FS-PROYECTOS              PIC XX.
010400 77  FS-TAREAS                 PIC XX.
010500
010600*-------------------------------------------------------------------------
010700* CANT-ARCHIVOS-OK/CANT-ERRORES ACUMULAN, A LO LARGO DE LA               *
010800* CORRIDA, CUANTOS DE LOS TRES MAESTROS SE CREARON BIEN Y CUANTOS        *
010900* FALLARON, PARA EL MENSAJE FINAL POR CONSOLA (TP-177).                  *
011000*-------------------------------------------------------------------------
011100 01  CONTADORES.
011200     03 CANT-ARCHIVOS-OK  PIC 9(01)     COMP  VALUE ZERO.
011300     03 CANT-ERRORES      PIC 9(01)     COMP  VALUE ZERO.
011400     03 FILLER            PIC X(10).
011500
011600*         VISTA EDITADA DE LOS CONTADORES PARA EL MENSAJE FINAL *
011700 01  CONTADORES-ED REDEFINES CONTADORES.
011800     03 OK-ED             PIC 9.
011900     03 ERR-ED            PIC 9.
012000     03 FILLER            PIC X(10).
012100
012200*         FECHA DE CORRIDA (SE PIDE AL SISTEMA OPERATIVO)       *
012300 01  FECHA-CORRIDA.
012400     03 FC-ANIO           PIC 9(02).
012500     03 FC-MES            PIC 9(02).
012600     03 FC-DIA            PIC 9(02).
012700
012800*         ESTE PROGRAMA NO USA LA FECHA DE CORRIDA PARA NADA     *
012900*         MAS QUE EL DISPLAY DE ARRANQUE (NO HAY ARCHIVO CON     *
013000*         FECHAS QUE VALIDAR); SE PIDE IGUAL POR CONSISTENCIA    *
013100*         CON EL RESTO DE LOS PROGRAMAS DEL SISTEMA.             *
013200 01  FECHA-CORRIDA-SIGLO REDEFINES FECHA-CORRIDA.
013300     03 FC-SIGLO-ANIO     PIC 9(02).
013400     03 FILLER            PIC X(04).
013500
013600*         VISTA POR DIGITO - USADA AL VERIFICAR EL AJUSTE Y2K    *
013700 01  FECHA-CORRIDA-DIGITOS REDEFINES FECHA-CORRIDA.
013800     03 FC-ANIO-DECENA    PIC 9.
013900     03 FC-ANIO-UNIDAD    PIC 9.
014000     03 FILLER            PIC X(04).
014100
014200 PROCEDURE DIVISION.
014300
014400 0000-MAIN SECTION.
014500*-------------------------------------------------------------------------
014600* PUNTO DE ENTRADA: TOMA LA FECHA DE CORRIDA Y DISPARA LA                *
014700* CREACION DE LOS TRES MAESTROS, TODOS VACIOS.                           *
014800*-------------------------------------------------------------------------
014900 0000-COMENZAR.
015000*         LA FECHA SE PIDE SOLO PARA EL DISPLAY DE ARRANQUE; EL
015100*         ARCHIVO DE LOG DEL OPERADOR QUEDA ASI CON CONSTANCIA DE
015200*         CUANDO SE HIZO EL ARRANQUE EN FRIO.
015300     ACCEPT FECHA-CORRIDA FROM DATE.
015400     DISPLAY "HSCARGA - ARRANQUE EN FRIO DE HOMESOLUTION".
015500*         LOS TRES MAESTROS SE CREAN SIEMPRE EN EL MISMO ORDEN
015600*         (EMPLEADOS, PROYECTOS, TAREAS) PARA QUE EL LOG DE
015700*         CONSOLA SEA PREDECIBLE SI HAY QUE REVISARLO DESPUES.
015800     PERFORM 1000-CREAR-EMPLEADOS THRU 1000-EXIT.
015900     PERFORM 2000-CREAR-PROYECTOS THRU 2000-EXIT.
016000     PERFORM 3000-CREAR-TAREAS THRU 3000-EXIT.
016100*         SE ARMA EL MENSAJE FINAL DE CONSOLA (TP-177) ANTES DE
016200*         TERMINAR, PARA QUE EL OPERADOR SEPA SIN MIRAR NINGUN
016300*         ARCHIVO DE LOG SI LOS TRES MAESTROS QUEDARON LISTOS.
016400     MOVE CANT-ARCHIVOS-OK TO OK-ED.
016500     MOVE CANT-ERRORES TO ERR-ED.
016600     DISPLAY "HSCARGA - MAESTROS CREADOS: " OK-ED
016700             " ERRORES: " ERR-ED.
016800     STOP RUN.
016900
017000*-------------------------------------------------------------------------
017100* CREA EL MAESTRO DE EMPLEADOS COMO OUTPUT Y LO CIERRA SIN               *
017200* ESCRIBIR NINGUN REGISTRO (ARRANQUE DESDE LEGAJO 1).                    *
017300*-------------------------------------------------------------------------
017400 1000-CREAR-EMPLEADOS.
017500*         OPEN OUTPUT SOBRE UN LINE SEQUENTIAL CREA EL ARCHIVO SI
017600*         NO EXISTE Y LO TRUNCA A CERO REGISTROS SI YA EXISTIA;
017700*         ES EXACTAMENTE EL EFECTO QUE SE BUSCA EN UN ARRANQUE EN
017800*         FRIO.
017900     OPEN OUTPUT EMPLEADOS.
018000     IF FS-EMPLEADOS NOT = ZERO
018100*             CUALQUIER FS DISTINTO DE "00" ES ERROR DE SISTEMA
018200*             OPERATIVO (DISCO, PERMISOS); NO HAY NADA QUE EL
018300*             PROGRAMA PUEDA CORREGIR, SOLO AVISAR Y SEGUIR CON
018400*             LOS OTROS DOS MAESTROS.
018500         DISPLAY "ERROR AL CREAR EMPLEADOS FS: " FS-EMPLEADOS
019000         ADD 1 TO CANT-ERRORES
019100         GO TO 1000-EXIT.
019200     CLOSE EMPLEADOS.
019300     ADD 1 TO CANT-ARCHIVOS-OK.
019400 1000-EXIT.
019500     EXIT.
019600
019700*-------------------------------------------------------------------------
019800* CREA EL MAESTRO DE PROYECTOS COMO OUTPUT Y LO CIERRA SIN               *
019900* ESCRIBIR NINGUN REGISTRO (ARRANQUE DESDE PROYECTO-ID 1).               *
020000*-------------------------------------------------------------------------
020100 2000-CREAR-PROYECTOS.
020200*         MISMO RAZONAMIENTO QUE 1000-CREAR-EMPLEADOS: EL OPEN
020300*         OUTPUT DEJA EL MAESTRO EN CERO REGISTROS SIN NECESIDAD
020400*         DE UN DELETE FILE NI DE TOCAR EL SISTEMA OPERATIVO.
020500     OPEN OUTPUT PROYECTOS.
020600     IF FS-PROYECTOS NOT = ZERO
020700*             VER EL COMENTARIO EQUIVALENTE EN 1000-CREAR-EMPLEADOS;
020800*             EL TRATAMIENTO DE ERROR ES EL MISMO PARA LOS TRES
020900*             MAESTROS.
021000         DISPLAY "ERROR AL CREAR PROYECTOS FS: " FS-PROYECTOS
021100         ADD 1 TO CANT-ERRORES
021200         GO TO 2000-EXIT.
021300     CLOSE PROYECTOS.
021400     ADD 1 TO CANT-ARCHIVOS-OK.
021500 2000-EXIT.
021600     EXIT.
021700
021800*-------------------------------------------------------------------------
021900* CREA EL MAESTRO DE TAREAS COMO OUTPUT Y LO CIERRA SIN                  *
022000* ESCRIBIR NINGUN REGISTRO.                                              *
022100*-------------------------------------------------------------------------
022200 3000-CREAR-TAREAS.
022300*         EL MAESTRO DE TAREAS SE AGREGO EN TP-142; SIGUE EL MISMO
022400*         PATRON OPEN OUTPUT / CLOSE QUE LOS OTROS DOS.
022500     OPEN OUTPUT TAREAS.
022600     IF FS-TAREAS NOT = ZERO
022700         DISPLAY "ERROR AL CREAR TAREAS FS: " FS-TAREAS
022800         ADD 1 TO CANT-ERRORES
022900         GO TO 3000-EXIT.
023000     CLOSE TAREAS.
023100     ADD 1 TO CANT-ARCHIVOS-OK.
023200 3000-EXIT.
023300     EXIT.
023400
023500 END PROGRAM HSCARGA.
