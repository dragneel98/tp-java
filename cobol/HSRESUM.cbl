000100******************************************************************
000200* PROGRAMA    HSRESUM
000300* SISTEMA     HOMESOLUTION - COSTEO DE SERVICIOS
000400* AUTOR       M. SOSA
000500*-----------------------------------------------------------------
000600* SUBRUTINA QUE MANTIENE LA LISTA DE LEGAJOS QUE ALGUNA VEZ
000700* TRABAJARON UN PROYECTO (ORDEN DE INGRESO, SIN REPETIDOS).
000800* LLAMADA POR HSLOTE EN CADA PRIMERA ASIGNACION/REASIGNACION Y
000900* POR HSREPLIS PARA EL LISTADO "EMPLEADOS DEL PROYECTO".
001000*
001100* LA TABLA QUE MANTIENE ESTA SUBRUTINA NO ES UN MAESTRO NI SE
001200* GRABA EN DISCO POR SI SOLA: VIVE EN EL REGISTRO DE PROYECTO
001300* (VER PROF-HIST-TABLA EN HSLOTE) Y SE LE PASA COMPLETA POR
001400* LINKAGE CADA VEZ QUE HAY QUE CONSULTARLA O ACTUALIZARLA.
001500*-----------------------------------------------------------------
001600* HISTORIA DE CAMBIOS
001700*   11/06/1990 MSO TP-144  PROGRAMA ORIGINAL (BUSQUEDA EN TABLA)
001800*   02/02/1992 MSO TP-163  SE AGREGA ALTA DE LEGAJO NUEVO
001900*   25/08/1995 JFE TP-198  TOPE DE TABLA LLEVADO A 50 LEGAJOS
002000*   21/01/1999 RGO TP-231  ADECUACION A CUATRO DIGITOS DE ANIO Y2K
002100*   14/03/2002 JFE TP-251  VISTA DE RANGO DE LEGAJO PARA AUDITORIA
002200*   20/03/2002 JFE TP-252  BUSQUEDA NO RECORRIA MAS ALLA DE LO
002300*                          CARGADO, TOPE ATADO A HIST-CANT
002400*   09/08/2026 MSO TP-258  SEGUNDA PASADA DE COMENTARIOS A PEDIDO
002500*                          DE AUDITORIA; SE ACLARA EL PORQUE DE
002600*                          CADA RETORNO Y DE CADA CAMPO DE TRABAJO
002700******************************************************************
002800 IDENTIFICATION DIVISION.
002900 PROGRAM-ID. HSRESUM.
003000 AUTHOR. M SOSA.
003100 INSTALLATION. HOMESOLUTION SISTEMAS.
003200 DATE-WRITTEN. 11/06/1990.
003300 DATE-COMPILED.
003400 SECURITY. USO INTERNO - DEPTO SISTEMAS.
003500
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800*         SIN SELECT/FD: ESTA SUBRUTINA NO ABRE ARCHIVOS, TODO     *
003900*         ENTRA Y SALE POR LINKAGE SECTION DESDE EL CALL.          *
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM
004200     CLASS CLASE-ALFA IS "A" THRU "Z"
004300     UPSI-0.
004400
004500 DATA DIVISION.
004600 WORKING-STORAGE SECTION.
004700
004800*         INDICADOR DE "YA ESTABA EN LA TABLA", SETEADO POR        *
004900*         2010-COMPARAR-UNA-POSICION Y CONSULTADO EN 0000-COMENZAR *
005000 01  ENCONTRADO             PIC X(01)     VALUE "N".
005100     88 SI-ENCONTRADO             VALUE "S".
005200
005300*         POSICION DONDE SE VA A ESCRIBIR EL PROXIMO LEGAJO        *
005400*         NUEVO DENTRO DE HIST-TABLA (SIEMPRE AL FINAL).           *
005500 01  POSICION-LIBRE         PIC 9(03)     COMP VALUE ZERO.
005600 01  POSICION-LIBRE-ED REDEFINES POSICION-LIBRE.
005700     03 FILLER                 PIC XX.
005800
005900*         VISTA NUMERICA / EDITADA DEL CONTADOR DE HISTORICOS   *
006000 01  CANT-HIST-ED.
006100     03 CANT-HIST-ZZ        PIC ZZ9.
006200     03 FILLER                 PIC X(07).
006300
006400*         ESTA VISTA ALTERNATIVA QUEDA RESERVADA PARA UN FUTURO    *
006500*         DISPLAY DE DIAGNOSTICO QUE MUESTRE EL CONTADOR COMO      *
006600*         TEXTO CRUDO EN VEZ DE EDITADO CON CEROS SUPRIMIDOS.      *
006700 01  CANT-HIST-ED-ALT REDEFINES CANT-HIST-ED.
006800     03 CANT-HIST-X         PIC X(03).
006900     03 FILLER                 PIC X(07).
007000
007100 LINKAGE SECTION.
007200
007300*         CANTIDAD DE LEGAJOS YA CARGADOS EN HIST-TABLA. ES EL     *
007400*         LIMITE REAL DE LA BUSQUEDA, NUNCA LAS 50 POSICIONES      *
007500*         FISICAS DE LA TABLA (VER TP-252).                       *
007600 01  HIST-CANT              PIC 9(03)     COMP.
007700
007800*         TABLA DE LEGAJOS QUE TRABAJARON EL PROYECTO, EN ORDEN    *
007900*         DE INGRESO, SIN REPETIDOS. EL TOPE DE 50 SE FIJO EN      *
008000*         TP-198 PENSANDO EN LA DOTACION MAXIMA DE UNA SUCURSAL;   *
008100*         SI ALGUN DIA HACE FALTA MAS, HAY QUE REVISAR TAMBIEN     *
008200*         EL LAYOUT DEL REGISTRO DE PROYECTO EN HSLOTE.            *
008300 01  HIST-TABLA.
008400     03 HIST-LEGAJO OCCURS 50 TIMES
008500                        INDEXED BY IND-HIST    PIC 9(05).
008600
008700*         LEGAJO A BUSCAR O AGREGAR EN ESTA LLAMADA.               *
008800 01  LEGAJO-NUEVO           PIC 9(05).
008900*         VISTA DE RANGO/SUFIJO, HEREDADA DE LA NUMERACION DE    *
009000*         LEGAJO A TRES DIGITOS ANTERIOR A TP-198                *
009100 01  LEGAJO-NUEVO-R REDEFINES LEGAJO-NUEVO.
009200     03 LEGAJO-RANGO        PIC 9(03).
009300     03 LEGAJO-SUFIJO       PIC 9(02).
009400
009500 PROCEDURE DIVISION USING HIST-CANT
009600                           HIST-TABLA
009700                           LEGAJO-NUEVO.
009800
009900 0000-MAIN SECTION.
010000*-------------------------------------------------------------------------
010100* PUNTO DE ENTRADA: SI LA TABLA VIENE VACIA, AGREGA DIRECTO.             *
010200* SI NO, BUSCA EL LEGAJO Y SOLO AGREGA SI NO ESTABA YA.                  *
010300*-------------------------------------------------------------------------
010400 0000-COMENZAR.
010500     MOVE "N" TO ENCONTRADO.
010600*         TABLA VACIA (PRIMERA VEZ QUE SE ASIGNA ALGUIEN AL
010700*         PROYECTO) ES UN CASO APARTE: NO TIENE SENTIDO BUSCAR
010800*         EN UNA TABLA SIN ELEMENTOS, SE AGREGA DIRECTO.
010900     IF HIST-CANT = ZERO
011000         PERFORM 1000-AGREGAR-NUEVO THRU 1000-EXIT
011100*-------------------------------------------------------------------------
011200* RETORNO UNICO DE LA SUBRUTINA, LLAMADO TANTO DESDE EL                  *
011300* CAMINO DE TABLA VACIA COMO DESDE EL DE BUSQUEDA.                       *
011400*-------------------------------------------------------------------------
011500         GO TO 0000-FIN.
011600     PERFORM 2000-BUSCAR-EN-TABLA THRU 2000-EXIT.
011700*         SOLO SE AGREGA SI LA BUSQUEDA NO LO ENCONTRO; SI YA
011800*         ESTABA, LA TABLA QUEDA IGUAL (SIN DUPLICADOS).
011900     IF NOT SI-ENCONTRADO
012000         PERFORM 1000-AGREGAR-NUEVO THRU 1000-EXIT.
012100 0000-FIN.
012200     GOBACK.
012300
012400*-----------------------------------------------------------------  TP-252
012500* RECORRE LA TABLA DE HISTORICOS CARGADOS, DE LA POSICION 1 A LA    TP-252
012600* POSICION HIST-CANT UNICAMENTE (NO LAS 50 DEL TOPE DE TABLA,    TP-252
012700* QUE PUEDEN ESTAR SIN INICIALIZAR), BUSCANDO EL LEGAJO.            TP-252
012800*-----------------------------------------------------------------
012900 2000-BUSCAR-EN-TABLA.
013000     SET IND-HIST TO 1.
013100     PERFORM 2010-COMPARAR-UNA-POSICION THRU 2010-EXIT              TP-252
013200         UNTIL IND-HIST > HIST-CANT OR SI-ENCONTRADO.         TP-252
013300 2000-EXIT.
013400     EXIT.
013500
013600*-----------------------------------------------------------------  TP-252
013700* COMPARA UNA POSICION DE LA TABLA Y AVANZA EL INDICE, COMO EN      TP-252
013800* UN SEARCH MANUAL PERO SIN PASAR NUNCA DE HIST-CANT.            TP-252
013900*-----------------------------------------------------------------  TP-252
014000 2010-COMPARAR-UNA-POSICION.                                        TP-252
014100*         SI COINCIDE, SE MARCA ENCONTRADO Y EL PERFORM DE          TP-252
014200*         2000-BUSCAR-EN-TABLA CORTA POR LA CONDICION DE SALIDA;    TP-252
014300*         SI NO COINCIDE, SOLO SE AVANZA AL SIGUIENTE LEGAJO.       TP-252
014400     IF HIST-LEGAJO(IND-HIST) = LEGAJO-NUEVO                  TP-252
014500         MOVE "S" TO ENCONTRADO                                  TP-252
014600     ELSE                                                           TP-252
014700         SET IND-HIST UP BY 1.                                      TP-252
014800 2010-EXIT.                                                         TP-252
014900     EXIT.                                                          TP-252
015000
015100*-----------------------------------------------------------------
015200* AGREGA AL FINAL DE LA TABLA, RESPETANDO EL ORDEN DE INGRESO.
015300*-----------------------------------------------------------------
015400 1000-AGREGAR-NUEVO.
015500*         EL TOPE DE 50 LEGAJOS (TP-198) ES FISICO, DADO POR EL
015600*         OCCURS DE HIST-TABLA; SI SE LLEGA AL LIMITE SOLO SE
015700*         AVISA POR CONSOLA Y SE SIGUE SIN AGREGAR, PARA NO
015800*         ABORTAR TODA LA CORRIDA POR UN PROYECTO CON DOTACION
015900*         FUERA DE LO NORMAL.
016000     IF HIST-CANT >= 50
016100         DISPLAY "HSRESUM: TABLA DE HISTORICOS LLENA"
016200         GO TO 1000-EXIT.
016300     ADD 1 TO HIST-CANT.
016400     MOVE HIST-CANT TO POSICION-LIBRE.
016500     MOVE LEGAJO-NUEVO TO HIST-LEGAJO(POSICION-LIBRE).
016600 1000-EXIT.
016700     EXIT.
016800
016900 END PROGRAM HSRESUM.
